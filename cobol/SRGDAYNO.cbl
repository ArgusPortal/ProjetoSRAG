000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SRGDAYNO.
000120 AUTHOR. D P SILVEIRA.
000130 INSTALLATION. SRAG SURVEILLANCE UNIT - DATA PREP SECTION.
000140 DATE-WRITTEN. OCTOBER 1991.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL SURVEILLANCE DATA ONLY.
000170*-----------------------------------------------------------------
000180*   SRGDAYNO  --  CALENDAR DAY-SERIAL-NUMBER UTILITY
000190*-----------------------------------------------------------------
000200*   CALLED BY SRGPROC TO TURN A VALIDATED DD/MM/YYYY DATE INTO A
000210*   SERIAL DAY COUNT (DAYS SINCE AN ARBITRARY FIXED EPOCH) SO THAT
000220*   SUBTRACTING TWO SERIAL NUMBERS GIVES AN EXACT CALENDAR DAY
000230*   DIFFERENCE - NO 30-DAY-MONTH SHORTCUTS.  USED FOR IDADE-ANOS
000240*   (RQ6), TEMPO-INTERNACAO (RQ7) AND TEMPO-UTI (RQ8).  MODELED ON
000250*   THE OLD COST-CALC SWITCH ROUTINE FROM THE CHARGE SUBSYSTEM.
000260*-----------------------------------------------------------------
000270*CHANGE LOG.
000280*101091  DPS  ORIGINAL CODING, ADAPTED FROM CHARGE-CALC DISPATCH
000290*052293  RTW  ADDED CENTURY-LEAP-YEAR EXCEPTION (DIV BY 400)
000300*110196  DPS  TABLE-DRIVEN MONTH LENGTHS, REPLACES IF-CHAIN
000310*042698  RTW  Y2K REVIEW - 4-DIGIT YEAR ALREADY CARRIED, NO CHANGE
000320*090902  DPS  CLEANED UP COMMENTS PER SHOP STANDARDS REVIEW
000321*081509  DPS  DROPPED MONTH-TABLE-ALT AND CALC-WORK-ALT -
000322*             NEITHER FILLER VIEW WAS EVER READ OR WRITTEN
000330*-----------------------------------------------------------------
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER. IBM-390.
000370 OBJECT-COMPUTER. IBM-390.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420*-----------------------------------------------------------------
000430*   MONTH-LENGTH TABLE (NON-LEAP YEAR) AND SCRATCH FIELDS
000440*-----------------------------------------------------------------
000450 01  MONTH-TABLE-AREA.
000460     05  MONTH-LENGTHS.
000470         10  PIC 9(2)          VALUE 31.
000480         10  PIC 9(2)          VALUE 28.
000490         10  PIC 9(2)          VALUE 31.
000500         10  PIC 9(2)          VALUE 30.
000510         10  PIC 9(2)          VALUE 31.
000520         10  PIC 9(2)          VALUE 30.
000530         10  PIC 9(2)          VALUE 31.
000540         10  PIC 9(2)          VALUE 31.
000550         10  PIC 9(2)          VALUE 30.
000560         10  PIC 9(2)          VALUE 31.
000570         10  PIC 9(2)          VALUE 30.
000580         10  PIC 9(2)          VALUE 31.
000590     05  MONTH-LEN-TBL REDEFINES MONTH-LENGTHS.
000600         10  MONTH-LEN         OCCURS 12 TIMES PIC 9(2).
000630 01  CALC-WORK-FIELDS.
000640     05  WRK-YEAR              PIC 9(4)   COMP.
000650     05  WRK-MONTH             PIC 9(2)   COMP.
000660     05  WRK-DAY               PIC 9(2)   COMP.
000670     05  WRK-MONTH-IDX          PIC 9(2)   COMP.
000680     05  YEARS-ELAPSED         PIC 9(4)   COMP.
000690     05  LEAP-DAYS-CT          PIC 9(4)   COMP.
000700     05  DAYS-THIS-YEAR        PIC 9(4)   COMP.
000710     05  DIV-TEMP              PIC 9(4)   COMP.
000720     05  MULT-TEMP             PIC 9(6)   COMP.
000730     05  LEAP-YR-SW            PIC X(1).
000740         88  IS-LEAP-YEAR             VALUE 'Y'.
000750         88  NOT-LEAP-YEAR            VALUE 'N'.
000751     05  FILLER                PIC X(4).
000760 LINKAGE SECTION.
000770 01  DATE-DD                   PIC 9(2).
000780 01  DATE-MM                   PIC 9(2).
000790 01  DATE-YYYY                 PIC 9(4).
000800 01  DAY-SERIAL-NO             PIC S9(8) COMP.
000810 PROCEDURE DIVISION USING DATE-DD, DATE-MM, DATE-YYYY, DAY-SERIAL-NO.
000820*-----------------------------------------------------------------
000830*   000-MAIN  --  BUILD A PROLEPTIC-GREGORIAN SERIAL DAY NUMBER
000840*-----------------------------------------------------------------
000850 000-MAIN.
000860     MOVE DATE-YYYY TO WRK-YEAR.
000870     MOVE DATE-MM   TO WRK-MONTH.
000880     MOVE DATE-DD   TO WRK-DAY.
000890     COMPUTE YEARS-ELAPSED = WRK-YEAR - 1.
000900     COMPUTE LEAP-DAYS-CT =
000910             (YEARS-ELAPSED / 4) - (YEARS-ELAPSED / 100)
000920           + (YEARS-ELAPSED / 400).
000930     COMPUTE DAY-SERIAL-NO =
000940             (YEARS-ELAPSED * 365) + LEAP-DAYS-CT.
000950     PERFORM 100-TEST-LEAP-YEAR THRU 100-EXIT.
000960     MOVE ZERO TO DAYS-THIS-YEAR.
000970     MOVE 1 TO WRK-MONTH-IDX.
000980     PERFORM 200-ADD-MONTH-LEN THRU 200-EXIT
000990         UNTIL WRK-MONTH-IDX NOT < WRK-MONTH.
001000     COMPUTE DAY-SERIAL-NO = DAY-SERIAL-NO + DAYS-THIS-YEAR + WRK-DAY.
001010     GOBACK.
001020*-----------------------------------------------------------------
001030*   100-TEST-LEAP-YEAR  --  4-YEAR RULE, CENTURY EXCEPTION (RQ5)
001040*-----------------------------------------------------------------
001050 100-TEST-LEAP-YEAR.
001060     MOVE 'N' TO LEAP-YR-SW.
001070     DIVIDE WRK-YEAR BY 4 GIVING DIV-TEMP.
001080     MULTIPLY DIV-TEMP BY 4 GIVING MULT-TEMP.
001090     IF MULT-TEMP NOT = WRK-YEAR
001100         GO TO 100-EXIT.
001110     DIVIDE WRK-YEAR BY 100 GIVING DIV-TEMP.
001120     MULTIPLY DIV-TEMP BY 100 GIVING MULT-TEMP.
001130     IF MULT-TEMP NOT = WRK-YEAR
001140         GO TO 100-SET-LEAP.
001150     DIVIDE WRK-YEAR BY 400 GIVING DIV-TEMP.
001160     MULTIPLY DIV-TEMP BY 400 GIVING MULT-TEMP.
001170     IF MULT-TEMP NOT = WRK-YEAR
001180         GO TO 100-EXIT.
001190 100-SET-LEAP.
001200     MOVE 'Y' TO LEAP-YR-SW.
001210 100-EXIT.
001220     EXIT.
001230*-----------------------------------------------------------------
001240*   200-ADD-MONTH-LEN  --  ACCUMULATE WHOLE MONTHS BEFORE WRK-MONTH
001250*-----------------------------------------------------------------
001260 200-ADD-MONTH-LEN.
001270     ADD MONTH-LEN(WRK-MONTH-IDX) TO DAYS-THIS-YEAR.
001280     IF WRK-MONTH-IDX = 2 AND IS-LEAP-YEAR
001290         ADD 1 TO DAYS-THIS-YEAR.
001300     ADD 1 TO WRK-MONTH-IDX.
001310 200-EXIT.
001320     EXIT.
