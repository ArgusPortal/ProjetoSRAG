001000*-----------------------------------------------------------------
001010*   SRAGTRT  --  TREATED / FILTERED SRAG CASE RECORD
001020*-----------------------------------------------------------------
001030*   SAME 103 FIELDS AS SRAGRAW, EXCEPT EVERY CODE FIELD THAT HAS
001040*   A MAPPING TABLE (RULE R3/R4) IS WIDENED TO HOLD THE MAPPED
001050*   DESCRIPTION TEXT RATHER THAN THE RAW CODE DIGIT.  THREE
001060*   DERIVED FIELDS (R6/R7/R8) ARE APPENDED AT THE END.
001070*
001080*   USED BY:  SRGPROC (BUILDS IT)      SRGFILT (READS/WRITES IT)
001090*-----------------------------------------------------------------
001100*CHANGE LOG.
001110*092822  DPS  ORIGINAL LAYOUT -- WIDENED MAPPED FIELDS TO X(40)
001130*040124  DPS  APPENDED IDADE-ANOS/TEMPO-INTERNACAO/TEMPO-UTI
001135*081509  DPS  PULLED THE DD/MM/YYYY SUBFIELD VIEWS ADDED FOR THE 3
001136*             KEY DATES -- DEAD WEIGHT, NOTHING IN THE TREE EVER
001137*             REFERENCED THEM
001140*-----------------------------------------------------------------
001150  01  SRAG-TREATED-RECORD.
001160      05  DT-NOTIFIC      PIC X(10).
001230      05  DT-SIN-PRI      PIC X(10).
001240      05  SG-UF-NOT       PIC X(2).
001250      05  ID-REGIONA      PIC X(6).
001260      05  ID-MUNICIP      PIC X(6).
001270      05  ID-UNIDADE      PIC X(7).
001280      05  CS-SEXO         PIC X(40).
001290      05  DT-NASC         PIC X(10).
001360      05  NU-IDADE-N      PIC 9(3).
001370      05  TP-IDADE        PIC X(40).
001380      05  CS-GESTANT      PIC X(40).
001390      05  CS-RACA         PIC X(40).
001400      05  CS-ESCOL-N      PIC X(40).
001410      05  ID-PAIS         PIC X(3).
001420      05  SG-UF           PIC X(2).
001430      05  ID-RG-RESI      PIC X(6).
001440      05  ID-MN-RESI      PIC X(6).
001450      05  NOSOCOMIAL      PIC X(40).
001460      05  AVE-SUINO       PIC X(40).
001470      05  FEBRE           PIC X(40).
001480      05  TOSSE           PIC X(40).
001490      05  GARGANTA        PIC X(40).
001500      05  DISPNEIA        PIC X(40).
001510      05  DESC-RESP       PIC X(40).
001520      05  SATURACAO       PIC X(40).
001530      05  DIARREIA        PIC X(40).
001540      05  VOMITO          PIC X(40).
001550      05  OUTRO-SIN       PIC X(40).
001560      05  OUTRO-DES       PIC X(30).
001570      05  PUERPERA        PIC X(40).
001580      05  FATOR-RISC      PIC X(40).
001590      05  CARDIOPATI      PIC X(40).
001600      05  HEMATOLOGI      PIC X(40).
001610      05  SIND-DOWN       PIC X(40).
001620      05  HEPATICA        PIC X(40).
001630      05  ASMA            PIC X(40).
001640      05  DIABETES        PIC X(40).
001650      05  NEUROLOGIC      PIC X(40).
001660      05  PNEUMOPATI      PIC X(40).
001670      05  IMUNODEPRE      PIC X(40).
001680      05  RENAL           PIC X(40).
001690      05  OBESIDADE       PIC X(40).
001700      05  OBES-IMC        PIC X(6).
001710      05  OUT-MORBI       PIC X(40).
001720      05  MORB-DESC       PIC X(30).
001730      05  VACINA          PIC X(40).
001740      05  DT-UT-DOSE      PIC X(10).
001750      05  ANTIVIRAL       PIC X(40).
001760      05  TP-ANTIVIR      PIC X(40).
001770      05  DT-INTERNA      PIC X(10).
001840      05  SG-UF-INTE      PIC X(2).
001850      05  ID-RG-INTE      PIC X(6).
001860      05  ID-MN-INTE      PIC X(6).
001870      05  UTI             PIC X(40).
001880      05  DT-ENTUTI       PIC X(10).
001890      05  DT-SAIDUTI      PIC X(10).
001900      05  SUPORT-VEN      PIC X(40).
001910      05  RAIOX-RES       PIC X(40).
001920      05  RAIOX-OUT       PIC X(30).
001930      05  DT-RAIOX        PIC X(10).
001940      05  AMOSTRA         PIC X(40).
001950      05  DT-COLETA       PIC X(10).
001960      05  TP-AMOSTRA      PIC X(40).
001970      05  OUT-AMOST       PIC X(30).
001980      05  PCR-RESUL       PIC X(40).
001990      05  DT-PCR          PIC X(10).
002000      05  POS-PCRFLU      PIC X(40).
002010      05  TP-FLU-PCR      PIC X(40).
002020      05  PCR-FLUASU      PIC X(40).
002030      05  FLUASU-OUT      PIC X(30).
002040      05  CLASSI-FIN      PIC X(40).
002050      05  CLASSI-OUT      PIC X(30).
002060      05  CRITERIO        PIC X(40).
002070      05  EVOLUCAO        PIC X(40).
002080      05  DT-EVOLUCA      PIC X(10).
002090      05  DT-ENCERRA      PIC X(10).
002100      05  DT-DIGITA       PIC X(10).
002110      05  PAC-DSCBO       PIC X(6).
002120      05  DOR-ABD         PIC X(40).
002130      05  FADIGA          PIC X(40).
002140      05  PERD-OLFT       PIC X(40).
002150      05  PERD-PALA       PIC X(40).
002160      05  TOMO-RES        PIC X(40).
002170      05  TOMO-OUT        PIC X(30).
002180      05  DT-TOMO         PIC X(10).
002190      05  DS-AN-OUT       PIC X(30).
002200      05  TP-TES-AN       PIC X(40).
002210      05  DT-RES-AN       PIC X(10).
002220      05  RES-AN          PIC X(40).
002230      05  POS-AN-FLU      PIC X(40).
002240      05  TP-FLU-AN       PIC X(40).
002250      05  POS-AN-OUT      PIC X(40).
002260      05  AN-SARS2        PIC X(40).
002270      05  AN-VSR          PIC X(40).
002280      05  ESTRANG         PIC X(40).
002290      05  VACINA-COV      PIC X(40).
002300      05  DOSE-1-COV      PIC X(10).
002310      05  DOSE-2-COV      PIC X(10).
002320      05  DOSE-REF        PIC X(10).
002330      05  FAB-COV1        PIC X(20).
002340      05  FAB-COV2        PIC X(20).
002350      05  FAB-COVRF       PIC X(20).
002360      05  LAB-PR-COV      PIC X(20).
002370*RESERVED FOR FUTURE APPROVED-COLUMN EXPANSION
002380      05  FILLER              PIC X(31).
002390*-----------------------------------------------------------------
002400*   DERIVED FIELDS -- COMPUTED BY SRGPROC, RULES R6/R7/R8.
002410*   THE -SW SWITCH BESIDE EACH FIELD IS SET TO 'M' WHEN EITHER
002420*   CONTRIBUTING DATE WAS MISSING/INVALID -- THE NUMERIC FIELD
002430*   ITSELF IS LEFT AT ZERO IN THAT CASE, NOT TO BE TRUSTED.
002440*-----------------------------------------------------------------
002450      05  IDADE-ANOS           PIC S9(3)V9.
002460      05  IDADE-ANOS-SW        PIC X(1).
002470          88  IDADE-ANOS-MISSING         VALUE 'M'.
002480      05  TEMPO-INTERNACAO     PIC S9(4).
002490      05  TEMPO-INTERNACAO-SW  PIC X(1).
002500          88  TEMPO-INTERNACAO-MISSING   VALUE 'M'.
002510      05  TEMPO-UTI            PIC S9(4).
002520      05  TEMPO-UTI-SW         PIC X(1).
002530          88  TEMPO-UTI-MISSING          VALUE 'M'.
