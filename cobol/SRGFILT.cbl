001000 IDENTIFICATION DIVISION.
001010 PROGRAM-ID.  SRGFILT.
001020 AUTHOR. R T WALLSTON.
001030 INSTALLATION. SRAG SURVEILLANCE UNIT - DATA PREP SECTION.
001040 DATE-WRITTEN. 04/14/92.
001050 DATE-COMPILED.
001060 SECURITY. UNCLASSIFIED - INTERNAL SURVEILLANCE DATA ONLY.
001070
001080    ******************************************************************
001090    *REMARKS.
001100    *
001110    *          THIS PROGRAM IS THE LAST STEP OF THE SRAG DATA PREP
001120    *          RUN.  IT READS THE TREATED CASE FILE BUILT BY SRGPROC
001130    *          AND DROPS TWO KINDS OF BAD CASES BEFORE WRITING THE
001140    *          FINAL DELIVERABLE FILE -
001150    *
001160    *             TEMPO-UTI OVER 160 DAYS (ALMOST ALWAYS A DATA-ENTRY
001170    *             SLIP ON ONE OF THE TWO ICU DATES, NOT A REAL STAY)
001180    *
001190    *             EVOLUCAO LEFT BLANK (THE CASE WAS NEVER CLOSED OUT
001200    *             WITH AN OUTCOME, SO IT IS NO USE TO THE ANALYSTS)
001210    *
001220    *          A RUN-TOTALS LINE SHOWING THE ORIGINAL COUNT, THE COUNT
001230    *          DROPPED BY EACH RULE, THE FINAL COUNT, AND THE PERCENT
001240    *          OF CASES REMOVED IS WRITTEN AT THE END OF THE RUN.
001250    *
001260    ******************************************************************
001270
001280             INPUT FILE               -   SRAGTRT
001290
001300             OUTPUT FILE              -   SRAGFLT
001310
001320             DUMP FILE                -   SYSOUT
001330
001340    ******************************************************************
001350    *CHANGE LOG.
001360    *041492  RTW  ORIGINAL CODING, ADAPTED FROM THE PATIENT-SEARCH
001370    *             SUITE'S WRITE-SURVIVORS PATTERN
001380    *082993  DPS  ADDED PER-RULE DROP COUNTS TO THE RUN-TOTALS LINE
001390    *             PER SURVEILLANCE RQST #141
001400    *042698  RTW  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM,
001410    *             NO CHANGE REQUIRED
001420    *091504  DPS  CORRECTED PERCENT-REMOVED CALC TO GUARD AGAINST A
001430    *             ZERO ORIGINAL COUNT (DIVIDE-BY-ZERO ABEND ON AN
001440    *             EMPTY INPUT FILE, PER TROUBLE TICKET #2231)
001441    *081509  DPS  DROPPED DROP-REASON-ALT, PCT-WORK-ALT AND COUNTERS-
001442    *             ALT, NONE EVER READ OR WRITTEN.  GAVE FILE-STATUS-
001443    *             ALT A REAL JOB - IT NOW FEEDS 870-CHECK-FILE-STATUS,
001444    *             WHICH ABENDS RIGHT AFTER OPEN IF EITHER DATASET
001445    *             CAME BACK NON-ZERO
001450    ******************************************************************
001460 ENVIRONMENT DIVISION.
001470 CONFIGURATION SECTION.
001480 SOURCE-COMPUTER. IBM-390.
001490 OBJECT-COMPUTER. IBM-390.
001500 SPECIAL-NAMES.
001510    C01 IS TOP-OF-FORM.
001520 INPUT-OUTPUT SECTION.
001530 FILE-CONTROL.
001540    SELECT SYSOUT
001550    ASSIGN TO UT-S-SYSOUT
001560      ORGANIZATION IS SEQUENTIAL.
001570
001580    SELECT SRAGTRT
001590    ASSIGN TO UT-S-SRAGTRT
001600      ACCESS MODE IS SEQUENTIAL
001610      FILE STATUS IS TRT-STATUS.
001620
001630    SELECT SRAGFLT
001640    ASSIGN TO UT-S-SRAGFLT
001650      ACCESS MODE IS SEQUENTIAL
001660      FILE STATUS IS FLT-STATUS.
001670 DATA DIVISION.
001680 FILE SECTION.
001690 FD  SYSOUT
001700    RECORDING MODE IS F
001710    LABEL RECORDS ARE STANDARD
001720    RECORD CONTAINS 130 CHARACTERS
001730    BLOCK CONTAINS 0 RECORDS
001740    DATA RECORD IS SYSOUT-REC.
001750 01  SYSOUT-REC  PIC X(130).
001760
001770*-----------------------------------------------------------------
001780*    SRAGTRT - TREATED CASE FILE BUILT BY SRGPROC, 2972 BYTES
001790*-----------------------------------------------------------------
001800 FD  SRAGTRT
001810    RECORDING MODE IS F
001820    LABEL RECORDS ARE STANDARD
001830    RECORD CONTAINS 2972 CHARACTERS
001840    BLOCK CONTAINS 0 RECORDS
001850    DATA RECORD IS SRAGTRT-REC.
001860 01  SRAGTRT-REC  PIC X(2972).
001870
001880*-----------------------------------------------------------------
001890*    SRAGFLT - FILTERED CASE FILE, FINAL DELIVERABLE, 2972 BYTES
001900*-----------------------------------------------------------------
001910 FD  SRAGFLT
001920    RECORDING MODE IS F
001930    LABEL RECORDS ARE STANDARD
001940    RECORD CONTAINS 2972 CHARACTERS
001950    BLOCK CONTAINS 0 RECORDS
001960    DATA RECORD IS SRAGFLT-REC.
001970 01  SRAGFLT-REC  PIC X(2972).
001980 WORKING-STORAGE SECTION.
001990 01  FILE-STATUS-CODES.
002000    05  TRT-STATUS               PIC X(2).
002010    05  FLT-STATUS               PIC X(2).
002020        88  FLT-WRITE-OK               VALUE SPACES.
002030    05  FILLER                   PIC X(2).
002031*-----------------------------------------------------------------
002032*    SAME 2 STATUS BYTES, VIEWED AS A TABLE SO 870-CHECK-FILE-
002033*    STATUS CAN SCAN THEM WITH ONE SUBSCRIPTED PARAGRAPH
002034*-----------------------------------------------------------------
002035 01  FILE-STATUS-ALT REDEFINES FILE-STATUS-CODES.
002036    05  FS-ENTRY                 PIC X(2)  OCCURS 2 TIMES.
002037    05  FILLER                   PIC X(2).
002040
002050*-----------------------------------------------------------------
002060*    TREATED/FILTERED CASE RECORD, ABEND RECORD
002070*-----------------------------------------------------------------
002080 COPY SRAGTRT.
002090 COPY SRAGABND.
002100
002110*-----------------------------------------------------------------
002120*    PER-RULE DROP-COUNT TABLE (RULES F1/F2) - ONE ENTRY PER
002130*    FILTER SO THE RUN-TOTALS LINE CAN NAME EACH RULE'S COUNT
002140*-----------------------------------------------------------------
002150 01  DROP-REASON-TABLE.
002160    05  DROP-ENTRY OCCURS 2 TIMES.
002170        10  DROP-REASON-NAME     PIC X(10).
002180        10  DROP-REASON-CT       PIC 9(9)  COMP.
002190        10  FILLER               PIC X(4).
002220
002230*-----------------------------------------------------------------
002240*    PERCENT-REMOVED WORK AREA (RULE F3)
002250*-----------------------------------------------------------------
002260 01  PCT-WORK-FIELDS.
002270    05  PCT-NUMERATOR            PIC S9(11)V9(4) COMP-3.
002280    05  PCT-RESULT               PIC S9(3)V99    COMP-3.
002310
002320 01  COUNTERS-AND-ACCUMULATORS.
002330    05  ORIG-RECS-CT              PIC 9(9)  COMP.
002340    05  FINAL-RECS-CT             PIC 9(9)  COMP.
002350    05  FILLER                    PIC X(4).
002380
002390 01  WS-SYSOUT-REC.
002400    05  MSG                       PIC X(126).
002410    05  FILLER                    PIC X(4).
002420
002430 01  EDIT-FIELDS.
002440    05  ED-ORIG                   PIC ZZZZZZZZ9.
002450    05  ED-DROP                   PIC ZZZZZZZZ9.
002460    05  ED-FINAL                  PIC ZZZZZZZZ9.
002470    05  ED-PCT                    PIC Z9.99.
002475    05  ED-FS-SUB                 PIC 9.
002480    05  FILLER                    PIC X(4).
002490
002500 01  FLAGS-AND-SWITCHES.
002510    05  MORE-DATA-SW              PIC X(1)  VALUE "Y".
002520        88  NO-MORE-DATA                VALUE "N".
002530    05  DROP-THIS-CASE-SW         PIC X(1).
002540        88  DROP-THE-CASE               VALUE "Y".
002550    05  FILLER                    PIC X(1).
002560
002565 77  FS-SUB                       PIC 9(1)   COMP VALUE 1.
002570 PROCEDURE DIVISION.
002580    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002590    PERFORM 200-PROCESS-RECORDS THRU 290-EXIT.
002600    PERFORM 400-WRITE-CONTROL-TOTALS THRU 400-EXIT.
002610    PERFORM 900-CLEANUP THRU 900-EXIT.
002620    MOVE +0 TO RETURN-CODE.
002630    GOBACK.
002640
002650*-----------------------------------------------------------------
002660*    000-HOUSEKEEPING  --  OPEN FILES, LOAD DROP-REASON NAMES
002670*-----------------------------------------------------------------
002680 000-HOUSEKEEPING.
002690    DISPLAY "******** BEGIN JOB SRGFILT ********".
002700    INITIALIZE COUNTERS-AND-ACCUMULATORS.
002710    INITIALIZE DROP-REASON-TABLE.
002720    MOVE "ICU-DAYS  " TO DROP-REASON-NAME(1).
002730    MOVE "NO-OUTCOM " TO DROP-REASON-NAME(2).
002740    PERFORM 800-OPEN-FILES THRU 800-EXIT.
002741    PERFORM 870-CHECK-FILE-STATUS THRU 870-EXIT.
002750 000-EXIT.
002760    EXIT.
002770
002780*-----------------------------------------------------------------
002790*    200-PROCESS-RECORDS  --  READ, FILTER, WRITE SURVIVORS
002800*-----------------------------------------------------------------
002810 200-PROCESS-RECORDS.
002820    MOVE "Y" TO MORE-DATA-SW.
002830 210-READ-NEXT-RECORD.
002840    READ SRAGTRT INTO SRAG-TREATED-RECORD
002850        AT END MOVE "N" TO MORE-DATA-SW
002860        GO TO 290-EXIT
002870    END-READ.
002880    ADD 1 TO ORIG-RECS-CT.
002890    MOVE "N" TO DROP-THIS-CASE-SW.
002900    PERFORM 220-CHECK-ICU-STAY THRU 220-EXIT.
002910    IF NOT DROP-THE-CASE
002920        PERFORM 230-CHECK-OUTCOME THRU 230-EXIT.
002930    IF DROP-THE-CASE
002940        GO TO 210-READ-NEXT-RECORD.
002950    PERFORM 250-WRITE-FILTERED-RECORD THRU 250-EXIT.
002960    GO TO 210-READ-NEXT-RECORD.
002970 290-EXIT.
002980    EXIT.
002990
003000*-----------------------------------------------------------------
003010*    220-CHECK-ICU-STAY  --  RULE F1 - A TEMPO-UTI OVER 160 DAYS
003020*    IS A DATA-ENTRY SLIP, NOT A REAL ICU STAY, SO THE CASE IS
003030*    DROPPED.  A MISSING TEMPO-UTI (NO -SW SET) PASSES THROUGH.
003040*-----------------------------------------------------------------
003050 220-CHECK-ICU-STAY.
003060    IF NOT TEMPO-UTI-MISSING AND TEMPO-UTI > 160
003070        MOVE "Y" TO DROP-THIS-CASE-SW
003080        ADD 1 TO DROP-REASON-CT(1).
003090 220-EXIT.
003100    EXIT.
003110
003120*-----------------------------------------------------------------
003130*    230-CHECK-OUTCOME  --  RULE F2 - A CASE WITH NO RECORDED
003140*    OUTCOME (EVOLUCAO BLANK) IS INCOMPLETE AND IS DROPPED
003150*-----------------------------------------------------------------
003160 230-CHECK-OUTCOME.
003170    IF EVOLUCAO = SPACES
003180        MOVE "Y" TO DROP-THIS-CASE-SW
003190        ADD 1 TO DROP-REASON-CT(2).
003200 230-EXIT.
003210    EXIT.
003220
003230*-----------------------------------------------------------------
003240*    250-WRITE-FILTERED-RECORD
003250*-----------------------------------------------------------------
003260 250-WRITE-FILTERED-RECORD.
003270    WRITE SRAGFLT-REC FROM SRAG-TREATED-RECORD.
003280    ADD 1 TO FINAL-RECS-CT.
003290 250-EXIT.
003300    EXIT.
003310
003320*-----------------------------------------------------------------
003330*    400-WRITE-CONTROL-TOTALS  --  RULE F3 - ORIGINAL COUNT, COUNT
003340*    REMOVED BY EACH RULE, FINAL COUNT, PERCENT REMOVED TO 2
003350*    DECIMALS (ZERO WHEN THE ORIGINAL COUNT IS ZERO - SEE CHANGE
003360*    LOG 091504)
003370*-----------------------------------------------------------------
003380 400-WRITE-CONTROL-TOTALS.
003390    MOVE ORIG-RECS-CT TO ED-ORIG.
003400    MOVE SPACES TO MSG.
003410    STRING "ORIGINAL CASE COUNT . . . . . . . " DELIMITED BY SIZE
003420           ED-ORIG                              DELIMITED BY SIZE
003430      INTO MSG.
003440    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
003450    DISPLAY MSG.
003460
003470    MOVE DROP-REASON-CT(1) TO ED-DROP.
003480    MOVE SPACES TO MSG.
003490    STRING "REMOVED - ICU-DAYS OVER 160 . . . " DELIMITED BY SIZE
003500           ED-DROP                              DELIMITED BY SIZE
003510      INTO MSG.
003520    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
003530    DISPLAY MSG.
003540
003550    MOVE DROP-REASON-CT(2) TO ED-DROP.
003560    MOVE SPACES TO MSG.
003570    STRING "REMOVED - NO RECORDED OUTCOME . . " DELIMITED BY SIZE
003580           ED-DROP                              DELIMITED BY SIZE
003590      INTO MSG.
003600    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
003610    DISPLAY MSG.
003620
003630    MOVE FINAL-RECS-CT TO ED-FINAL.
003640    MOVE SPACES TO MSG.
003650    STRING "FINAL CASE COUNT . . . . . . . . . " DELIMITED BY SIZE
003660           ED-FINAL                              DELIMITED BY SIZE
003670      INTO MSG.
003680    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
003690    DISPLAY MSG.
003700
003710    IF ORIG-RECS-CT = 0
003720        MOVE ZERO TO PCT-RESULT
003730    ELSE
003740        COMPUTE PCT-NUMERATOR =
003750            (ORIG-RECS-CT - FINAL-RECS-CT) * 100
003760        COMPUTE PCT-RESULT ROUNDED =
003770            PCT-NUMERATOR / ORIG-RECS-CT.
003780    MOVE PCT-RESULT TO ED-PCT.
003790    MOVE SPACES TO MSG.
003800    STRING "PERCENT OF CASES REMOVED . . . . . " DELIMITED BY SIZE
003810           ED-PCT                                DELIMITED BY SIZE
003820      INTO MSG.
003830    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
003840    DISPLAY MSG.
003850 400-EXIT.
003860    EXIT.
003870
003880*-----------------------------------------------------------------
003890*    800/850  --  OPEN AND CLOSE ALL FILES
003900*-----------------------------------------------------------------
003910 800-OPEN-FILES.
003920    OPEN INPUT SRAGTRT.
003930    OPEN OUTPUT SRAGFLT, SYSOUT.
003940 800-EXIT.
003950    EXIT.
003951
003952*-----------------------------------------------------------------
003953*    870-CHECK-FILE-STATUS  --  EVERY OPEN SHOULD COME BACK "00".
003954*    A NON-ZERO ENTRY MEANS A DATASET IS MISSING OR UNREADABLE -
003955*    ABEND NOW RATHER THAN LET THE RUN FAIL OUT ON THE FIRST READ
003956*-----------------------------------------------------------------
003957 870-CHECK-FILE-STATUS.
003958    MOVE 1 TO FS-SUB.
003959 871-CHECK-NEXT-STATUS.
003960    IF FS-SUB > 2
003961        GO TO 870-EXIT.
003962    IF FS-ENTRY(FS-SUB) NOT = "00" AND FS-ENTRY(FS-SUB) NOT = SPACES
003963        MOVE FS-SUB TO ED-FS-SUB
003964        STRING "FILE OPEN FAILED - STATUS TABLE ENTRY "
003965               ED-FS-SUB                   DELIMITED BY SIZE
003966               " = "                        DELIMITED BY SIZE
003967               FS-ENTRY(FS-SUB)             DELIMITED BY SIZE
003968            INTO ABEND-REASON
003969        GO TO 1000-ABEND-RTN.
003970    ADD 1 TO FS-SUB.
003971    GO TO 871-CHECK-NEXT-STATUS.
003972 870-EXIT.
003973    EXIT.
003974
003975 850-CLOSE-FILES.
003980    CLOSE SRAGTRT, SRAGFLT, SYSOUT.
003990 850-EXIT.
004000    EXIT.
004010
004020*-----------------------------------------------------------------
004030*    900-CLEANUP  --  CLOSE FILES, FINAL DISPLAY
004040*-----------------------------------------------------------------
004050 900-CLEANUP.
004060    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004070    DISPLAY "******** NORMAL END OF JOB SRGFILT ********".
004080 900-EXIT.
004090    EXIT.
004100
004110*-----------------------------------------------------------------
004120*    1000-ABEND-RTN  --  LOG DIAGNOSTIC, FORCE AN ABEND
004130*-----------------------------------------------------------------
004140 1000-ABEND-RTN.
004150    WRITE SYSOUT-REC FROM ABEND-REC.
004160    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004170    DISPLAY "*** ABNORMAL END OF JOB - SRGFILT ***" UPON CONSOLE.
004180    DIVIDE ZERO-VAL INTO ONE-VAL.
