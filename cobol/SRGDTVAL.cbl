000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SRGDTVAL.
000120 AUTHOR. D P SILVEIRA.
000130 INSTALLATION. SRAG SURVEILLANCE UNIT - DATA PREP SECTION.
000140 DATE-WRITTEN. OCTOBER 1991.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL SURVEILLANCE DATA ONLY.
000170*-----------------------------------------------------------------
000180*   SRGDTVAL  --  DATE-FIELD VALIDATOR (DD/MM/YYYY)
000190*-----------------------------------------------------------------
000200*   CALLED BY SRGPROC (500-VALIDATE-DATES) FOR EVERY ONE OF THE
000210*   EIGHTEEN DATE FIELDS ON A SRAG CASE RECORD.  TAKES THE TEXT
000220*   DATE AS DD/MM/YYYY, CHECKS DAY-OF-MONTH, MONTH AND LEAP-YEAR
000230*   RANGE (RQ5), AND RETURNS A CONDITION CODE PLUS THE BROKEN-OUT
000240*   NUMERIC DD/MM/YYYY FIELDS FOR THE CALLER TO HAND ON TO SRGDAYNO.
000250*   THE CALL CONVENTION FOLLOWS THE OLD DATE-EVAL ROUTINE CARRIED
000260*   IN THE DAILY EDIT SUITE, THOUGH THAT ROUTINE'S OWN SOURCE WAS
000270*   NEVER PICKED UP BY THIS SHOP'S LIBRARY AND IS NOT CALLED HERE.
000280*-----------------------------------------------------------------
000290*CHANGE LOG.
000300*101091  DPS  ORIGINAL CODING FOR SRAG DATE FIELDS
000310*052293  RTW  ADDED CENTURY-LEAP-YEAR EXCEPTION (DIV BY 400)
000320*110196  DPS  TABLE-DRIVEN MONTH LENGTHS, REPLACES IF-CHAIN
000330*042698  RTW  Y2K REVIEW - REQUIRES FULL 4-DIGIT YEAR, REJECTS
000340*             2-DIGIT YEAR INPUT, NO WINDOWING LOGIC ADDED
000350*090902  DPS  RETURN-CD 2 ADDED FOR BLANK/UNPARSABLE INPUT
000351*081509  DPS  DROPPED MONTH-TABLE-ALT AND VAL-WORK-ALT -
000352*             NEITHER FILLER VIEW WAS EVER READ OR WRITTEN
000360*-----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-390.
000400 OBJECT-COMPUTER. IBM-390.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450*-----------------------------------------------------------------
000460*   MONTH-LENGTH TABLE AND SCRATCH FIELDS
000470*-----------------------------------------------------------------
000480 01  MONTH-TABLE-AREA.
000490     05  MONTH-LENGTHS.
000500         10  PIC 9(2)          VALUE 31.
000510         10  PIC 9(2)          VALUE 29.
000520         10  PIC 9(2)          VALUE 31.
000530         10  PIC 9(2)          VALUE 30.
000540         10  PIC 9(2)          VALUE 31.
000550         10  PIC 9(2)          VALUE 30.
000560         10  PIC 9(2)          VALUE 31.
000570         10  PIC 9(2)          VALUE 31.
000580         10  PIC 9(2)          VALUE 30.
000590         10  PIC 9(2)          VALUE 31.
000600         10  PIC 9(2)          VALUE 30.
000610         10  PIC 9(2)          VALUE 31.
000620     05  MONTH-LEN-TBL REDEFINES MONTH-LENGTHS.
000630         10  MONTH-LEN         OCCURS 12 TIMES PIC 9(2).
000660 01  VAL-WORK-FIELDS.
000670     05  WRK-DD                PIC X(2).
000680     05  WRK-MM                PIC X(2).
000690     05  WRK-YYYY              PIC X(4).
000700     05  WRK-DD-N              PIC 9(2)   COMP.
000710     05  WRK-MM-N              PIC 9(2)   COMP.
000720     05  WRK-YYYY-N            PIC 9(4)   COMP.
000730     05  DIV-TEMP              PIC 9(4)   COMP.
000740     05  MULT-TEMP             PIC 9(6)   COMP.
000750     05  MAX-DAY-THIS-MO       PIC 9(2)   COMP.
000760     05  LEAP-YR-SW            PIC X(1).
000770         88  IS-LEAP-YEAR             VALUE 'Y'.
000780         88  NOT-LEAP-YEAR            VALUE 'N'.
000790     05  NUMERIC-TEST-SW       PIC X(1).
000800         88  FIELD-IS-NUMERIC         VALUE 'Y'.
000801     05  FILLER                PIC X(4).
000810 LINKAGE SECTION.
000820 01  DATE-TEXT                 PIC X(10).
000830 01  RETURN-CD                 PIC 9(1).
000840     88  DATE-IS-VALID                VALUE 0.
000850     88  DATE-IS-MISSING               VALUE 1.
000860     88  DATE-IS-INVALID               VALUE 2.
000870 01  OUT-DD                    PIC 9(2).
000880 01  OUT-MM                    PIC 9(2).
000890 01  OUT-YYYY                  PIC 9(4).
000900 PROCEDURE DIVISION USING DATE-TEXT, RETURN-CD,
000910                          OUT-DD, OUT-MM, OUT-YYYY.
000920*-----------------------------------------------------------------
000930*   000-MAIN  --  PICK APART DD/MM/YYYY AND RANGE-CHECK IT (RQ5)
000940*-----------------------------------------------------------------
000950 000-MAIN.
000960     MOVE ZERO TO OUT-DD, OUT-MM, OUT-YYYY.
000970     MOVE 1 TO RETURN-CD.
000980     IF DATE-TEXT = SPACES
000990         GO TO 090-EXIT.
001000     IF DATE-TEXT(3:1) NOT = '/' OR DATE-TEXT(6:1) NOT = '/'
001010         MOVE 2 TO RETURN-CD
001020         GO TO 090-EXIT.
001030     MOVE DATE-TEXT(1:2) TO WRK-DD.
001040     MOVE DATE-TEXT(4:2) TO WRK-MM.
001050     MOVE DATE-TEXT(7:4) TO WRK-YYYY.
001060     IF WRK-DD NOT NUMERIC OR WRK-MM NOT NUMERIC
001070                            OR WRK-YYYY NOT NUMERIC
001080         MOVE 2 TO RETURN-CD
001090         GO TO 090-EXIT.
001100     MOVE WRK-DD   TO WRK-DD-N.
001110     MOVE WRK-MM   TO WRK-MM-N.
001120     MOVE WRK-YYYY TO WRK-YYYY-N.
001130     IF WRK-MM-N < 1 OR WRK-MM-N > 12
001140         MOVE 2 TO RETURN-CD
001150         GO TO 090-EXIT.
001160     IF WRK-YYYY-N < 1582
001170         MOVE 2 TO RETURN-CD
001180         GO TO 090-EXIT.
001190     PERFORM 100-TEST-LEAP-YEAR THRU 100-EXIT.
001200     MOVE MONTH-LEN(WRK-MM-N) TO MAX-DAY-THIS-MO.
001210     IF WRK-MM-N = 2 AND NOT IS-LEAP-YEAR
001220         SUBTRACT 1 FROM MAX-DAY-THIS-MO.
001230     IF WRK-DD-N < 1 OR WRK-DD-N > MAX-DAY-THIS-MO
001240         MOVE 2 TO RETURN-CD
001250         GO TO 090-EXIT.
001260     MOVE WRK-DD-N   TO OUT-DD.
001270     MOVE WRK-MM-N   TO OUT-MM.
001280     MOVE WRK-YYYY-N TO OUT-YYYY.
001290     MOVE 0 TO RETURN-CD.
001300 090-EXIT.
001310     GOBACK.
001320*-----------------------------------------------------------------
001330*   100-TEST-LEAP-YEAR  --  4-YEAR RULE, CENTURY EXCEPTION
001340*-----------------------------------------------------------------
001350 100-TEST-LEAP-YEAR.
001360     MOVE 'N' TO LEAP-YR-SW.
001370     DIVIDE WRK-YYYY-N BY 4 GIVING DIV-TEMP.
001380     MULTIPLY DIV-TEMP BY 4 GIVING MULT-TEMP.
001390     IF MULT-TEMP NOT = WRK-YYYY-N
001400         GO TO 100-EXIT.
001410     DIVIDE WRK-YYYY-N BY 100 GIVING DIV-TEMP.
001420     MULTIPLY DIV-TEMP BY 100 GIVING MULT-TEMP.
001430     IF MULT-TEMP NOT = WRK-YYYY-N
001440         GO TO 100-SET-LEAP.
001450     DIVIDE WRK-YYYY-N BY 400 GIVING DIV-TEMP.
001460     MULTIPLY DIV-TEMP BY 400 GIVING MULT-TEMP.
001470     IF MULT-TEMP NOT = WRK-YYYY-N
001480         GO TO 100-EXIT.
001490 100-SET-LEAP.
001500     MOVE 'Y' TO LEAP-YR-SW.
001510 100-EXIT.
001520     EXIT.
