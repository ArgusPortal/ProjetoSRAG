001000 IDENTIFICATION DIVISION.
001010 PROGRAM-ID.  SRGUNIFY.
001020 AUTHOR. D P SILVEIRA.
001030 INSTALLATION. SRAG SURVEILLANCE UNIT - DATA PREP SECTION.
001040 DATE-WRITTEN. 08/14/91.
001050 DATE-COMPILED.
001060 SECURITY. UNCLASSIFIED - INTERNAL SURVEILLANCE DATA ONLY.
001070
001080     ******************************************************************
001090     *REMARKS.
001100     *
001110     *          THIS PROGRAM UNIFIES THE YEARLY SRAG NOTIFICATION
001120     *          EXTRACTS PRODUCED BY THE NATIONAL SURVEILLANCE FEED
001130     *          INTO A SINGLE CASE FILE RESTRICTED TO THE APPROVED
001140     *          103-COLUMN SET (2022-09-19 DATA DICTIONARY).
001150     *
001160     *          EACH YEARLY EXTRACT IS READ IN TURN, IN THE ORDER
001170     *          CONFIGURED BELOW, AND EVERY RECORD IS APPENDED TO THE
001180     *          UNIFIED OUTPUT FILE.  NO SORTING, NO DEDUPLICATION -
001190     *          THAT IS SRGPROC'S JOB.  AN EXTRACT WHOSE SOURCE YEAR
001200     *          CARRIED FEWER THAN THE FULL APPROVED COLUMN SET HAS
001210     *          ITS SHORTFALL LOGGED AS A WARNING COUNT, NOT TREATED
001220     *          AS AN ERROR.
001230     *
001240     ******************************************************************
001250
001260              YEARLY EXTRACT FILES    -   EXTRACT1 THRU EXTRACT5
001270
001280              OUTPUT FILE PRODUCED    -   SRAGUNF
001290
001300              DUMP FILE               -   SYSOUT
001310
001320     ******************************************************************
001330     *CHANGE LOG.
001340     *081491  DPS  ORIGINAL CODING, ADAPTED FROM DAILY EDIT SUITE
001350     *030692  DPS  ADDED PER-FILE WARNING COUNT FOR SHORT COLUMN SETS
001360     *091892  RTW  ABORT IF NO EXTRACT FILE PRODUCES ANY RECORDS
001370     *042698  RTW  Y2K REVIEW - EXTRACT NAMES AND COUNTS CARRY NO
001380     *             2-DIGIT YEAR DATA, NO CHANGE REQUIRED
001390     *110399  DPS  ADDED EXTRACT5 FOR 5TH CONFIGURED SOURCE YEAR
001400     *061703  DPS  CLEANED UP FILE-TOTALS MESSAGE FORMAT PER OPS RQST
001410     *042908  RTW  MORE-DATA-SW AND CURRENT-FILE-SW MOVED BACK TO
001420     *             STANDALONE 77-LEVELS, PER SHOP STANDARDS REVIEW
001421     *081509  DPS  DROPPED EXTRACT-CONTROL-ALT AND COUNTERS-ALT, NEITHER
001422     *             FILLER VIEW WAS EVER READ OR WRITTEN.  GAVE FILE-
001423     *             STATUS-ALT A REAL JOB - IT NOW FEEDS 870-CHECK-FILE-
001424     *             STATUS, WHICH ABENDS RIGHT AFTER OPEN IF ANY DATASET
001425     *             CAME BACK NON-ZERO INSTEAD OF LETTING THE RUN DIE
001426     *             LATER ON THE FIRST READ
001430     ******************************************************************
001440 ENVIRONMENT DIVISION.
001450 CONFIGURATION SECTION.
001460 SOURCE-COMPUTER. IBM-390.
001470 OBJECT-COMPUTER. IBM-390.
001480 SPECIAL-NAMES.
001490     C01 IS TOP-OF-FORM.
001500 INPUT-OUTPUT SECTION.
001510 FILE-CONTROL.
001520     SELECT SYSOUT
001530     ASSIGN TO UT-S-SYSOUT
001540       ORGANIZATION IS SEQUENTIAL.
001550
001560     SELECT EXTRACT1
001570     ASSIGN TO UT-S-EXTRCT1
001580       ACCESS MODE IS SEQUENTIAL
001590       FILE STATUS IS EXT1-STATUS.
001600
001610     SELECT EXTRACT2
001620     ASSIGN TO UT-S-EXTRCT2
001630       ACCESS MODE IS SEQUENTIAL
001640       FILE STATUS IS EXT2-STATUS.
001650
001660     SELECT EXTRACT3
001670     ASSIGN TO UT-S-EXTRCT3
001680       ACCESS MODE IS SEQUENTIAL
001690       FILE STATUS IS EXT3-STATUS.
001700
001710     SELECT EXTRACT4
001720     ASSIGN TO UT-S-EXTRCT4
001730       ACCESS MODE IS SEQUENTIAL
001740       FILE STATUS IS EXT4-STATUS.
001750
001760     SELECT EXTRACT5
001770     ASSIGN TO UT-S-EXTRCT5
001780       ACCESS MODE IS SEQUENTIAL
001790       FILE STATUS IS EXT5-STATUS.
001800
001810     SELECT SRAGUNF
001820     ASSIGN TO UT-S-SRAGUNF
001830       ACCESS MODE IS SEQUENTIAL
001840       FILE STATUS IS UNF-STATUS.
001850
001860 DATA DIVISION.
001870 FILE SECTION.
001880 FD  SYSOUT
001890     RECORDING MODE IS F
001900     LABEL RECORDS ARE STANDARD
001910     RECORD CONTAINS 130 CHARACTERS
001920     BLOCK CONTAINS 0 RECORDS
001930     DATA RECORD IS SYSOUT-REC.
001940 01  SYSOUT-REC  PIC X(130).
001950
001960*-----------------------------------------------------------------
001970*    YEARLY EXTRACT FILES - FIXED 657-BYTE APPROVED-COLUMN LAYOUT
001980*-----------------------------------------------------------------
001990 FD  EXTRACT1
002000     RECORDING MODE IS F
002010     LABEL RECORDS ARE STANDARD
002020     RECORD CONTAINS 657 CHARACTERS
002030     BLOCK CONTAINS 0 RECORDS
002040     DATA RECORD IS EXTRACT1-REC.
002050 01  EXTRACT1-REC  PIC X(657).
002060
002070 FD  EXTRACT2
002080     RECORDING MODE IS F
002090     LABEL RECORDS ARE STANDARD
002100     RECORD CONTAINS 657 CHARACTERS
002110     BLOCK CONTAINS 0 RECORDS
002120     DATA RECORD IS EXTRACT2-REC.
002130 01  EXTRACT2-REC  PIC X(657).
002140
002150 FD  EXTRACT3
002160     RECORDING MODE IS F
002170     LABEL RECORDS ARE STANDARD
002180     RECORD CONTAINS 657 CHARACTERS
002190     BLOCK CONTAINS 0 RECORDS
002200     DATA RECORD IS EXTRACT3-REC.
002210 01  EXTRACT3-REC  PIC X(657).
002220
002230 FD  EXTRACT4
002240     RECORDING MODE IS F
002250     LABEL RECORDS ARE STANDARD
002260     RECORD CONTAINS 657 CHARACTERS
002270     BLOCK CONTAINS 0 RECORDS
002280     DATA RECORD IS EXTRACT4-REC.
002290 01  EXTRACT4-REC  PIC X(657).
002300
002310 FD  EXTRACT5
002320     RECORDING MODE IS F
002330     LABEL RECORDS ARE STANDARD
002340     RECORD CONTAINS 657 CHARACTERS
002350     BLOCK CONTAINS 0 RECORDS
002360     DATA RECORD IS EXTRACT5-REC.
002370 01  EXTRACT5-REC  PIC X(657).
002380
002390 FD  SRAGUNF
002400     RECORDING MODE IS F
002410     LABEL RECORDS ARE STANDARD
002420     RECORD CONTAINS 657 CHARACTERS
002430     BLOCK CONTAINS 0 RECORDS
002440     DATA RECORD IS SRAGUNF-REC.
002450 01  SRAGUNF-REC  PIC X(657).
002460
002470 WORKING-STORAGE SECTION.
002480 01  FILE-STATUS-CODES.
002490     05  EXT1-STATUS              PIC X(2).
002500     05  EXT2-STATUS              PIC X(2).
002510     05  EXT3-STATUS              PIC X(2).
002520     05  EXT4-STATUS              PIC X(2).
002530     05  EXT5-STATUS              PIC X(2).
002540     05  UNF-STATUS               PIC X(2).
002550         88  UNF-WRITE-OK               VALUE SPACES.
002560     05  FILLER                   PIC X(2).
002570*-----------------------------------------------------------------
002580*    SAME 6 STATUS BYTES, VIEWED AS A TABLE SO 870-CHECK-FILE-
002590*    STATUS CAN SCAN THEM ALL WITH ONE SUBSCRIPTED PARAGRAPH
002600*    RATHER THAN A 6-DEEP IF CHAIN
002610*-----------------------------------------------------------------
002620 01  FILE-STATUS-ALT REDEFINES FILE-STATUS-CODES.
002630     05  FS-ENTRY                 PIC X(2)  OCCURS 6 TIMES.
002640     05  FILLER                   PIC X(2).
002650
002660*-----------------------------------------------------------------
002670*    CASE RECORD WORKING COPY AND ABEND DIAGNOSTIC RECORD
002680*-----------------------------------------------------------------
002690 COPY SRAGRAW.
002700 COPY SRAGABND.
002710
002720*-----------------------------------------------------------------
002730*    PER-FILE RUN-CONTROL TABLE - NAME, CONFIGURED COLUMN COUNT,
002740*    RECORDS READ, AND WARNING COUNT WHERE THE SOURCE YEAR CARRIED
002750*    FEWER THAN THE FULL 103-COLUMN APPROVED SET
002760*-----------------------------------------------------------------
002770 01  EXTRACT-CONTROL-TABLE.
002780     05  EXTRACT-ENTRY OCCURS 5 TIMES.
002790         10  EXTRACT-NAME          PIC X(8).
002800         10  EXTRACT-COLS-EXP      PIC 9(3)  COMP.
002810         10  EXTRACT-RECS-READ     PIC 9(9)  COMP.
002820         10  EXTRACT-WARN-CT       PIC 9(9)  COMP.
002830         10  FILLER                PIC X(4).
002840 01  EXTRACT-SUB                   PIC 9(1)   COMP.
002850
002860 01  COUNTERS-AND-ACCUMULATORS.
002870     05  TOTAL-RECS-UNIFIED        PIC 9(9)   COMP.
002880     05  TOTAL-FILES-READ          PIC 9(1)   COMP.
002890     05  FILLER                    PIC X(1).
002900
002910 01  WS-SYSOUT-REC.
002920     05  MSG                       PIC X(126).
002930     05  FILLER                    PIC X(4).
002940
002950 01  EDIT-FIELDS.
002960     05  ED-RECS                   PIC ZZZZZZZZ9.
002970     05  ED-COLS                   PIC ZZ9.
002980     05  ED-WARN                   PIC ZZZZZZZZ9.
002990     05  ED-TOTAL                  PIC ZZZZZZZZ9.
003000     05  ED-FS-SUB                 PIC 9.
003010     05  FILLER                    PIC X(4).
003020
003030 77  MORE-DATA-SW              PIC X(1)   VALUE "Y".
003040     88  NO-MORE-DATA                VALUE "N".
003050 77  CURRENT-FILE-SW           PIC 9(1)   VALUE 1.
003060 77  FS-SUB                    PIC 9(1)   COMP VALUE 1.
003070
003080 PROCEDURE DIVISION.
003090     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003100     PERFORM 200-PROCESS-EXTRACT-FILES THRU 290-EXIT.
003110     PERFORM 900-CLEANUP THRU 900-EXIT.
003120     MOVE +0 TO RETURN-CODE.
003130     GOBACK.
003140
003150*-----------------------------------------------------------------
003160*    000-HOUSEKEEPING  --  OPEN FILES, LOAD CONTROL TABLE
003170*-----------------------------------------------------------------
003180 000-HOUSEKEEPING.
003190     DISPLAY "******** BEGIN JOB SRGUNIFY ********".
003200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
003210     MOVE "EXTRACT1" TO EXTRACT-NAME(1).
003220     MOVE "EXTRACT2" TO EXTRACT-NAME(2).
003230     MOVE "EXTRACT3" TO EXTRACT-NAME(3).
003240     MOVE "EXTRACT4" TO EXTRACT-NAME(4).
003250     MOVE "EXTRACT5" TO EXTRACT-NAME(5).
003260*    EXTRACT1 IS THE OLDEST YEAR ON FILE - ITS SOURCE FEED DID NOT
003270*    YET CARRY THE POST-PANDEMIC SYMPTOM/ANTIGEN COLUMNS ADDED TO
003280*    THE DICTIONARY IN LATER YEARS
003290     MOVE 98  TO EXTRACT-COLS-EXP(1).
003300     MOVE 103 TO EXTRACT-COLS-EXP(2).
003310     MOVE 103 TO EXTRACT-COLS-EXP(3).
003320     MOVE 103 TO EXTRACT-COLS-EXP(4).
003330     MOVE 103 TO EXTRACT-COLS-EXP(5).
003340     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003350     PERFORM 870-CHECK-FILE-STATUS THRU 870-EXIT.
003360 000-EXIT.
003370     EXIT.
003380
003390*-----------------------------------------------------------------
003400*    200-PROCESS-EXTRACT-FILES  --  READ EACH YEARLY EXTRACT IN
003410*    CONFIGURED ORDER, APPEND EVERY RECORD TO THE UNIFIED FILE
003420*-----------------------------------------------------------------
003430 200-PROCESS-EXTRACT-FILES.
003440     MOVE 1 TO EXTRACT-SUB.
003450     PERFORM 210-READ-EXTRACT1 THRU 210-EXIT.
003460     MOVE 2 TO EXTRACT-SUB.
003470     PERFORM 220-READ-EXTRACT2 THRU 220-EXIT.
003480     MOVE 3 TO EXTRACT-SUB.
003490     PERFORM 230-READ-EXTRACT3 THRU 230-EXIT.
003500     MOVE 4 TO EXTRACT-SUB.
003510     PERFORM 240-READ-EXTRACT4 THRU 240-EXIT.
003520     MOVE 5 TO EXTRACT-SUB.
003530     PERFORM 250-READ-EXTRACT5 THRU 250-EXIT.
003540     PERFORM 280-WRITE-FILE-TOTALS THRU 280-EXIT.
003550     IF TOTAL-FILES-READ = 0
003560         MOVE "NO YEARLY EXTRACT FILE COULD BE READ" TO ABEND-REASON
003570         GO TO 1000-ABEND-RTN.
003580 290-EXIT.
003590     EXIT.
003600
003610 210-READ-EXTRACT1.
003620     MOVE "Y" TO MORE-DATA-SW.
003630 211-READ-NEXT.
003640     READ EXTRACT1 INTO SRAG-CASE-RECORD
003650         AT END MOVE "N" TO MORE-DATA-SW
003660         GO TO 210-EXIT
003670     END-READ.
003680     PERFORM 260-APPEND-RECORD THRU 260-EXIT.
003690     GO TO 211-READ-NEXT.
003700 210-EXIT.
003710     EXIT.
003720
003730 220-READ-EXTRACT2.
003740     MOVE "Y" TO MORE-DATA-SW.
003750 221-READ-NEXT.
003760     READ EXTRACT2 INTO SRAG-CASE-RECORD
003770         AT END MOVE "N" TO MORE-DATA-SW
003780         GO TO 220-EXIT
003790     END-READ.
003800     PERFORM 260-APPEND-RECORD THRU 260-EXIT.
003810     GO TO 221-READ-NEXT.
003820 220-EXIT.
003830     EXIT.
003840
003850 230-READ-EXTRACT3.
003860     MOVE "Y" TO MORE-DATA-SW.
003870 231-READ-NEXT.
003880     READ EXTRACT3 INTO SRAG-CASE-RECORD
003890         AT END MOVE "N" TO MORE-DATA-SW
003900         GO TO 230-EXIT
003910     END-READ.
003920     PERFORM 260-APPEND-RECORD THRU 260-EXIT.
003930     GO TO 231-READ-NEXT.
003940 230-EXIT.
003950     EXIT.
003960
003970 240-READ-EXTRACT4.
003980     MOVE "Y" TO MORE-DATA-SW.
003990 241-READ-NEXT.
004000     READ EXTRACT4 INTO SRAG-CASE-RECORD
004010         AT END MOVE "N" TO MORE-DATA-SW
004020         GO TO 240-EXIT
004030     END-READ.
004040     PERFORM 260-APPEND-RECORD THRU 260-EXIT.
004050     GO TO 241-READ-NEXT.
004060 240-EXIT.
004070     EXIT.
004080
004090 250-READ-EXTRACT5.
004100     MOVE "Y" TO MORE-DATA-SW.
004110 251-READ-NEXT.
004120     READ EXTRACT5 INTO SRAG-CASE-RECORD
004130         AT END MOVE "N" TO MORE-DATA-SW
004140         GO TO 250-EXIT
004150     END-READ.
004160     PERFORM 260-APPEND-RECORD THRU 260-EXIT.
004170     GO TO 251-READ-NEXT.
004180 250-EXIT.
004190     EXIT.
004200
004210*-----------------------------------------------------------------
004220*    260-APPEND-RECORD  --  ONE EXTRACT RECORD ONTO THE UNIFIED
004230*    FILE, TALLYING THE CURRENT FILE'S RUN-CONTROL ENTRY
004240*-----------------------------------------------------------------
004250 260-APPEND-RECORD.
004260     ADD 1 TO EXTRACT-RECS-READ(EXTRACT-SUB).
004270     IF EXTRACT-COLS-EXP(EXTRACT-SUB) < 103
004280         ADD 1 TO EXTRACT-WARN-CT(EXTRACT-SUB).
004290     WRITE SRAGUNF-REC FROM SRAG-CASE-RECORD.
004300     ADD 1 TO TOTAL-RECS-UNIFIED.
004310 260-EXIT.
004320     EXIT.
004330
004340*-----------------------------------------------------------------
004350*    280-WRITE-FILE-TOTALS  --  ONE LINE PER SOURCE FILE, THEN
004360*    THE GRAND TOTAL (REPORTS SECTION, UNIFY)
004370*-----------------------------------------------------------------
004380 280-WRITE-FILE-TOTALS.
004390     MOVE 1 TO EXTRACT-SUB.
004400     PERFORM 285-WRITE-ONE-FILE-LINE THRU 285-EXIT
004410         UNTIL EXTRACT-SUB > 5.
004420     MOVE SPACES TO WS-SYSOUT-REC.
004430     MOVE TOTAL-RECS-UNIFIED TO ED-TOTAL.
004440     STRING "UNIFY TOTAL RECORDS UNIFIED: " DELIMITED BY SIZE
004450            ED-TOTAL                 DELIMITED BY SIZE
004460         INTO MSG.
004470     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
004480     DISPLAY MSG.
004490 280-EXIT.
004500     EXIT.
004510
004520 285-WRITE-ONE-FILE-LINE.
004530     IF EXTRACT-RECS-READ(EXTRACT-SUB) > 0
004540         ADD 1 TO TOTAL-FILES-READ.
004550     MOVE SPACES TO WS-SYSOUT-REC.
004560     MOVE EXTRACT-RECS-READ(EXTRACT-SUB) TO ED-RECS.
004570     MOVE EXTRACT-COLS-EXP(EXTRACT-SUB)  TO ED-COLS.
004580     MOVE EXTRACT-WARN-CT(EXTRACT-SUB)   TO ED-WARN.
004590     STRING "UNIFY FILE " DELIMITED BY SIZE
004600            EXTRACT-NAME(EXTRACT-SUB)    DELIMITED BY SIZE
004610            " RECORDS: "                 DELIMITED BY SIZE
004620            ED-RECS                      DELIMITED BY SIZE
004630            " COLUMNS: "                 DELIMITED BY SIZE
004640            ED-COLS                      DELIMITED BY SIZE
004650            " WARNINGS: "                DELIMITED BY SIZE
004660            ED-WARN                      DELIMITED BY SIZE
004670         INTO MSG.
004680     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
004690     DISPLAY MSG.
004700     ADD 1 TO EXTRACT-SUB.
004710 285-EXIT.
004720     EXIT.
004730
004740*-----------------------------------------------------------------
004750*    800/850  --  OPEN AND CLOSE ALL FILES
004760*-----------------------------------------------------------------
004770 800-OPEN-FILES.
004780     OPEN INPUT EXTRACT1, EXTRACT2, EXTRACT3, EXTRACT4, EXTRACT5.
004790     OPEN OUTPUT SRAGUNF, SYSOUT.
004800 800-EXIT.
004810     EXIT.
004820
004830*-----------------------------------------------------------------
004840*    870-CHECK-FILE-STATUS  --  EVERY OPEN SHOULD COME BACK "00".
004850*    A NON-ZERO ENTRY MEANS A DATASET IS MISSING OR UNREADABLE -
004860*    ABEND NOW RATHER THAN LET THE RUN FAIL OUT ON THE FIRST READ
004870*-----------------------------------------------------------------
004880 870-CHECK-FILE-STATUS.
004890     MOVE 1 TO FS-SUB.
004900 871-CHECK-NEXT-STATUS.
004910     IF FS-SUB > 6
004920         GO TO 870-EXIT.
004930     IF FS-ENTRY(FS-SUB) NOT = "00" AND FS-ENTRY(FS-SUB) NOT = SPACES
004940         MOVE FS-SUB TO ED-FS-SUB
004950         STRING "FILE OPEN FAILED - STATUS TABLE ENTRY "
004960                ED-FS-SUB                   DELIMITED BY SIZE
004970                " = "                        DELIMITED BY SIZE
004980                FS-ENTRY(FS-SUB)             DELIMITED BY SIZE
004990             INTO ABEND-REASON
005000         GO TO 1000-ABEND-RTN.
005010     ADD 1 TO FS-SUB.
005020     GO TO 871-CHECK-NEXT-STATUS.
005030 870-EXIT.
005040     EXIT.
005050
005060 850-CLOSE-FILES.
005070     CLOSE EXTRACT1, EXTRACT2, EXTRACT3, EXTRACT4, EXTRACT5,
005080           SRAGUNF, SYSOUT.
005090 850-EXIT.
005100     EXIT.
005110
005120*-----------------------------------------------------------------
005130*    900-CLEANUP  --  CLOSE FILES, FINAL DISPLAY
005140*-----------------------------------------------------------------
005150 900-CLEANUP.
005160     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005170     DISPLAY "******** NORMAL END OF JOB SRGUNIFY ********".
005180 900-EXIT.
005190     EXIT.
005200
005210*-----------------------------------------------------------------
005220*    1000-ABEND-RTN  --  LOG DIAGNOSTIC, FORCE AN ABEND
005230*-----------------------------------------------------------------
005240 1000-ABEND-RTN.
005250     WRITE SYSOUT-REC FROM ABEND-REC.
005260     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005270     DISPLAY "*** ABNORMAL END OF JOB - SRGUNIFY ***" UPON CONSOLE.
005280     DIVIDE ZERO-VAL INTO ONE-VAL.
