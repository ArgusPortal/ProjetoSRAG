001000 IDENTIFICATION DIVISION.
001010 PROGRAM-ID.  SRGPROC.
001020 AUTHOR. D P SILVEIRA.
001030 INSTALLATION. SRAG SURVEILLANCE UNIT - DATA PREP SECTION.
001040 DATE-WRITTEN. 02/09/92.
001050 DATE-COMPILED.
001060 SECURITY. UNCLASSIFIED - INTERNAL SURVEILLANCE DATA ONLY.
001070
001080    ******************************************************************
001090    *REMARKS.
001100    *
001110    *          THIS PROGRAM TAKES THE UNIFIED SRAG CASE FILE BUILT BY
001120    *          SRGUNIFY AND TURNS IT INTO THE TREATED CASE FILE USED
001130    *          FOR ALL DOWNSTREAM REPORTING.  FOR EACH INCOMING CASE
001140    *          IT -
001150    *
001160    *             DROPS EXACT-DUPLICATE NOTIFICATIONS (1ST KEPT)
001170    *             COUNTS ALL-BLANK (NULL) COLUMNS ACROSS THE RUN
001180    *             TRIMS AND UPPERCASES EVERY TEXT COLUMN
001190    *             RENAMES THE FOUR LEGACY COVID VACCINE-BRAND COLUMNS
001200    *             MAPS CODED ANSWERS TO THEIR FULL DESCRIPTIONS
001210    *             MAPS THE TWO ANTIGEN CHECKBOX COLUMNS TO SIM/NAO
001220    *             VALIDATES EVERY DATE COLUMN, DD/MM/YYYY RANGE-CHECKED
001230    *             DERIVES AGE IN YEARS, LENGTH OF STAY, AND ICU DAYS
001240    *
001250    *          A CASE MISSING ONE OF THE TWO DATES A DERIVED FIELD
001260    *          NEEDS IS WRITTEN WITH THAT FIELD ZERO AND ITS -SW
001270    *          SWITCH SET TO "M" - IT IS NOT DROPPED FROM THE FILE.
001280    *
001290    ******************************************************************
001300
001310             INPUT FILE               -   SRAGUNF
001320
001330             OUTPUT FILE              -   SRAGTRT
001340
001350             DUMP FILE                -   SYSOUT
001360
001370    ******************************************************************
001380    *CHANGE LOG.
001390    *020992  DPS  ORIGINAL CODING, ADAPTED FROM DAILY UPDATE SUITE
001400    *071592  DPS  ADDED NULL-COLUMN REPORT PER SURVEILLANCE RQST #114
001410    *091893  RTW  ADDED CATEGORY-MAPPING TABLE, RETIRED PER-FIELD 88S
001420    *052695  DPS  ADDED ANTIGEN CHECKBOX MAPPING FOR AN-SARS2/AN-VSR
001430    *110396  DPS  ADDED AGE/LOS/ICU-DAYS DERIVATION VIA SRGDAYNO
001440    *042698  RTW  Y2K REVIEW - DATE WORK FIELDS ALREADY 4-DIGIT YEAR,
001450    *             SRGDTVAL/SRGDAYNO CONFIRMED 4-DIGIT, NO CHANGE REQRD
001460    *031201  DPS  ADDED TOP-10 VALUE DISTRIBUTION REPORT, RQST #231
001470    *082403  RTW  DUPLICATE-CHECK TABLE RAISED TO 20000 ENTRIES FOR
001480    *             GROWING DAILY VOLUME
001490    *061907  DPS  ADDED FAB-COV-1/2/COVREF LEGACY RENAME FOR COVID
001500    *             VACCINE BRAND COLUMNS PER DICTIONARY UPDATE
001510    *042908  RTW  450-LOOKUP-ONE-VALUE NOW DROPS A TRAILING ".0" ON
001520    *             THE COMPARE AND LEAVES A FIELD ALONE WHEN IT ALREADY
001530    *             HOLDS ONE OF THE GROUP'S DESCRIPTIONS, SAME AS THE
001540    *             CHECKBOX LOOKUP ALREADY DID - DATA QUALITY DESK RQST
001550    *050608  RTW  SOME SCRATCH SWITCHES AND SUBSCRIPTS MOVED BACK TO
001560    *             STANDALONE 77-LEVELS, PER SHOP STANDARDS REVIEW
001561    *081509  DPS  DROPPED BLANK-COUNT-ALT, FIELD-MAP-DIR-ALT, DATE-
001562    *             VALID-DIR-ALT AND SAVED-DATE-PARTS-ALT, NONE EVER
001563    *             READ OR WRITTEN.  GAVE FILE-STATUS-ALT A REAL JOB -
001564    *             IT NOW FEEDS 870-CHECK-FILE-STATUS, WHICH ABENDS
001565    *             RIGHT AFTER OPEN IF EITHER DATASET CAME BACK NON-ZERO
001570    ******************************************************************
001580 ENVIRONMENT DIVISION.
001590 CONFIGURATION SECTION.
001600 SOURCE-COMPUTER. IBM-390.
001610 OBJECT-COMPUTER. IBM-390.
001620 SPECIAL-NAMES.
001630    C01 IS TOP-OF-FORM.
001640 INPUT-OUTPUT SECTION.
001650 FILE-CONTROL.
001660    SELECT SYSOUT
001670    ASSIGN TO UT-S-SYSOUT
001680      ORGANIZATION IS SEQUENTIAL.
001690
001700    SELECT SRAGUNF
001710    ASSIGN TO UT-S-SRAGUNF
001720      ACCESS MODE IS SEQUENTIAL
001730      FILE STATUS IS UNF-STATUS.
001740
001750    SELECT SRAGTRT
001760    ASSIGN TO UT-S-SRAGTRT
001770      ACCESS MODE IS SEQUENTIAL
001780      FILE STATUS IS TRT-STATUS.
001790 DATA DIVISION.
001800 FILE SECTION.
001810 FD  SYSOUT
001820    RECORDING MODE IS F
001830    LABEL RECORDS ARE STANDARD
001840    RECORD CONTAINS 130 CHARACTERS
001850    BLOCK CONTAINS 0 RECORDS
001860    DATA RECORD IS SYSOUT-REC.
001870 01  SYSOUT-REC  PIC X(130).
001880
001890*-----------------------------------------------------------------
001900*    SRAGUNF - UNIFIED CASE FILE BUILT BY SRGUNIFY, 657 BYTES
001910*-----------------------------------------------------------------
001920 FD  SRAGUNF
001930    RECORDING MODE IS F
001940    LABEL RECORDS ARE STANDARD
001950    RECORD CONTAINS 657 CHARACTERS
001960    BLOCK CONTAINS 0 RECORDS
001970    DATA RECORD IS SRAGUNF-REC.
001980 01  SRAGUNF-REC  PIC X(657).
001990
002000*-----------------------------------------------------------------
002010*    SRAGTRT - TREATED CASE FILE, WIDENED MAPPED COLUMNS, 2972 BYTES
002020*-----------------------------------------------------------------
002030 FD  SRAGTRT
002040    RECORDING MODE IS F
002050    LABEL RECORDS ARE STANDARD
002060    RECORD CONTAINS 2972 CHARACTERS
002070    BLOCK CONTAINS 0 RECORDS
002080    DATA RECORD IS SRAGTRT-REC.
002090 01  SRAGTRT-REC  PIC X(2972).
002100 WORKING-STORAGE SECTION.
002110 01  FILE-STATUS-CODES.
002120    05  UNF-STATUS               PIC X(2).
002130    05  TRT-STATUS               PIC X(2).
002140        88  TRT-WRITE-OK               VALUE SPACES.
002150    05  FILLER                   PIC X(2).
002151*-----------------------------------------------------------------
002152*    SAME 2 STATUS BYTES, VIEWED AS A TABLE SO 870-CHECK-FILE-
002153*    STATUS CAN SCAN THEM WITH ONE SUBSCRIPTED PARAGRAPH
002154*-----------------------------------------------------------------
002155 01  FILE-STATUS-ALT REDEFINES FILE-STATUS-CODES.
002156    05  FS-ENTRY                 PIC X(2)  OCCURS 2 TIMES.
002157    05  FILLER                   PIC X(2).
002160
002170*-----------------------------------------------------------------
002180*    UNIFIED CASE RECORD, TREATED CASE RECORD, ABEND RECORD
002190*-----------------------------------------------------------------
002200 COPY SRAGRAW.
002210 COPY SRAGTRT.
002220 COPY SRAGABND.
002230
002240*-----------------------------------------------------------------
002250*    CATEGORY-MAPPING TABLE (RULE R3) - ONE FLAT TABLE SHARED BY
002260*    ALL 57 CODED COLUMNS, GROUPED BY A 10-BYTE GROUP ID SO ONE
002270*    SEARCH PARAGRAPH SERVES EVERY FIELD.  LOADED BY VALUE CLAUSE -
002280*    NO RUN-TIME BUILD STEP NEEDED.
002290*-----------------------------------------------------------------
002300 01  MAP-TABLE-LITERALS.
002310    05 FILLER PIC X(10) VALUE "YESNO     ".
002320    05 FILLER PIC X(4)  VALUE "1   ".
002330    05 FILLER PIC X(40) VALUE "SIM                                     ".
002340    05 FILLER PIC X(10) VALUE "YESNO     ".
002350    05 FILLER PIC X(4)  VALUE "2   ".
002360    05 FILLER PIC X(40) VALUE "NAO                                     ".
002370    05 FILLER PIC X(10) VALUE "YESNO9    ".
002380    05 FILLER PIC X(4)  VALUE "1   ".
002390    05 FILLER PIC X(40) VALUE "SIM                                     ".
002400    05 FILLER PIC X(10) VALUE "YESNO9    ".
002410    05 FILLER PIC X(4)  VALUE "2   ".
002420    05 FILLER PIC X(40) VALUE "NAO                                     ".
002430    05 FILLER PIC X(10) VALUE "YESNO9    ".
002440    05 FILLER PIC X(4)  VALUE "9   ".
002450    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
002460    05 FILLER PIC X(10) VALUE "SEXO      ".
002470    05 FILLER PIC X(4)  VALUE "1   ".
002480    05 FILLER PIC X(40) VALUE "MASCULINO                               ".
002490    05 FILLER PIC X(10) VALUE "SEXO      ".
002500    05 FILLER PIC X(4)  VALUE "2   ".
002510    05 FILLER PIC X(40) VALUE "FEMININO                                ".
002520    05 FILLER PIC X(10) VALUE "SEXO      ".
002530    05 FILLER PIC X(4)  VALUE "9   ".
002540    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
002550    05 FILLER PIC X(10) VALUE "IDADE     ".
002560    05 FILLER PIC X(4)  VALUE "1   ".
002570    05 FILLER PIC X(40) VALUE "DIA                                     ".
002580    05 FILLER PIC X(10) VALUE "IDADE     ".
002590    05 FILLER PIC X(4)  VALUE "2   ".
002600    05 FILLER PIC X(40) VALUE "MES                                     ".
002610    05 FILLER PIC X(10) VALUE "IDADE     ".
002620    05 FILLER PIC X(4)  VALUE "3   ".
002630    05 FILLER PIC X(40) VALUE "ANO                                     ".
002640    05 FILLER PIC X(10) VALUE "GESTANT   ".
002650    05 FILLER PIC X(4)  VALUE "1   ".
002660    05 FILLER PIC X(40) VALUE "1O TRIMESTRE                            ".
002670    05 FILLER PIC X(10) VALUE "GESTANT   ".
002680    05 FILLER PIC X(4)  VALUE "2   ".
002690    05 FILLER PIC X(40) VALUE "2O TRIMESTRE                            ".
002700    05 FILLER PIC X(10) VALUE "GESTANT   ".
002710    05 FILLER PIC X(4)  VALUE "3   ".
002720    05 FILLER PIC X(40) VALUE "3O TRIMESTRE                            ".
002730    05 FILLER PIC X(10) VALUE "GESTANT   ".
002740    05 FILLER PIC X(4)  VALUE "4   ".
002750    05 FILLER PIC X(40) VALUE "IDADE GESTACIONAL IGNORADA              ".
002760    05 FILLER PIC X(10) VALUE "GESTANT   ".
002770    05 FILLER PIC X(4)  VALUE "5   ".
002780    05 FILLER PIC X(40) VALUE "NAO                                     ".
002790    05 FILLER PIC X(10) VALUE "GESTANT   ".
002800    05 FILLER PIC X(4)  VALUE "6   ".
002810    05 FILLER PIC X(40) VALUE "NAO SE APLICA                           ".
002820    05 FILLER PIC X(10) VALUE "GESTANT   ".
002830    05 FILLER PIC X(4)  VALUE "9   ".
002840    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
002850    05 FILLER PIC X(10) VALUE "RACA      ".
002860    05 FILLER PIC X(4)  VALUE "1   ".
002870    05 FILLER PIC X(40) VALUE "BRANCA                                  ".
002880    05 FILLER PIC X(10) VALUE "RACA      ".
002890    05 FILLER PIC X(4)  VALUE "2   ".
002900    05 FILLER PIC X(40) VALUE "PRETA                                   ".
002910    05 FILLER PIC X(10) VALUE "RACA      ".
002920    05 FILLER PIC X(4)  VALUE "3   ".
002930    05 FILLER PIC X(40) VALUE "AMARELA                                 ".
002940    05 FILLER PIC X(10) VALUE "RACA      ".
002950    05 FILLER PIC X(4)  VALUE "4   ".
002960    05 FILLER PIC X(40) VALUE "PARDA                                   ".
002970    05 FILLER PIC X(10) VALUE "RACA      ".
002980    05 FILLER PIC X(4)  VALUE "5   ".
002990    05 FILLER PIC X(40) VALUE "INDIGENA                                ".
003000    05 FILLER PIC X(10) VALUE "RACA      ".
003010    05 FILLER PIC X(4)  VALUE "9   ".
003020    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
003030    05 FILLER PIC X(10) VALUE "ESCOL     ".
003040    05 FILLER PIC X(4)  VALUE "0   ".
003050    05 FILLER PIC X(40) VALUE "SEM ESCOLARIDADE/ANALFABETO             ".
003060    05 FILLER PIC X(10) VALUE "ESCOL     ".
003070    05 FILLER PIC X(4)  VALUE "1   ".
003080    05 FILLER PIC X(40) VALUE "FUNDAMENTAL 1 CICLO (1A A 5A SERIE)     ".
003090    05 FILLER PIC X(10) VALUE "ESCOL     ".
003100    05 FILLER PIC X(4)  VALUE "2   ".
003110    05 FILLER PIC X(40) VALUE "FUNDAMENTAL 2 CICLO (6A A 9A SERIE)     ".
003120    05 FILLER PIC X(10) VALUE "ESCOL     ".
003130    05 FILLER PIC X(4)  VALUE "3   ".
003140    05 FILLER PIC X(40) VALUE "MEDIO (1O AO 3O ANO)                    ".
003150    05 FILLER PIC X(10) VALUE "ESCOL     ".
003160    05 FILLER PIC X(4)  VALUE "4   ".
003170    05 FILLER PIC X(40) VALUE "SUPERIOR                                ".
003180    05 FILLER PIC X(10) VALUE "ESCOL     ".
003190    05 FILLER PIC X(4)  VALUE "5   ".
003200    05 FILLER PIC X(40) VALUE "NAO SE APLICA                           ".
003210    05 FILLER PIC X(10) VALUE "ESCOL     ".
003220    05 FILLER PIC X(4)  VALUE "9   ".
003230    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
003240    05 FILLER PIC X(10) VALUE "ANTIVIR   ".
003250    05 FILLER PIC X(4)  VALUE "1   ".
003260    05 FILLER PIC X(40) VALUE "OSELTAMIVIR                             ".
003270    05 FILLER PIC X(10) VALUE "ANTIVIR   ".
003280    05 FILLER PIC X(4)  VALUE "2   ".
003290    05 FILLER PIC X(40) VALUE "ZANAMIVIR                               ".
003300    05 FILLER PIC X(10) VALUE "ANTIVIR   ".
003310    05 FILLER PIC X(4)  VALUE "3   ".
003320    05 FILLER PIC X(40) VALUE "OUTRO                                   ".
003330    05 FILLER PIC X(10) VALUE "SUPVEN    ".
003340    05 FILLER PIC X(4)  VALUE "1   ".
003350    05 FILLER PIC X(40) VALUE "SIM, INVASIVO                           ".
003360    05 FILLER PIC X(10) VALUE "SUPVEN    ".
003370    05 FILLER PIC X(4)  VALUE "2   ".
003380    05 FILLER PIC X(40) VALUE "SIM, NAO INVASIVO                       ".
003390    05 FILLER PIC X(10) VALUE "SUPVEN    ".
003400    05 FILLER PIC X(4)  VALUE "3   ".
003410    05 FILLER PIC X(40) VALUE "NAO                                     ".
003420    05 FILLER PIC X(10) VALUE "SUPVEN    ".
003430    05 FILLER PIC X(4)  VALUE "9   ".
003440    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
003450    05 FILLER PIC X(10) VALUE "RAIOX     ".
003460    05 FILLER PIC X(4)  VALUE "1   ".
003470    05 FILLER PIC X(40) VALUE "NORMAL                                  ".
003480    05 FILLER PIC X(10) VALUE "RAIOX     ".
003490    05 FILLER PIC X(4)  VALUE "2   ".
003500    05 FILLER PIC X(40) VALUE "INFILTRADO INTERSTICIAL                 ".
003510    05 FILLER PIC X(10) VALUE "RAIOX     ".
003520    05 FILLER PIC X(4)  VALUE "3   ".
003530    05 FILLER PIC X(40) VALUE "CONSOLIDACAO                            ".
003540    05 FILLER PIC X(10) VALUE "RAIOX     ".
003550    05 FILLER PIC X(4)  VALUE "4   ".
003560    05 FILLER PIC X(40) VALUE "MISTO                                   ".
003570    05 FILLER PIC X(10) VALUE "RAIOX     ".
003580    05 FILLER PIC X(4)  VALUE "5   ".
003590    05 FILLER PIC X(40) VALUE "OUTRO                                   ".
003600    05 FILLER PIC X(10) VALUE "RAIOX     ".
003610    05 FILLER PIC X(4)  VALUE "6   ".
003620    05 FILLER PIC X(40) VALUE "NAO REALIZADO                           ".
003630    05 FILLER PIC X(10) VALUE "RAIOX     ".
003640    05 FILLER PIC X(4)  VALUE "9   ".
003650    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
003660    05 FILLER PIC X(10) VALUE "TOMO      ".
003670    05 FILLER PIC X(4)  VALUE "1   ".
003680    05 FILLER PIC X(40) VALUE "TIPICO COVID-19                         ".
003690    05 FILLER PIC X(10) VALUE "TOMO      ".
003700    05 FILLER PIC X(4)  VALUE "2   ".
003710    05 FILLER PIC X(40) VALUE "INDETERMINADO COVID-19                  ".
003720    05 FILLER PIC X(10) VALUE "TOMO      ".
003730    05 FILLER PIC X(4)  VALUE "3   ".
003740    05 FILLER PIC X(40) VALUE "ATIPICO COVID-19                        ".
003750    05 FILLER PIC X(10) VALUE "TOMO      ".
003760    05 FILLER PIC X(4)  VALUE "4   ".
003770    05 FILLER PIC X(40) VALUE "NEGATIVO PARA PNEUMONIA                 ".
003780    05 FILLER PIC X(10) VALUE "TOMO      ".
003790    05 FILLER PIC X(4)  VALUE "5   ".
003800    05 FILLER PIC X(40) VALUE "OUTRO                                   ".
003810    05 FILLER PIC X(10) VALUE "TOMO      ".
003820    05 FILLER PIC X(4)  VALUE "6   ".
003830    05 FILLER PIC X(40) VALUE "NAO REALIZADO                           ".
003840    05 FILLER PIC X(10) VALUE "TOMO      ".
003850    05 FILLER PIC X(4)  VALUE "9   ".
003860    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
003870    05 FILLER PIC X(10) VALUE "AMOSTRA   ".
003880    05 FILLER PIC X(4)  VALUE "1   ".
003890    05 FILLER PIC X(40) VALUE "SECRECAO DE NASOOROFARINGE              ".
003900    05 FILLER PIC X(10) VALUE "AMOSTRA   ".
003910    05 FILLER PIC X(4)  VALUE "2   ".
003920    05 FILLER PIC X(40) VALUE "LAVADO BROCO-ALVEOLAR                   ".
003930    05 FILLER PIC X(10) VALUE "AMOSTRA   ".
003940    05 FILLER PIC X(4)  VALUE "3   ".
003950    05 FILLER PIC X(40) VALUE "TECIDO POST-MORTEM                      ".
003960    05 FILLER PIC X(10) VALUE "AMOSTRA   ".
003970    05 FILLER PIC X(4)  VALUE "4   ".
003980    05 FILLER PIC X(40) VALUE "OUTRA, QUAL?                            ".
003990    05 FILLER PIC X(10) VALUE "AMOSTRA   ".
004000    05 FILLER PIC X(4)  VALUE "5   ".
004010    05 FILLER PIC X(40) VALUE "LCR                                     ".
004020    05 FILLER PIC X(10) VALUE "AMOSTRA   ".
004030    05 FILLER PIC X(4)  VALUE "9   ".
004040    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
004050    05 FILLER PIC X(10) VALUE "TESAN     ".
004060    05 FILLER PIC X(4)  VALUE "1   ".
004070    05 FILLER PIC X(40) VALUE "IMUNOFLUORESCENCIA (IF)                 ".
004080    05 FILLER PIC X(10) VALUE "TESAN     ".
004090    05 FILLER PIC X(4)  VALUE "2   ".
004100    05 FILLER PIC X(40) VALUE "TESTE RAPIDO ANTIGENICO                 ".
004110    05 FILLER PIC X(10) VALUE "RESAN     ".
004120    05 FILLER PIC X(4)  VALUE "1   ".
004130    05 FILLER PIC X(40) VALUE "POSITIVO                                ".
004140    05 FILLER PIC X(10) VALUE "RESAN     ".
004150    05 FILLER PIC X(4)  VALUE "2   ".
004160    05 FILLER PIC X(40) VALUE "NEGATIVO                                ".
004170    05 FILLER PIC X(10) VALUE "RESAN     ".
004180    05 FILLER PIC X(4)  VALUE "3   ".
004190    05 FILLER PIC X(40) VALUE "INCONCLUSIVO                            ".
004200    05 FILLER PIC X(10) VALUE "RESAN     ".
004210    05 FILLER PIC X(4)  VALUE "4   ".
004220    05 FILLER PIC X(40) VALUE "NAO REALIZADO                           ".
004230    05 FILLER PIC X(10) VALUE "RESAN     ".
004240    05 FILLER PIC X(4)  VALUE "5   ".
004250    05 FILLER PIC X(40) VALUE "AGUARDANDO RESULTADO                    ".
004260    05 FILLER PIC X(10) VALUE "RESAN     ".
004270    05 FILLER PIC X(4)  VALUE "9   ".
004280    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
004290    05 FILLER PIC X(10) VALUE "FLUTYPE   ".
004300    05 FILLER PIC X(4)  VALUE "1   ".
004310    05 FILLER PIC X(40) VALUE "INFLUENZA A                             ".
004320    05 FILLER PIC X(10) VALUE "FLUTYPE   ".
004330    05 FILLER PIC X(4)  VALUE "2   ".
004340    05 FILLER PIC X(40) VALUE "INFLUENZA B                             ".
004350    05 FILLER PIC X(10) VALUE "PCRRES    ".
004360    05 FILLER PIC X(4)  VALUE "1   ".
004370    05 FILLER PIC X(40) VALUE "DETECTAVEL                              ".
004380    05 FILLER PIC X(10) VALUE "PCRRES    ".
004390    05 FILLER PIC X(4)  VALUE "2   ".
004400    05 FILLER PIC X(40) VALUE "NAO DETECTAVEL                          ".
004410    05 FILLER PIC X(10) VALUE "PCRRES    ".
004420    05 FILLER PIC X(4)  VALUE "3   ".
004430    05 FILLER PIC X(40) VALUE "INCONCLUSIVO                            ".
004440    05 FILLER PIC X(10) VALUE "PCRRES    ".
004450    05 FILLER PIC X(4)  VALUE "4   ".
004460    05 FILLER PIC X(40) VALUE "NAO REALIZADO                           ".
004470    05 FILLER PIC X(10) VALUE "PCRRES    ".
004480    05 FILLER PIC X(4)  VALUE "5   ".
004490    05 FILLER PIC X(40) VALUE "AGUARDANDO RESULTADO                    ".
004500    05 FILLER PIC X(10) VALUE "PCRRES    ".
004510    05 FILLER PIC X(4)  VALUE "9   ".
004520    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
004530    05 FILLER PIC X(10) VALUE "FLUASU    ".
004540    05 FILLER PIC X(4)  VALUE "1   ".
004550    05 FILLER PIC X(40) VALUE "INFLUENZA A(H1N1)PDM09                  ".
004560    05 FILLER PIC X(10) VALUE "FLUASU    ".
004570    05 FILLER PIC X(4)  VALUE "2   ".
004580    05 FILLER PIC X(40) VALUE "INFLUENZA A (H3N2)                      ".
004590    05 FILLER PIC X(10) VALUE "FLUASU    ".
004600    05 FILLER PIC X(4)  VALUE "3   ".
004610    05 FILLER PIC X(40) VALUE "INFLUENZA A NAO SUBTIPADO               ".
004620    05 FILLER PIC X(10) VALUE "FLUASU    ".
004630    05 FILLER PIC X(4)  VALUE "4   ".
004640    05 FILLER PIC X(40) VALUE "INFLUENZA A NAO SUBTIPAVEL              ".
004650    05 FILLER PIC X(10) VALUE "FLUASU    ".
004660    05 FILLER PIC X(4)  VALUE "5   ".
004670    05 FILLER PIC X(40) VALUE "INCONCLUSIVO                            ".
004680    05 FILLER PIC X(10) VALUE "FLUASU    ".
004690    05 FILLER PIC X(4)  VALUE "6   ".
004700    05 FILLER PIC X(40) VALUE "OUTRO, ESPECIFIQUE                      ".
004710    05 FILLER PIC X(10) VALUE "CLASSIFIN ".
004720    05 FILLER PIC X(4)  VALUE "1   ".
004730    05 FILLER PIC X(40) VALUE "SRAG POR INFLUENZA                      ".
004740    05 FILLER PIC X(10) VALUE "CLASSIFIN ".
004750    05 FILLER PIC X(4)  VALUE "2   ".
004760    05 FILLER PIC X(40) VALUE "SRAG POR OUTRO VIRUS RESPIRATORIO       ".
004770    05 FILLER PIC X(10) VALUE "CLASSIFIN ".
004780    05 FILLER PIC X(4)  VALUE "3   ".
004790    05 FILLER PIC X(40) VALUE "SRAG POR OUTRO AGENTE ETIOLOGICO        ".
004800    05 FILLER PIC X(10) VALUE "CLASSIFIN ".
004810    05 FILLER PIC X(4)  VALUE "4   ".
004820    05 FILLER PIC X(40) VALUE "SRAG NAO ESPECIFICADO                   ".
004830    05 FILLER PIC X(10) VALUE "CLASSIFIN ".
004840    05 FILLER PIC X(4)  VALUE "5   ".
004850    05 FILLER PIC X(40) VALUE "SRAG POR COVID-19                       ".
004860    05 FILLER PIC X(10) VALUE "CRITERIO  ".
004870    05 FILLER PIC X(4)  VALUE "1   ".
004880    05 FILLER PIC X(40) VALUE "LABORATORIAL                            ".
004890    05 FILLER PIC X(10) VALUE "CRITERIO  ".
004900    05 FILLER PIC X(4)  VALUE "2   ".
004910    05 FILLER PIC X(40) VALUE "CLINICO EPIDEMIOLOGICO                  ".
004920    05 FILLER PIC X(10) VALUE "CRITERIO  ".
004930    05 FILLER PIC X(4)  VALUE "3   ".
004940    05 FILLER PIC X(40) VALUE "CLINICO                                 ".
004950    05 FILLER PIC X(10) VALUE "CRITERIO  ".
004960    05 FILLER PIC X(4)  VALUE "4   ".
004970    05 FILLER PIC X(40) VALUE "CLINICO IMAGEM                          ".
004980    05 FILLER PIC X(10) VALUE "EVOL      ".
004990    05 FILLER PIC X(4)  VALUE "1   ".
005000    05 FILLER PIC X(40) VALUE "CURA                                    ".
005010    05 FILLER PIC X(10) VALUE "EVOL      ".
005020    05 FILLER PIC X(4)  VALUE "2   ".
005030    05 FILLER PIC X(40) VALUE "OBITO                                   ".
005040    05 FILLER PIC X(10) VALUE "EVOL      ".
005050    05 FILLER PIC X(4)  VALUE "3   ".
005060    05 FILLER PIC X(40) VALUE "OBITO POR OUTRAS CAUSAS                 ".
005070    05 FILLER PIC X(10) VALUE "EVOL      ".
005080    05 FILLER PIC X(4)  VALUE "9   ".
005090    05 FILLER PIC X(40) VALUE "IGNORADO                                ".
005100 01  MAP-TABLE REDEFINES MAP-TABLE-LITERALS.
005110    05  MAP-ENTRY OCCURS 93 TIMES INDEXED BY MAP-IDX.
005120        10  MAP-GROUP-ID      PIC X(10).
005130        10  MAP-CODE          PIC X(4).
005140        10  MAP-DESC          PIC X(40).
005150
005160 01  MAP-WORK-FIELDS.
005170    05  MAP-INPUT-GRP            PIC X(10).
005180    05  MAP-INPUT-VAL            PIC X(40).
005190    05  MAP-OUTPUT-VAL           PIC X(40).
005200    05  MAP-COMPARE-VAL          PIC X(40).
005210    05  MAP-COMPARE-CHARS REDEFINES MAP-COMPARE-VAL.
005220        10  MAP-COMPARE-CHAR         OCCURS 40 TIMES PIC X(1).
005230    05  STRIP-SCAN-IDX           PIC 9(2)   COMP.
005240    05  MAP-FOUND-SW             PIC X(1).
005250        88  MAP-FOUND-CODE             VALUE "Y".
005260    05  MAP-ALREADY-DESC-SW      PIC X(1).
005270        88  MAP-VALUE-IS-DESC          VALUE "Y".
005280    05  FILLER                   PIC X(5).
005290
005300*-----------------------------------------------------------------
005310*    CHECKBOX-MAPPING WORK FIELD (RULE R4) - AN-SARS2/AN-VSR
005320*-----------------------------------------------------------------
005330 01  CHKBOX-VAL                   PIC X(40).
005340
005350*-----------------------------------------------------------------
005360*    TEXT-STANDARDIZATION SCRATCH AREA (RULE R2) - EVERY ALPHA
005370*    COLUMN IS COPIED HERE, TRIMMED/UPPERCASED BY SRGTRIM, AND
005380*    COPIED BACK, SO SRGTRIM NEVER OVERRUNS A NARROWER FIELD
005390*-----------------------------------------------------------------
005400 01  STD-BUFFER                   PIC X(80).
005410 01  STD-LENGTH                   PIC S9(4) COMP.
005420
005430*-----------------------------------------------------------------
005440*    NULL-COLUMN (BLANK-COUNT) DIRECTORY - ALL 103 APPROVED COLUMNS
005450*-----------------------------------------------------------------
005460 01  BLANK-COUNT-TABLE.
005470    05  BCT-ENTRY OCCURS 103 TIMES.
005480        10  BCT-FIELD-NAME       PIC X(10).
005490        10  BCT-BLANK-CT         PIC 9(9)  COMP.
005500        10  FILLER               PIC X(4).
005530 01  BCT-SUB                      PIC 9(3)  COMP.
005540 01  ALLBLANK-CT                  PIC 9(3)  COMP.
005550
005560*-----------------------------------------------------------------
005570*    CATEGORY-MAP DIRECTORY - THE 57 COLUMNS RULE R3 TOUCHES,
005580*    FOR THE "N VALUES MAPPED" LINE OF THE RUN SUMMARY
005590*-----------------------------------------------------------------
005600 01  FIELD-MAP-DIRECTORY.
005610    05  FMD-ENTRY OCCURS 57 TIMES.
005620        10  FMD-FIELD-NAME       PIC X(10).
005630        10  FMD-MAPPED-CT        PIC 9(9)  COMP.
005640        10  FILLER               PIC X(4).
005670 01  FMD-SUB                      PIC 9(2)  COMP.
005680
005690*-----------------------------------------------------------------
005700*    DATE-VALIDATION DIRECTORY - ALL 18 DATE COLUMNS (RULE R5)
005710*-----------------------------------------------------------------
005720 01  DATE-VALID-DIRECTORY.
005730    05  DTD-ENTRY OCCURS 18 TIMES.
005740        10  DTD-FIELD-NAME       PIC X(10).
005750        10  DTD-VALID-CT         PIC 9(9)  COMP.
005760        10  FILLER               PIC X(4).
005790 01  DTD-SUB                      PIC 9(2)  COMP.
005800
005810 01  DATE-VALIDATION-FIELDS.
005820    05  DATE-RETURN-CD           PIC 9(1).
005830        88  DATE-IS-VALID              VALUE 0.
005840        88  DATE-IS-MISSING            VALUE 1.
005850        88  DATE-IS-INVALID            VALUE 2.
005860    05  DATE-OUT-DD               PIC 9(2).
005870    05  DATE-OUT-MM               PIC 9(2).
005880    05  DATE-OUT-YYYY             PIC 9(4).
005890    05  FILLER                    PIC X(3).
005900
005910*-----------------------------------------------------------------
005920*    SAVED DD/MM/YYYY AND VALIDITY FOR THE 6 DATES THAT FEED THE
005930*    3 DERIVED FIELDS (RULES R6/R7/R8)
005940*-----------------------------------------------------------------
005950 01  SAVED-DATE-PARTS.
005960    05  NASC-DD                  PIC 9(2).
005970    05  NASC-MM                  PIC 9(2).
005980    05  NASC-YYYY                PIC 9(4).
005990    05  NASC-VALID-SW            PIC X(1).
006000    05  SINPRI-DD                  PIC 9(2).
006010    05  SINPRI-MM                  PIC 9(2).
006020    05  SINPRI-YYYY                PIC 9(4).
006030    05  SINPRI-VALID-SW            PIC X(1).
006040    05  INTERNA-DD                  PIC 9(2).
006050    05  INTERNA-MM                  PIC 9(2).
006060    05  INTERNA-YYYY                PIC 9(4).
006070    05  INTERNA-VALID-SW            PIC X(1).
006080    05  EVOLUCA-DD                  PIC 9(2).
006090    05  EVOLUCA-MM                  PIC 9(2).
006100    05  EVOLUCA-YYYY                PIC 9(4).
006110    05  EVOLUCA-VALID-SW            PIC X(1).
006120    05  ENTUTI-DD                  PIC 9(2).
006130    05  ENTUTI-MM                  PIC 9(2).
006140    05  ENTUTI-YYYY                PIC 9(4).
006150    05  ENTUTI-VALID-SW            PIC X(1).
006160    05  SAIDUTI-DD                  PIC 9(2).
006170    05  SAIDUTI-MM                  PIC 9(2).
006180    05  SAIDUTI-YYYY                PIC 9(4).
006190    05  SAIDUTI-VALID-SW            PIC X(1).
006200    05  FILLER                      PIC X(2).
006230
006240 01  DERIVED-FIELD-WORK.
006250    05  SERIAL-1                 PIC S9(8) COMP.
006260    05  SERIAL-2                 PIC S9(8) COMP.
006270    05  DAY-DIFF                 PIC S9(8) COMP.
006280    05  DERIVED-IDADE-OK-CT      PIC 9(9)  COMP.
006290    05  DERIVED-IDADE-MISS-CT    PIC 9(9)  COMP.
006300    05  DERIVED-INTERNA-OK-CT    PIC 9(9)  COMP.
006310    05  DERIVED-INTERNA-MISS-CT  PIC 9(9)  COMP.
006320    05  DERIVED-UTI-OK-CT        PIC 9(9)  COMP.
006330    05  DERIVED-UTI-MISS-CT      PIC 9(9)  COMP.
006340    05  FILLER                   PIC X(4).
006350
006360*-----------------------------------------------------------------
006370*    DUPLICATE-CHECK TABLE (RULE R1) - EVERY DISTINCT CASE READ SO
006380*    FAR, COMPARED BYTE-FOR-BYTE AGAINST EACH NEW CASE.  20000
006390*    ENTRIES COVERS THE LARGEST DAILY VOLUME ON RECORD (SEE CHANGE
006400*    LOG 082403) - A RUN THAT EXCEEDS IT SIMPLY STOPS DEDUPING
006410*    BEYOND ENTRY 20000 RATHER THAN ABENDING.
006420*-----------------------------------------------------------------
006430 01  DUP-CHECK-TABLE.
006440    05  DUP-ENTRY OCCURS 20000 TIMES PIC X(657).
006450    05  FILLER                   PIC X(4).
006460 77  DUP-ENTRY-CT                 PIC 9(5)  COMP.
006470 77  DUP-SUB                      PIC 9(5)  COMP.
006480 77  DUP-FOUND-SW                 PIC X(1).
006490 77  DUP-REMOVED-CT               PIC 9(9)  COMP.
006500
006510*-----------------------------------------------------------------
006520*    TOP-10 VALUE-DISTRIBUTION TABLE (REPORTS, PROCESS) - 6 FIELDS,
006530*    UP TO 12 DISTINCT VALUES TRACKED PER FIELD (THE CODE SETS FOR
006540*    THESE 6 FIELDS ALL HAVE FEWER THAN 12 MAPPED DESCRIPTIONS)
006550*-----------------------------------------------------------------
006560 01  DISTRIBUTION-TABLE.
006570    05  DIST-FIELD OCCURS 6 TIMES.
006580        10  DIST-FIELD-NAME      PIC X(10).
006590        10  DIST-SLOT-CT         PIC 9(2)  COMP.
006600        10  DIST-SLOT OCCURS 12 TIMES.
006610            15  DIST-VALUE       PIC X(40).
006620            15  DIST-COUNT       PIC 9(9)  COMP.
006630    05  FILLER                   PIC X(4).
006640 01  DIST-INPUT-VAL                PIC X(40).
006650 77  DIST-FOUND-SW                 PIC X(1).
006660 01  DIST-VALUE-TEMP               PIC X(40).
006670 01  DIST-COUNT-TEMP               PIC 9(9)  COMP.
006680 77  DIST-PRINT-LIMIT              PIC 9(2)  COMP.
006690 77  DF-SUB                        PIC 9(1)  COMP.
006700 77  DV-SUB                        PIC 9(2)  COMP.
006710 77  DV-SUB2                       PIC 9(2)  COMP.
006720
006730 01  WS-SYSOUT-REC.
006740    05  MSG                       PIC X(126).
006750    05  FILLER                    PIC X(4).
006760
006770 01  EDIT-FIELDS.
006780    05  ED-READ                   PIC ZZZZZZZZ9.
006790    05  ED-DUP                    PIC ZZZZZZZZ9.
006800    05  ED-NET                    PIC ZZZZZZZZ9.
006810    05  ED-BLANK-FIELDS           PIC ZZ9.
006820    05  ED-MAPPED                 PIC ZZZZZZZZ9.
006830    05  ED-VALID                  PIC ZZZZZZZZ9.
006840    05  ED-OK                     PIC ZZZZZZZZ9.
006850    05  ED-MISS                   PIC ZZZZZZZZ9.
006860    05  ED-DIST-COUNT             PIC ZZZZZZZZ9.
006865    05  ED-FS-SUB                 PIC 9.
006870    05  FILLER                    PIC X(4).
006880
006890 01  COUNTERS-AND-ACCUMULATORS.
006900    05  TOTAL-RECS-READ           PIC 9(9)  COMP.
006910    05  TOTAL-RECS-WRITTEN        PIC 9(9)  COMP.
006920    05  FILLER                    PIC X(4).
006930
006940 77  MORE-DATA-SW              PIC X(1)  VALUE "Y".
006950     88  NO-MORE-DATA                VALUE "N".
006955 77  FS-SUB                    PIC 9(1)   COMP VALUE 1.
006960 PROCEDURE DIVISION.
006970    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
006980    PERFORM 200-PROCESS-RECORDS THRU 290-EXIT.
006990    PERFORM 600-WRITE-RUN-SUMMARY THRU 690-EXIT.
007000    PERFORM 900-CLEANUP THRU 900-EXIT.
007010    MOVE +0 TO RETURN-CODE.
007020    GOBACK.
007030
007040*-----------------------------------------------------------------
007050*    000-HOUSEKEEPING  --  OPEN FILES, LOAD REPORT DIRECTORIES
007060*-----------------------------------------------------------------
007070 000-HOUSEKEEPING.
007080    DISPLAY "******** BEGIN JOB SRGPROC ********".
007090    INITIALIZE COUNTERS-AND-ACCUMULATORS.
007100    INITIALIZE DERIVED-FIELD-WORK.
007110    INITIALIZE BLANK-COUNT-TABLE.
007120    INITIALIZE FIELD-MAP-DIRECTORY.
007130    INITIALIZE DATE-VALID-DIRECTORY.
007140    INITIALIZE DISTRIBUTION-TABLE.
007150    MOVE ZERO TO DUP-ENTRY-CT.
007160    MOVE ZERO TO DUP-REMOVED-CT.
007170    MOVE "DT-NOTIFIC" TO BCT-FIELD-NAME(1).
007180    MOVE "DT-SIN-PRI" TO BCT-FIELD-NAME(2).
007190    MOVE "SG-UF-NOT " TO BCT-FIELD-NAME(3).
007200    MOVE "ID-REGIONA" TO BCT-FIELD-NAME(4).
007210    MOVE "ID-MUNICIP" TO BCT-FIELD-NAME(5).
007220    MOVE "ID-UNIDADE" TO BCT-FIELD-NAME(6).
007230    MOVE "CS-SEXO   " TO BCT-FIELD-NAME(7).
007240    MOVE "DT-NASC   " TO BCT-FIELD-NAME(8).
007250    MOVE "NU-IDADE-N" TO BCT-FIELD-NAME(9).
007260    MOVE "TP-IDADE  " TO BCT-FIELD-NAME(10).
007270    MOVE "CS-GESTANT" TO BCT-FIELD-NAME(11).
007280    MOVE "CS-RACA   " TO BCT-FIELD-NAME(12).
007290    MOVE "CS-ESCOL-N" TO BCT-FIELD-NAME(13).
007300    MOVE "ID-PAIS   " TO BCT-FIELD-NAME(14).
007310    MOVE "SG-UF     " TO BCT-FIELD-NAME(15).
007320    MOVE "ID-RG-RESI" TO BCT-FIELD-NAME(16).
007330    MOVE "ID-MN-RESI" TO BCT-FIELD-NAME(17).
007340    MOVE "NOSOCOMIAL" TO BCT-FIELD-NAME(18).
007350    MOVE "AVE-SUINO " TO BCT-FIELD-NAME(19).
007360    MOVE "FEBRE     " TO BCT-FIELD-NAME(20).
007370    MOVE "TOSSE     " TO BCT-FIELD-NAME(21).
007380    MOVE "GARGANTA  " TO BCT-FIELD-NAME(22).
007390    MOVE "DISPNEIA  " TO BCT-FIELD-NAME(23).
007400    MOVE "DESC-RESP " TO BCT-FIELD-NAME(24).
007410    MOVE "SATURACAO " TO BCT-FIELD-NAME(25).
007420    MOVE "DIARREIA  " TO BCT-FIELD-NAME(26).
007430    MOVE "VOMITO    " TO BCT-FIELD-NAME(27).
007440    MOVE "OUTRO-SIN " TO BCT-FIELD-NAME(28).
007450    MOVE "OUTRO-DES " TO BCT-FIELD-NAME(29).
007460    MOVE "PUERPERA  " TO BCT-FIELD-NAME(30).
007470    MOVE "FATOR-RISC" TO BCT-FIELD-NAME(31).
007480    MOVE "CARDIOPATI" TO BCT-FIELD-NAME(32).
007490    MOVE "HEMATOLOGI" TO BCT-FIELD-NAME(33).
007500    MOVE "SIND-DOWN " TO BCT-FIELD-NAME(34).
007510    MOVE "HEPATICA  " TO BCT-FIELD-NAME(35).
007520    MOVE "ASMA      " TO BCT-FIELD-NAME(36).
007530    MOVE "DIABETES  " TO BCT-FIELD-NAME(37).
007540    MOVE "NEUROLOGIC" TO BCT-FIELD-NAME(38).
007550    MOVE "PNEUMOPATI" TO BCT-FIELD-NAME(39).
007560    MOVE "IMUNODEPRE" TO BCT-FIELD-NAME(40).
007570    MOVE "RENAL     " TO BCT-FIELD-NAME(41).
007580    MOVE "OBESIDADE " TO BCT-FIELD-NAME(42).
007590    MOVE "OBES-IMC  " TO BCT-FIELD-NAME(43).
007600    MOVE "OUT-MORBI " TO BCT-FIELD-NAME(44).
007610    MOVE "MORB-DESC " TO BCT-FIELD-NAME(45).
007620    MOVE "VACINA    " TO BCT-FIELD-NAME(46).
007630    MOVE "DT-UT-DOSE" TO BCT-FIELD-NAME(47).
007640    MOVE "ANTIVIRAL " TO BCT-FIELD-NAME(48).
007650    MOVE "TP-ANTIVIR" TO BCT-FIELD-NAME(49).
007660    MOVE "DT-INTERNA" TO BCT-FIELD-NAME(50).
007670    MOVE "SG-UF-INTE" TO BCT-FIELD-NAME(51).
007680    MOVE "ID-RG-INTE" TO BCT-FIELD-NAME(52).
007690    MOVE "ID-MN-INTE" TO BCT-FIELD-NAME(53).
007700    MOVE "UTI       " TO BCT-FIELD-NAME(54).
007710    MOVE "DT-ENTUTI " TO BCT-FIELD-NAME(55).
007720    MOVE "DT-SAIDUTI" TO BCT-FIELD-NAME(56).
007730    MOVE "SUPORT-VEN" TO BCT-FIELD-NAME(57).
007740    MOVE "RAIOX-RES " TO BCT-FIELD-NAME(58).
007750    MOVE "RAIOX-OUT " TO BCT-FIELD-NAME(59).
007760    MOVE "DT-RAIOX  " TO BCT-FIELD-NAME(60).
007770    MOVE "AMOSTRA   " TO BCT-FIELD-NAME(61).
007780    MOVE "DT-COLETA " TO BCT-FIELD-NAME(62).
007790    MOVE "TP-AMOSTRA" TO BCT-FIELD-NAME(63).
007800    MOVE "OUT-AMOST " TO BCT-FIELD-NAME(64).
007810    MOVE "PCR-RESUL " TO BCT-FIELD-NAME(65).
007820    MOVE "DT-PCR    " TO BCT-FIELD-NAME(66).
007830    MOVE "POS-PCRFLU" TO BCT-FIELD-NAME(67).
007840    MOVE "TP-FLU-PCR" TO BCT-FIELD-NAME(68).
007850    MOVE "PCR-FLUASU" TO BCT-FIELD-NAME(69).
007860    MOVE "FLUASU-OUT" TO BCT-FIELD-NAME(70).
007870    MOVE "CLASSI-FIN" TO BCT-FIELD-NAME(71).
007880    MOVE "CLASSI-OUT" TO BCT-FIELD-NAME(72).
007890    MOVE "CRITERIO  " TO BCT-FIELD-NAME(73).
007900    MOVE "EVOLUCAO  " TO BCT-FIELD-NAME(74).
007910    MOVE "DT-EVOLUCA" TO BCT-FIELD-NAME(75).
007920    MOVE "DT-ENCERRA" TO BCT-FIELD-NAME(76).
007930    MOVE "DT-DIGITA " TO BCT-FIELD-NAME(77).
007940    MOVE "PAC-DSCBO " TO BCT-FIELD-NAME(78).
007950    MOVE "DOR-ABD   " TO BCT-FIELD-NAME(79).
007960    MOVE "FADIGA    " TO BCT-FIELD-NAME(80).
007970    MOVE "PERD-OLFT " TO BCT-FIELD-NAME(81).
007980    MOVE "PERD-PALA " TO BCT-FIELD-NAME(82).
007990    MOVE "TOMO-RES  " TO BCT-FIELD-NAME(83).
008000    MOVE "TOMO-OUT  " TO BCT-FIELD-NAME(84).
008010    MOVE "DT-TOMO   " TO BCT-FIELD-NAME(85).
008020    MOVE "DS-AN-OUT " TO BCT-FIELD-NAME(86).
008030    MOVE "TP-TES-AN " TO BCT-FIELD-NAME(87).
008040    MOVE "DT-RES-AN " TO BCT-FIELD-NAME(88).
008050    MOVE "RES-AN    " TO BCT-FIELD-NAME(89).
008060    MOVE "POS-AN-FLU" TO BCT-FIELD-NAME(90).
008070    MOVE "TP-FLU-AN " TO BCT-FIELD-NAME(91).
008080    MOVE "POS-AN-OUT" TO BCT-FIELD-NAME(92).
008090    MOVE "AN-SARS2  " TO BCT-FIELD-NAME(93).
008100    MOVE "AN-VSR    " TO BCT-FIELD-NAME(94).
008110    MOVE "ESTRANG   " TO BCT-FIELD-NAME(95).
008120    MOVE "VACINA-COV" TO BCT-FIELD-NAME(96).
008130    MOVE "DOSE-1-COV" TO BCT-FIELD-NAME(97).
008140    MOVE "DOSE-2-COV" TO BCT-FIELD-NAME(98).
008150    MOVE "DOSE-REF  " TO BCT-FIELD-NAME(99).
008160    MOVE "FAB-COV-1 " TO BCT-FIELD-NAME(100).
008170    MOVE "FAB-COV-2 " TO BCT-FIELD-NAME(101).
008180    MOVE "FAB-COVREF" TO BCT-FIELD-NAME(102).
008190    MOVE "LAB-PR-COV" TO BCT-FIELD-NAME(103).
008200    PERFORM 090-SET-MAP-NAMES THRU 090-EXIT.
008210    PERFORM 091-SET-DATE-NAMES THRU 091-EXIT.
008220    PERFORM 092-SET-DIST-NAMES THRU 092-EXIT.
008230    PERFORM 800-OPEN-FILES THRU 800-EXIT.
008231    PERFORM 870-CHECK-FILE-STATUS THRU 870-EXIT.
008240 000-EXIT.
008250    EXIT.
008260
008270 090-SET-MAP-NAMES.
008280    MOVE "CS-SEXO   " TO FMD-FIELD-NAME(1).
008290    MOVE "TP-IDADE  " TO FMD-FIELD-NAME(2).
008300    MOVE "CS-GESTANT" TO FMD-FIELD-NAME(3).
008310    MOVE "CS-RACA   " TO FMD-FIELD-NAME(4).
008320    MOVE "CS-ESCOL-N" TO FMD-FIELD-NAME(5).
008330    MOVE "NOSOCOMIAL" TO FMD-FIELD-NAME(6).
008340    MOVE "AVE-SUINO " TO FMD-FIELD-NAME(7).
008350    MOVE "FEBRE     " TO FMD-FIELD-NAME(8).
008360    MOVE "TOSSE     " TO FMD-FIELD-NAME(9).
008370    MOVE "GARGANTA  " TO FMD-FIELD-NAME(10).
008380    MOVE "DISPNEIA  " TO FMD-FIELD-NAME(11).
008390    MOVE "DESC-RESP " TO FMD-FIELD-NAME(12).
008400    MOVE "SATURACAO " TO FMD-FIELD-NAME(13).
008410    MOVE "DIARREIA  " TO FMD-FIELD-NAME(14).
008420    MOVE "VOMITO    " TO FMD-FIELD-NAME(15).
008430    MOVE "OUTRO-SIN " TO FMD-FIELD-NAME(16).
008440    MOVE "PUERPERA  " TO FMD-FIELD-NAME(17).
008450    MOVE "FATOR-RISC" TO FMD-FIELD-NAME(18).
008460    MOVE "CARDIOPATI" TO FMD-FIELD-NAME(19).
008470    MOVE "HEMATOLOGI" TO FMD-FIELD-NAME(20).
008480    MOVE "SIND-DOWN " TO FMD-FIELD-NAME(21).
008490    MOVE "HEPATICA  " TO FMD-FIELD-NAME(22).
008500    MOVE "ASMA      " TO FMD-FIELD-NAME(23).
008510    MOVE "DIABETES  " TO FMD-FIELD-NAME(24).
008520    MOVE "NEUROLOGIC" TO FMD-FIELD-NAME(25).
008530    MOVE "PNEUMOPATI" TO FMD-FIELD-NAME(26).
008540    MOVE "IMUNODEPRE" TO FMD-FIELD-NAME(27).
008550    MOVE "RENAL     " TO FMD-FIELD-NAME(28).
008560    MOVE "OBESIDADE " TO FMD-FIELD-NAME(29).
008570    MOVE "OUT-MORBI " TO FMD-FIELD-NAME(30).
008580    MOVE "VACINA    " TO FMD-FIELD-NAME(31).
008590    MOVE "ANTIVIRAL " TO FMD-FIELD-NAME(32).
008600    MOVE "TP-ANTIVIR" TO FMD-FIELD-NAME(33).
008610    MOVE "UTI       " TO FMD-FIELD-NAME(34).
008620    MOVE "SUPORT-VEN" TO FMD-FIELD-NAME(35).
008630    MOVE "RAIOX-RES " TO FMD-FIELD-NAME(36).
008640    MOVE "AMOSTRA   " TO FMD-FIELD-NAME(37).
008650    MOVE "TP-AMOSTRA" TO FMD-FIELD-NAME(38).
008660    MOVE "PCR-RESUL " TO FMD-FIELD-NAME(39).
008670    MOVE "POS-PCRFLU" TO FMD-FIELD-NAME(40).
008680    MOVE "TP-FLU-PCR" TO FMD-FIELD-NAME(41).
008690    MOVE "PCR-FLUASU" TO FMD-FIELD-NAME(42).
008700    MOVE "CLASSI-FIN" TO FMD-FIELD-NAME(43).
008710    MOVE "CRITERIO  " TO FMD-FIELD-NAME(44).
008720    MOVE "EVOLUCAO  " TO FMD-FIELD-NAME(45).
008730    MOVE "DOR-ABD   " TO FMD-FIELD-NAME(46).
008740    MOVE "FADIGA    " TO FMD-FIELD-NAME(47).
008750    MOVE "PERD-OLFT " TO FMD-FIELD-NAME(48).
008760    MOVE "PERD-PALA " TO FMD-FIELD-NAME(49).
008770    MOVE "TOMO-RES  " TO FMD-FIELD-NAME(50).
008780    MOVE "TP-TES-AN " TO FMD-FIELD-NAME(51).
008790    MOVE "RES-AN    " TO FMD-FIELD-NAME(52).
008800    MOVE "POS-AN-FLU" TO FMD-FIELD-NAME(53).
008810    MOVE "TP-FLU-AN " TO FMD-FIELD-NAME(54).
008820    MOVE "POS-AN-OUT" TO FMD-FIELD-NAME(55).
008830    MOVE "ESTRANG   " TO FMD-FIELD-NAME(56).
008840    MOVE "VACINA-COV" TO FMD-FIELD-NAME(57).
008850 090-EXIT.
008860    EXIT.
008870
008880 091-SET-DATE-NAMES.
008890    MOVE "DT-NOTIFIC" TO DTD-FIELD-NAME(1).
008900    MOVE "DT-SIN-PRI" TO DTD-FIELD-NAME(2).
008910    MOVE "DT-NASC   " TO DTD-FIELD-NAME(3).
008920    MOVE "DT-INTERNA" TO DTD-FIELD-NAME(4).
008930    MOVE "DT-ENTUTI " TO DTD-FIELD-NAME(5).
008940    MOVE "DT-SAIDUTI" TO DTD-FIELD-NAME(6).
008950    MOVE "DT-EVOLUCA" TO DTD-FIELD-NAME(7).
008960    MOVE "DT-ENCERRA" TO DTD-FIELD-NAME(8).
008970    MOVE "DOSE-1-COV" TO DTD-FIELD-NAME(9).
008980    MOVE "DOSE-2-COV" TO DTD-FIELD-NAME(10).
008990    MOVE "DOSE-REF  " TO DTD-FIELD-NAME(11).
009000    MOVE "DT-RAIOX  " TO DTD-FIELD-NAME(12).
009010    MOVE "DT-TOMO   " TO DTD-FIELD-NAME(13).
009020    MOVE "DT-COLETA " TO DTD-FIELD-NAME(14).
009030    MOVE "DT-RES-AN " TO DTD-FIELD-NAME(15).
009040    MOVE "DT-PCR    " TO DTD-FIELD-NAME(16).
009050    MOVE "DT-UT-DOSE" TO DTD-FIELD-NAME(17).
009060    MOVE "DT-DIGITA " TO DTD-FIELD-NAME(18).
009070 091-EXIT.
009080    EXIT.
009090
009100 092-SET-DIST-NAMES.
009110    MOVE "CS-SEXO   " TO DIST-FIELD-NAME(1).
009120    MOVE "CS-GESTANT" TO DIST-FIELD-NAME(2).
009130    MOVE "CS-RACA   " TO DIST-FIELD-NAME(3).
009140    MOVE "EVOLUCAO  " TO DIST-FIELD-NAME(4).
009150    MOVE "CLASSI-FIN" TO DIST-FIELD-NAME(5).
009160    MOVE "CRITERIO  " TO DIST-FIELD-NAME(6).
009170 092-EXIT.
009180    EXIT.
009190
009200*-----------------------------------------------------------------
009210*    200-PROCESS-RECORDS  --  READ, DEDUP, TREAT, WRITE EACH CASE
009220*-----------------------------------------------------------------
009230 200-PROCESS-RECORDS.
009240    MOVE "Y" TO MORE-DATA-SW.
009250 210-READ-NEXT-RECORD.
009260    READ SRAGUNF INTO SRAG-CASE-RECORD
009270        AT END MOVE "N" TO MORE-DATA-SW
009280        GO TO 290-EXIT
009290    END-READ.
009300    ADD 1 TO TOTAL-RECS-READ.
009310    PERFORM 250-CHECK-DUPLICATE THRU 250-EXIT.
009320    IF DUP-FOUND-SW = "Y"
009330        ADD 1 TO DUP-REMOVED-CT
009340        GO TO 210-READ-NEXT-RECORD.
009350    PERFORM 260-COUNT-BLANKS THRU 260-EXIT.
009360    PERFORM 300-BUILD-TREATED-RECORD THRU 300-EXIT.
009370    PERFORM 310-STANDARDIZE-TEXT THRU 310-EXIT.
009380    PERFORM 400-MAP-CATEGORIES THRU 400-EXIT.
009390    PERFORM 495-MAP-CHECKBOXES THRU 495-EXIT.
009400    PERFORM 500-VALIDATE-DATES THRU 500-EXIT.
009410    PERFORM 510-COMPUTE-DERIVED-FIELDS THRU 510-EXIT.
009420    PERFORM 560-TALLY-DISTRIBUTIONS THRU 560-EXIT.
009430    PERFORM 570-WRITE-TREATED-RECORD THRU 570-EXIT.
009440    GO TO 210-READ-NEXT-RECORD.
009450 290-EXIT.
009460    EXIT.
009470
009480*-----------------------------------------------------------------
009490*    250-CHECK-DUPLICATE  --  RULE R1 - ALL RETAINED FIELDS EQUAL
009500*    TO AN EARLIER CASE MAKES THIS ONE A DUPLICATE, FIRST KEPT
009510*-----------------------------------------------------------------
009520 250-CHECK-DUPLICATE.
009530    MOVE "N" TO DUP-FOUND-SW.
009540    IF DUP-ENTRY-CT > 0
009550        PERFORM 255-SCAN-DUP-TABLE THRU 255-EXIT
009560            VARYING DUP-SUB FROM 1 BY 1 UNTIL DUP-SUB > DUP-ENTRY-CT.
009570    IF DUP-FOUND-SW = "N" AND DUP-ENTRY-CT < 20000
009580        ADD 1 TO DUP-ENTRY-CT
009590        MOVE SRAG-CASE-RECORD TO DUP-ENTRY(DUP-ENTRY-CT).
009600 250-EXIT.
009610    EXIT.
009620
009630 255-SCAN-DUP-TABLE.
009640    IF SRAG-CASE-RECORD = DUP-ENTRY(DUP-SUB)
009650        MOVE "Y" TO DUP-FOUND-SW.
009660 255-EXIT.
009670    EXIT.
009680
009690*-----------------------------------------------------------------
009700*    260-COUNT-BLANKS  --  NULL-COLUMN REPORT TALLY, RAW RECORD
009710*-----------------------------------------------------------------
009720 260-COUNT-BLANKS.
009730    IF DT-NOTIFIC IN SRAG-CASE-RECORD = SPACES
009740        ADD 1 TO BCT-BLANK-CT(1).
009750    IF DT-SIN-PRI IN SRAG-CASE-RECORD = SPACES
009760        ADD 1 TO BCT-BLANK-CT(2).
009770    IF SG-UF-NOT IN SRAG-CASE-RECORD = SPACES
009780        ADD 1 TO BCT-BLANK-CT(3).
009790    IF ID-REGIONA IN SRAG-CASE-RECORD = SPACES
009800        ADD 1 TO BCT-BLANK-CT(4).
009810    IF ID-MUNICIP IN SRAG-CASE-RECORD = SPACES
009820        ADD 1 TO BCT-BLANK-CT(5).
009830    IF ID-UNIDADE IN SRAG-CASE-RECORD = SPACES
009840        ADD 1 TO BCT-BLANK-CT(6).
009850    IF CS-SEXO IN SRAG-CASE-RECORD = SPACES
009860        ADD 1 TO BCT-BLANK-CT(7).
009870    IF DT-NASC IN SRAG-CASE-RECORD = SPACES
009880        ADD 1 TO BCT-BLANK-CT(8).
009890    IF NU-IDADE-N IN SRAG-CASE-RECORD = ZERO
009900        ADD 1 TO BCT-BLANK-CT(9).
009910    IF TP-IDADE IN SRAG-CASE-RECORD = SPACES
009920        ADD 1 TO BCT-BLANK-CT(10).
009930    IF CS-GESTANT IN SRAG-CASE-RECORD = SPACES
009940        ADD 1 TO BCT-BLANK-CT(11).
009950    IF CS-RACA IN SRAG-CASE-RECORD = SPACES
009960        ADD 1 TO BCT-BLANK-CT(12).
009970    IF CS-ESCOL-N IN SRAG-CASE-RECORD = SPACES
009980        ADD 1 TO BCT-BLANK-CT(13).
009990    IF ID-PAIS IN SRAG-CASE-RECORD = SPACES
010000        ADD 1 TO BCT-BLANK-CT(14).
010010    IF SG-UF IN SRAG-CASE-RECORD = SPACES
010020        ADD 1 TO BCT-BLANK-CT(15).
010030    IF ID-RG-RESI IN SRAG-CASE-RECORD = SPACES
010040        ADD 1 TO BCT-BLANK-CT(16).
010050    IF ID-MN-RESI IN SRAG-CASE-RECORD = SPACES
010060        ADD 1 TO BCT-BLANK-CT(17).
010070    IF NOSOCOMIAL IN SRAG-CASE-RECORD = SPACES
010080        ADD 1 TO BCT-BLANK-CT(18).
010090    IF AVE-SUINO IN SRAG-CASE-RECORD = SPACES
010100        ADD 1 TO BCT-BLANK-CT(19).
010110    IF FEBRE IN SRAG-CASE-RECORD = SPACES
010120        ADD 1 TO BCT-BLANK-CT(20).
010130    IF TOSSE IN SRAG-CASE-RECORD = SPACES
010140        ADD 1 TO BCT-BLANK-CT(21).
010150    IF GARGANTA IN SRAG-CASE-RECORD = SPACES
010160        ADD 1 TO BCT-BLANK-CT(22).
010170    IF DISPNEIA IN SRAG-CASE-RECORD = SPACES
010180        ADD 1 TO BCT-BLANK-CT(23).
010190    IF DESC-RESP IN SRAG-CASE-RECORD = SPACES
010200        ADD 1 TO BCT-BLANK-CT(24).
010210    IF SATURACAO IN SRAG-CASE-RECORD = SPACES
010220        ADD 1 TO BCT-BLANK-CT(25).
010230    IF DIARREIA IN SRAG-CASE-RECORD = SPACES
010240        ADD 1 TO BCT-BLANK-CT(26).
010250    IF VOMITO IN SRAG-CASE-RECORD = SPACES
010260        ADD 1 TO BCT-BLANK-CT(27).
010270    IF OUTRO-SIN IN SRAG-CASE-RECORD = SPACES
010280        ADD 1 TO BCT-BLANK-CT(28).
010290    IF OUTRO-DES IN SRAG-CASE-RECORD = SPACES
010300        ADD 1 TO BCT-BLANK-CT(29).
010310    IF PUERPERA IN SRAG-CASE-RECORD = SPACES
010320        ADD 1 TO BCT-BLANK-CT(30).
010330    IF FATOR-RISC IN SRAG-CASE-RECORD = SPACES
010340        ADD 1 TO BCT-BLANK-CT(31).
010350    IF CARDIOPATI IN SRAG-CASE-RECORD = SPACES
010360        ADD 1 TO BCT-BLANK-CT(32).
010370    IF HEMATOLOGI IN SRAG-CASE-RECORD = SPACES
010380        ADD 1 TO BCT-BLANK-CT(33).
010390    IF SIND-DOWN IN SRAG-CASE-RECORD = SPACES
010400        ADD 1 TO BCT-BLANK-CT(34).
010410    IF HEPATICA IN SRAG-CASE-RECORD = SPACES
010420        ADD 1 TO BCT-BLANK-CT(35).
010430    IF ASMA IN SRAG-CASE-RECORD = SPACES
010440        ADD 1 TO BCT-BLANK-CT(36).
010450    IF DIABETES IN SRAG-CASE-RECORD = SPACES
010460        ADD 1 TO BCT-BLANK-CT(37).
010470    IF NEUROLOGIC IN SRAG-CASE-RECORD = SPACES
010480        ADD 1 TO BCT-BLANK-CT(38).
010490    IF PNEUMOPATI IN SRAG-CASE-RECORD = SPACES
010500        ADD 1 TO BCT-BLANK-CT(39).
010510    IF IMUNODEPRE IN SRAG-CASE-RECORD = SPACES
010520        ADD 1 TO BCT-BLANK-CT(40).
010530    IF RENAL IN SRAG-CASE-RECORD = SPACES
010540        ADD 1 TO BCT-BLANK-CT(41).
010550    IF OBESIDADE IN SRAG-CASE-RECORD = SPACES
010560        ADD 1 TO BCT-BLANK-CT(42).
010570    IF OBES-IMC IN SRAG-CASE-RECORD = SPACES
010580        ADD 1 TO BCT-BLANK-CT(43).
010590    IF OUT-MORBI IN SRAG-CASE-RECORD = SPACES
010600        ADD 1 TO BCT-BLANK-CT(44).
010610    IF MORB-DESC IN SRAG-CASE-RECORD = SPACES
010620        ADD 1 TO BCT-BLANK-CT(45).
010630    IF VACINA IN SRAG-CASE-RECORD = SPACES
010640        ADD 1 TO BCT-BLANK-CT(46).
010650    IF DT-UT-DOSE IN SRAG-CASE-RECORD = SPACES
010660        ADD 1 TO BCT-BLANK-CT(47).
010670    IF ANTIVIRAL IN SRAG-CASE-RECORD = SPACES
010680        ADD 1 TO BCT-BLANK-CT(48).
010690    IF TP-ANTIVIR IN SRAG-CASE-RECORD = SPACES
010700        ADD 1 TO BCT-BLANK-CT(49).
010710    IF DT-INTERNA IN SRAG-CASE-RECORD = SPACES
010720        ADD 1 TO BCT-BLANK-CT(50).
010730    IF SG-UF-INTE IN SRAG-CASE-RECORD = SPACES
010740        ADD 1 TO BCT-BLANK-CT(51).
010750    IF ID-RG-INTE IN SRAG-CASE-RECORD = SPACES
010760        ADD 1 TO BCT-BLANK-CT(52).
010770    IF ID-MN-INTE IN SRAG-CASE-RECORD = SPACES
010780        ADD 1 TO BCT-BLANK-CT(53).
010790    IF UTI IN SRAG-CASE-RECORD = SPACES
010800        ADD 1 TO BCT-BLANK-CT(54).
010810    IF DT-ENTUTI IN SRAG-CASE-RECORD = SPACES
010820        ADD 1 TO BCT-BLANK-CT(55).
010830    IF DT-SAIDUTI IN SRAG-CASE-RECORD = SPACES
010840        ADD 1 TO BCT-BLANK-CT(56).
010850    IF SUPORT-VEN IN SRAG-CASE-RECORD = SPACES
010860        ADD 1 TO BCT-BLANK-CT(57).
010870    IF RAIOX-RES IN SRAG-CASE-RECORD = SPACES
010880        ADD 1 TO BCT-BLANK-CT(58).
010890    IF RAIOX-OUT IN SRAG-CASE-RECORD = SPACES
010900        ADD 1 TO BCT-BLANK-CT(59).
010910    IF DT-RAIOX IN SRAG-CASE-RECORD = SPACES
010920        ADD 1 TO BCT-BLANK-CT(60).
010930    IF AMOSTRA IN SRAG-CASE-RECORD = SPACES
010940        ADD 1 TO BCT-BLANK-CT(61).
010950    IF DT-COLETA IN SRAG-CASE-RECORD = SPACES
010960        ADD 1 TO BCT-BLANK-CT(62).
010970    IF TP-AMOSTRA IN SRAG-CASE-RECORD = SPACES
010980        ADD 1 TO BCT-BLANK-CT(63).
010990    IF OUT-AMOST IN SRAG-CASE-RECORD = SPACES
011000        ADD 1 TO BCT-BLANK-CT(64).
011010    IF PCR-RESUL IN SRAG-CASE-RECORD = SPACES
011020        ADD 1 TO BCT-BLANK-CT(65).
011030    IF DT-PCR IN SRAG-CASE-RECORD = SPACES
011040        ADD 1 TO BCT-BLANK-CT(66).
011050    IF POS-PCRFLU IN SRAG-CASE-RECORD = SPACES
011060        ADD 1 TO BCT-BLANK-CT(67).
011070    IF TP-FLU-PCR IN SRAG-CASE-RECORD = SPACES
011080        ADD 1 TO BCT-BLANK-CT(68).
011090    IF PCR-FLUASU IN SRAG-CASE-RECORD = SPACES
011100        ADD 1 TO BCT-BLANK-CT(69).
011110    IF FLUASU-OUT IN SRAG-CASE-RECORD = SPACES
011120        ADD 1 TO BCT-BLANK-CT(70).
011130    IF CLASSI-FIN IN SRAG-CASE-RECORD = SPACES
011140        ADD 1 TO BCT-BLANK-CT(71).
011150    IF CLASSI-OUT IN SRAG-CASE-RECORD = SPACES
011160        ADD 1 TO BCT-BLANK-CT(72).
011170    IF CRITERIO IN SRAG-CASE-RECORD = SPACES
011180        ADD 1 TO BCT-BLANK-CT(73).
011190    IF EVOLUCAO IN SRAG-CASE-RECORD = SPACES
011200        ADD 1 TO BCT-BLANK-CT(74).
011210    IF DT-EVOLUCA IN SRAG-CASE-RECORD = SPACES
011220        ADD 1 TO BCT-BLANK-CT(75).
011230    IF DT-ENCERRA IN SRAG-CASE-RECORD = SPACES
011240        ADD 1 TO BCT-BLANK-CT(76).
011250    IF DT-DIGITA IN SRAG-CASE-RECORD = SPACES
011260        ADD 1 TO BCT-BLANK-CT(77).
011270    IF PAC-DSCBO IN SRAG-CASE-RECORD = SPACES
011280        ADD 1 TO BCT-BLANK-CT(78).
011290    IF DOR-ABD IN SRAG-CASE-RECORD = SPACES
011300        ADD 1 TO BCT-BLANK-CT(79).
011310    IF FADIGA IN SRAG-CASE-RECORD = SPACES
011320        ADD 1 TO BCT-BLANK-CT(80).
011330    IF PERD-OLFT IN SRAG-CASE-RECORD = SPACES
011340        ADD 1 TO BCT-BLANK-CT(81).
011350    IF PERD-PALA IN SRAG-CASE-RECORD = SPACES
011360        ADD 1 TO BCT-BLANK-CT(82).
011370    IF TOMO-RES IN SRAG-CASE-RECORD = SPACES
011380        ADD 1 TO BCT-BLANK-CT(83).
011390    IF TOMO-OUT IN SRAG-CASE-RECORD = SPACES
011400        ADD 1 TO BCT-BLANK-CT(84).
011410    IF DT-TOMO IN SRAG-CASE-RECORD = SPACES
011420        ADD 1 TO BCT-BLANK-CT(85).
011430    IF DS-AN-OUT IN SRAG-CASE-RECORD = SPACES
011440        ADD 1 TO BCT-BLANK-CT(86).
011450    IF TP-TES-AN IN SRAG-CASE-RECORD = SPACES
011460        ADD 1 TO BCT-BLANK-CT(87).
011470    IF DT-RES-AN IN SRAG-CASE-RECORD = SPACES
011480        ADD 1 TO BCT-BLANK-CT(88).
011490    IF RES-AN IN SRAG-CASE-RECORD = SPACES
011500        ADD 1 TO BCT-BLANK-CT(89).
011510    IF POS-AN-FLU IN SRAG-CASE-RECORD = SPACES
011520        ADD 1 TO BCT-BLANK-CT(90).
011530    IF TP-FLU-AN IN SRAG-CASE-RECORD = SPACES
011540        ADD 1 TO BCT-BLANK-CT(91).
011550    IF POS-AN-OUT IN SRAG-CASE-RECORD = SPACES
011560        ADD 1 TO BCT-BLANK-CT(92).
011570    IF AN-SARS2 IN SRAG-CASE-RECORD = SPACES
011580        ADD 1 TO BCT-BLANK-CT(93).
011590    IF AN-VSR IN SRAG-CASE-RECORD = SPACES
011600        ADD 1 TO BCT-BLANK-CT(94).
011610    IF ESTRANG IN SRAG-CASE-RECORD = SPACES
011620        ADD 1 TO BCT-BLANK-CT(95).
011630    IF VACINA-COV IN SRAG-CASE-RECORD = SPACES
011640        ADD 1 TO BCT-BLANK-CT(96).
011650    IF DOSE-1-COV IN SRAG-CASE-RECORD = SPACES
011660        ADD 1 TO BCT-BLANK-CT(97).
011670    IF DOSE-2-COV IN SRAG-CASE-RECORD = SPACES
011680        ADD 1 TO BCT-BLANK-CT(98).
011690    IF DOSE-REF IN SRAG-CASE-RECORD = SPACES
011700        ADD 1 TO BCT-BLANK-CT(99).
011710    IF FAB-COV-1 IN SRAG-CASE-RECORD = SPACES
011720        ADD 1 TO BCT-BLANK-CT(100).
011730    IF FAB-COV-2 IN SRAG-CASE-RECORD = SPACES
011740        ADD 1 TO BCT-BLANK-CT(101).
011750    IF FAB-COVREF IN SRAG-CASE-RECORD = SPACES
011760        ADD 1 TO BCT-BLANK-CT(102).
011770    IF LAB-PR-COV IN SRAG-CASE-RECORD = SPACES
011780        ADD 1 TO BCT-BLANK-CT(103).
011790 260-EXIT.
011800    EXIT.
011810
011820*-----------------------------------------------------------------
011830*    300-BUILD-TREATED-RECORD  --  RAW FIELDS ONTO THE TREATED
011840*    LAYOUT.  THE 3 LEGACY VACCINE-BRAND FIELDS PICK UP THEIR NEW
011850*    NAMES HERE (FAB-COV-1/2/COVREF BECOME FAB-COV1/2/COVRF)
011860*-----------------------------------------------------------------
011870 300-BUILD-TREATED-RECORD.
011880    MOVE DT-NOTIFIC IN SRAG-CASE-RECORD
011890       TO DT-NOTIFIC IN SRAG-TREATED-RECORD.
011900    MOVE DT-SIN-PRI IN SRAG-CASE-RECORD
011910       TO DT-SIN-PRI IN SRAG-TREATED-RECORD.
011920    MOVE SG-UF-NOT IN SRAG-CASE-RECORD
011930       TO SG-UF-NOT IN SRAG-TREATED-RECORD.
011940    MOVE ID-REGIONA IN SRAG-CASE-RECORD
011950       TO ID-REGIONA IN SRAG-TREATED-RECORD.
011960    MOVE ID-MUNICIP IN SRAG-CASE-RECORD
011970       TO ID-MUNICIP IN SRAG-TREATED-RECORD.
011980    MOVE ID-UNIDADE IN SRAG-CASE-RECORD
011990       TO ID-UNIDADE IN SRAG-TREATED-RECORD.
012000    MOVE CS-SEXO IN SRAG-CASE-RECORD TO CS-SEXO IN SRAG-TREATED-RECORD.
012010    MOVE DT-NASC IN SRAG-CASE-RECORD TO DT-NASC IN SRAG-TREATED-RECORD.
012020    MOVE NU-IDADE-N IN SRAG-CASE-RECORD
012030       TO NU-IDADE-N IN SRAG-TREATED-RECORD.
012040    MOVE TP-IDADE IN SRAG-CASE-RECORD TO TP-IDADE IN SRAG-TREATED-RECORD.
012050    MOVE CS-GESTANT IN SRAG-CASE-RECORD
012060       TO CS-GESTANT IN SRAG-TREATED-RECORD.
012070    MOVE CS-RACA IN SRAG-CASE-RECORD TO CS-RACA IN SRAG-TREATED-RECORD.
012080    MOVE CS-ESCOL-N IN SRAG-CASE-RECORD
012090       TO CS-ESCOL-N IN SRAG-TREATED-RECORD.
012100    MOVE ID-PAIS IN SRAG-CASE-RECORD TO ID-PAIS IN SRAG-TREATED-RECORD.
012110    MOVE SG-UF IN SRAG-CASE-RECORD TO SG-UF IN SRAG-TREATED-RECORD.
012120    MOVE ID-RG-RESI IN SRAG-CASE-RECORD
012130       TO ID-RG-RESI IN SRAG-TREATED-RECORD.
012140    MOVE ID-MN-RESI IN SRAG-CASE-RECORD
012150       TO ID-MN-RESI IN SRAG-TREATED-RECORD.
012160    MOVE NOSOCOMIAL IN SRAG-CASE-RECORD
012170       TO NOSOCOMIAL IN SRAG-TREATED-RECORD.
012180    MOVE AVE-SUINO IN SRAG-CASE-RECORD
012190       TO AVE-SUINO IN SRAG-TREATED-RECORD.
012200    MOVE FEBRE IN SRAG-CASE-RECORD TO FEBRE IN SRAG-TREATED-RECORD.
012210    MOVE TOSSE IN SRAG-CASE-RECORD TO TOSSE IN SRAG-TREATED-RECORD.
012220    MOVE GARGANTA IN SRAG-CASE-RECORD TO GARGANTA IN SRAG-TREATED-RECORD.
012230    MOVE DISPNEIA IN SRAG-CASE-RECORD TO DISPNEIA IN SRAG-TREATED-RECORD.
012240    MOVE DESC-RESP IN SRAG-CASE-RECORD
012250       TO DESC-RESP IN SRAG-TREATED-RECORD.
012260    MOVE SATURACAO IN SRAG-CASE-RECORD
012270       TO SATURACAO IN SRAG-TREATED-RECORD.
012280    MOVE DIARREIA IN SRAG-CASE-RECORD TO DIARREIA IN SRAG-TREATED-RECORD.
012290    MOVE VOMITO IN SRAG-CASE-RECORD TO VOMITO IN SRAG-TREATED-RECORD.
012300    MOVE OUTRO-SIN IN SRAG-CASE-RECORD
012310       TO OUTRO-SIN IN SRAG-TREATED-RECORD.
012320    MOVE OUTRO-DES IN SRAG-CASE-RECORD
012330       TO OUTRO-DES IN SRAG-TREATED-RECORD.
012340    MOVE PUERPERA IN SRAG-CASE-RECORD TO PUERPERA IN SRAG-TREATED-RECORD.
012350    MOVE FATOR-RISC IN SRAG-CASE-RECORD
012360       TO FATOR-RISC IN SRAG-TREATED-RECORD.
012370    MOVE CARDIOPATI IN SRAG-CASE-RECORD
012380       TO CARDIOPATI IN SRAG-TREATED-RECORD.
012390    MOVE HEMATOLOGI IN SRAG-CASE-RECORD
012400       TO HEMATOLOGI IN SRAG-TREATED-RECORD.
012410    MOVE SIND-DOWN IN SRAG-CASE-RECORD
012420       TO SIND-DOWN IN SRAG-TREATED-RECORD.
012430    MOVE HEPATICA IN SRAG-CASE-RECORD TO HEPATICA IN SRAG-TREATED-RECORD.
012440    MOVE ASMA IN SRAG-CASE-RECORD TO ASMA IN SRAG-TREATED-RECORD.
012450    MOVE DIABETES IN SRAG-CASE-RECORD TO DIABETES IN SRAG-TREATED-RECORD.
012460    MOVE NEUROLOGIC IN SRAG-CASE-RECORD
012470       TO NEUROLOGIC IN SRAG-TREATED-RECORD.
012480    MOVE PNEUMOPATI IN SRAG-CASE-RECORD
012490       TO PNEUMOPATI IN SRAG-TREATED-RECORD.
012500    MOVE IMUNODEPRE IN SRAG-CASE-RECORD
012510       TO IMUNODEPRE IN SRAG-TREATED-RECORD.
012520    MOVE RENAL IN SRAG-CASE-RECORD TO RENAL IN SRAG-TREATED-RECORD.
012530    MOVE OBESIDADE IN SRAG-CASE-RECORD
012540       TO OBESIDADE IN SRAG-TREATED-RECORD.
012550    MOVE OBES-IMC IN SRAG-CASE-RECORD TO OBES-IMC IN SRAG-TREATED-RECORD.
012560    MOVE OUT-MORBI IN SRAG-CASE-RECORD
012570       TO OUT-MORBI IN SRAG-TREATED-RECORD.
012580    MOVE MORB-DESC IN SRAG-CASE-RECORD
012590       TO MORB-DESC IN SRAG-TREATED-RECORD.
012600    MOVE VACINA IN SRAG-CASE-RECORD TO VACINA IN SRAG-TREATED-RECORD.
012610    MOVE DT-UT-DOSE IN SRAG-CASE-RECORD
012620       TO DT-UT-DOSE IN SRAG-TREATED-RECORD.
012630    MOVE ANTIVIRAL IN SRAG-CASE-RECORD
012640       TO ANTIVIRAL IN SRAG-TREATED-RECORD.
012650    MOVE TP-ANTIVIR IN SRAG-CASE-RECORD
012660       TO TP-ANTIVIR IN SRAG-TREATED-RECORD.
012670    MOVE DT-INTERNA IN SRAG-CASE-RECORD
012680       TO DT-INTERNA IN SRAG-TREATED-RECORD.
012690    MOVE SG-UF-INTE IN SRAG-CASE-RECORD
012700       TO SG-UF-INTE IN SRAG-TREATED-RECORD.
012710    MOVE ID-RG-INTE IN SRAG-CASE-RECORD
012720       TO ID-RG-INTE IN SRAG-TREATED-RECORD.
012730    MOVE ID-MN-INTE IN SRAG-CASE-RECORD
012740       TO ID-MN-INTE IN SRAG-TREATED-RECORD.
012750    MOVE UTI IN SRAG-CASE-RECORD TO UTI IN SRAG-TREATED-RECORD.
012760    MOVE DT-ENTUTI IN SRAG-CASE-RECORD
012770       TO DT-ENTUTI IN SRAG-TREATED-RECORD.
012780    MOVE DT-SAIDUTI IN SRAG-CASE-RECORD
012790       TO DT-SAIDUTI IN SRAG-TREATED-RECORD.
012800    MOVE SUPORT-VEN IN SRAG-CASE-RECORD
012810       TO SUPORT-VEN IN SRAG-TREATED-RECORD.
012820    MOVE RAIOX-RES IN SRAG-CASE-RECORD
012830       TO RAIOX-RES IN SRAG-TREATED-RECORD.
012840    MOVE RAIOX-OUT IN SRAG-CASE-RECORD
012850       TO RAIOX-OUT IN SRAG-TREATED-RECORD.
012860    MOVE DT-RAIOX IN SRAG-CASE-RECORD TO DT-RAIOX IN SRAG-TREATED-RECORD.
012870    MOVE AMOSTRA IN SRAG-CASE-RECORD TO AMOSTRA IN SRAG-TREATED-RECORD.
012880    MOVE DT-COLETA IN SRAG-CASE-RECORD
012890       TO DT-COLETA IN SRAG-TREATED-RECORD.
012900    MOVE TP-AMOSTRA IN SRAG-CASE-RECORD
012910       TO TP-AMOSTRA IN SRAG-TREATED-RECORD.
012920    MOVE OUT-AMOST IN SRAG-CASE-RECORD
012930       TO OUT-AMOST IN SRAG-TREATED-RECORD.
012940    MOVE PCR-RESUL IN SRAG-CASE-RECORD
012950       TO PCR-RESUL IN SRAG-TREATED-RECORD.
012960    MOVE DT-PCR IN SRAG-CASE-RECORD TO DT-PCR IN SRAG-TREATED-RECORD.
012970    MOVE POS-PCRFLU IN SRAG-CASE-RECORD
012980       TO POS-PCRFLU IN SRAG-TREATED-RECORD.
012990    MOVE TP-FLU-PCR IN SRAG-CASE-RECORD
013000       TO TP-FLU-PCR IN SRAG-TREATED-RECORD.
013010    MOVE PCR-FLUASU IN SRAG-CASE-RECORD
013020       TO PCR-FLUASU IN SRAG-TREATED-RECORD.
013030    MOVE FLUASU-OUT IN SRAG-CASE-RECORD
013040       TO FLUASU-OUT IN SRAG-TREATED-RECORD.
013050    MOVE CLASSI-FIN IN SRAG-CASE-RECORD
013060       TO CLASSI-FIN IN SRAG-TREATED-RECORD.
013070    MOVE CLASSI-OUT IN SRAG-CASE-RECORD
013080       TO CLASSI-OUT IN SRAG-TREATED-RECORD.
013090    MOVE CRITERIO IN SRAG-CASE-RECORD TO CRITERIO IN SRAG-TREATED-RECORD.
013100    MOVE EVOLUCAO IN SRAG-CASE-RECORD TO EVOLUCAO IN SRAG-TREATED-RECORD.
013110    MOVE DT-EVOLUCA IN SRAG-CASE-RECORD
013120       TO DT-EVOLUCA IN SRAG-TREATED-RECORD.
013130    MOVE DT-ENCERRA IN SRAG-CASE-RECORD
013140       TO DT-ENCERRA IN SRAG-TREATED-RECORD.
013150    MOVE DT-DIGITA IN SRAG-CASE-RECORD
013160       TO DT-DIGITA IN SRAG-TREATED-RECORD.
013170    MOVE PAC-DSCBO IN SRAG-CASE-RECORD
013180       TO PAC-DSCBO IN SRAG-TREATED-RECORD.
013190    MOVE DOR-ABD IN SRAG-CASE-RECORD TO DOR-ABD IN SRAG-TREATED-RECORD.
013200    MOVE FADIGA IN SRAG-CASE-RECORD TO FADIGA IN SRAG-TREATED-RECORD.
013210    MOVE PERD-OLFT IN SRAG-CASE-RECORD
013220       TO PERD-OLFT IN SRAG-TREATED-RECORD.
013230    MOVE PERD-PALA IN SRAG-CASE-RECORD
013240       TO PERD-PALA IN SRAG-TREATED-RECORD.
013250    MOVE TOMO-RES IN SRAG-CASE-RECORD TO TOMO-RES IN SRAG-TREATED-RECORD.
013260    MOVE TOMO-OUT IN SRAG-CASE-RECORD TO TOMO-OUT IN SRAG-TREATED-RECORD.
013270    MOVE DT-TOMO IN SRAG-CASE-RECORD TO DT-TOMO IN SRAG-TREATED-RECORD.
013280    MOVE DS-AN-OUT IN SRAG-CASE-RECORD
013290       TO DS-AN-OUT IN SRAG-TREATED-RECORD.
013300    MOVE TP-TES-AN IN SRAG-CASE-RECORD
013310       TO TP-TES-AN IN SRAG-TREATED-RECORD.
013320    MOVE DT-RES-AN IN SRAG-CASE-RECORD
013330       TO DT-RES-AN IN SRAG-TREATED-RECORD.
013340    MOVE RES-AN IN SRAG-CASE-RECORD TO RES-AN IN SRAG-TREATED-RECORD.
013350    MOVE POS-AN-FLU IN SRAG-CASE-RECORD
013360       TO POS-AN-FLU IN SRAG-TREATED-RECORD.
013370    MOVE TP-FLU-AN IN SRAG-CASE-RECORD
013380       TO TP-FLU-AN IN SRAG-TREATED-RECORD.
013390    MOVE POS-AN-OUT IN SRAG-CASE-RECORD
013400       TO POS-AN-OUT IN SRAG-TREATED-RECORD.
013410    MOVE AN-SARS2 IN SRAG-CASE-RECORD TO AN-SARS2 IN SRAG-TREATED-RECORD.
013420    MOVE AN-VSR IN SRAG-CASE-RECORD TO AN-VSR IN SRAG-TREATED-RECORD.
013430    MOVE ESTRANG IN SRAG-CASE-RECORD TO ESTRANG IN SRAG-TREATED-RECORD.
013440    MOVE VACINA-COV IN SRAG-CASE-RECORD
013450       TO VACINA-COV IN SRAG-TREATED-RECORD.
013460    MOVE DOSE-1-COV IN SRAG-CASE-RECORD
013470       TO DOSE-1-COV IN SRAG-TREATED-RECORD.
013480    MOVE DOSE-2-COV IN SRAG-CASE-RECORD
013490       TO DOSE-2-COV IN SRAG-TREATED-RECORD.
013500    MOVE DOSE-REF IN SRAG-CASE-RECORD TO DOSE-REF IN SRAG-TREATED-RECORD.
013510    MOVE FAB-COV-1 IN SRAG-CASE-RECORD TO FAB-COV1 IN SRAG-TREATED-RECORD.
013520    MOVE FAB-COV-2 IN SRAG-CASE-RECORD TO FAB-COV2 IN SRAG-TREATED-RECORD.
013530    MOVE FAB-COVREF IN SRAG-CASE-RECORD
013540       TO FAB-COVRF IN SRAG-TREATED-RECORD.
013550    MOVE LAB-PR-COV IN SRAG-CASE-RECORD
013560       TO LAB-PR-COV IN SRAG-TREATED-RECORD.
013570 300-EXIT.
013580    EXIT.
013590
013600*-----------------------------------------------------------------
013610*    310-STANDARDIZE-TEXT  --  RULE R2 - TRIM AND UPPERCASE EVERY
013620*    ALPHANUMERIC COLUMN OF THE TREATED RECORD VIA SRGTRIM
013630*-----------------------------------------------------------------
013640 310-STANDARDIZE-TEXT.
013650    MOVE SPACES TO STD-BUFFER.
013660    MOVE DT-NOTIFIC IN SRAG-TREATED-RECORD TO STD-BUFFER.
013670    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
013680    MOVE STD-BUFFER TO DT-NOTIFIC IN SRAG-TREATED-RECORD.
013690    MOVE SPACES TO STD-BUFFER.
013700    MOVE DT-SIN-PRI IN SRAG-TREATED-RECORD TO STD-BUFFER.
013710    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
013720    MOVE STD-BUFFER TO DT-SIN-PRI IN SRAG-TREATED-RECORD.
013730    MOVE SPACES TO STD-BUFFER.
013740    MOVE SG-UF-NOT IN SRAG-TREATED-RECORD TO STD-BUFFER.
013750    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
013760    MOVE STD-BUFFER TO SG-UF-NOT IN SRAG-TREATED-RECORD.
013770    MOVE SPACES TO STD-BUFFER.
013780    MOVE ID-REGIONA IN SRAG-TREATED-RECORD TO STD-BUFFER.
013790    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
013800    MOVE STD-BUFFER TO ID-REGIONA IN SRAG-TREATED-RECORD.
013810    MOVE SPACES TO STD-BUFFER.
013820    MOVE ID-MUNICIP IN SRAG-TREATED-RECORD TO STD-BUFFER.
013830    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
013840    MOVE STD-BUFFER TO ID-MUNICIP IN SRAG-TREATED-RECORD.
013850    MOVE SPACES TO STD-BUFFER.
013860    MOVE ID-UNIDADE IN SRAG-TREATED-RECORD TO STD-BUFFER.
013870    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
013880    MOVE STD-BUFFER TO ID-UNIDADE IN SRAG-TREATED-RECORD.
013890    MOVE SPACES TO STD-BUFFER.
013900    MOVE CS-SEXO IN SRAG-TREATED-RECORD TO STD-BUFFER.
013910    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
013920    MOVE STD-BUFFER TO CS-SEXO IN SRAG-TREATED-RECORD.
013930    MOVE SPACES TO STD-BUFFER.
013940    MOVE DT-NASC IN SRAG-TREATED-RECORD TO STD-BUFFER.
013950    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
013960    MOVE STD-BUFFER TO DT-NASC IN SRAG-TREATED-RECORD.
013970    MOVE SPACES TO STD-BUFFER.
013980    MOVE TP-IDADE IN SRAG-TREATED-RECORD TO STD-BUFFER.
013990    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014000    MOVE STD-BUFFER TO TP-IDADE IN SRAG-TREATED-RECORD.
014010    MOVE SPACES TO STD-BUFFER.
014020    MOVE CS-GESTANT IN SRAG-TREATED-RECORD TO STD-BUFFER.
014030    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014040    MOVE STD-BUFFER TO CS-GESTANT IN SRAG-TREATED-RECORD.
014050    MOVE SPACES TO STD-BUFFER.
014060    MOVE CS-RACA IN SRAG-TREATED-RECORD TO STD-BUFFER.
014070    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014080    MOVE STD-BUFFER TO CS-RACA IN SRAG-TREATED-RECORD.
014090    MOVE SPACES TO STD-BUFFER.
014100    MOVE CS-ESCOL-N IN SRAG-TREATED-RECORD TO STD-BUFFER.
014110    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014120    MOVE STD-BUFFER TO CS-ESCOL-N IN SRAG-TREATED-RECORD.
014130    MOVE SPACES TO STD-BUFFER.
014140    MOVE ID-PAIS IN SRAG-TREATED-RECORD TO STD-BUFFER.
014150    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014160    MOVE STD-BUFFER TO ID-PAIS IN SRAG-TREATED-RECORD.
014170    MOVE SPACES TO STD-BUFFER.
014180    MOVE SG-UF IN SRAG-TREATED-RECORD TO STD-BUFFER.
014190    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014200    MOVE STD-BUFFER TO SG-UF IN SRAG-TREATED-RECORD.
014210    MOVE SPACES TO STD-BUFFER.
014220    MOVE ID-RG-RESI IN SRAG-TREATED-RECORD TO STD-BUFFER.
014230    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014240    MOVE STD-BUFFER TO ID-RG-RESI IN SRAG-TREATED-RECORD.
014250    MOVE SPACES TO STD-BUFFER.
014260    MOVE ID-MN-RESI IN SRAG-TREATED-RECORD TO STD-BUFFER.
014270    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014280    MOVE STD-BUFFER TO ID-MN-RESI IN SRAG-TREATED-RECORD.
014290    MOVE SPACES TO STD-BUFFER.
014300    MOVE NOSOCOMIAL IN SRAG-TREATED-RECORD TO STD-BUFFER.
014310    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014320    MOVE STD-BUFFER TO NOSOCOMIAL IN SRAG-TREATED-RECORD.
014330    MOVE SPACES TO STD-BUFFER.
014340    MOVE AVE-SUINO IN SRAG-TREATED-RECORD TO STD-BUFFER.
014350    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014360    MOVE STD-BUFFER TO AVE-SUINO IN SRAG-TREATED-RECORD.
014370    MOVE SPACES TO STD-BUFFER.
014380    MOVE FEBRE IN SRAG-TREATED-RECORD TO STD-BUFFER.
014390    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014400    MOVE STD-BUFFER TO FEBRE IN SRAG-TREATED-RECORD.
014410    MOVE SPACES TO STD-BUFFER.
014420    MOVE TOSSE IN SRAG-TREATED-RECORD TO STD-BUFFER.
014430    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014440    MOVE STD-BUFFER TO TOSSE IN SRAG-TREATED-RECORD.
014450    MOVE SPACES TO STD-BUFFER.
014460    MOVE GARGANTA IN SRAG-TREATED-RECORD TO STD-BUFFER.
014470    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014480    MOVE STD-BUFFER TO GARGANTA IN SRAG-TREATED-RECORD.
014490    MOVE SPACES TO STD-BUFFER.
014500    MOVE DISPNEIA IN SRAG-TREATED-RECORD TO STD-BUFFER.
014510    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014520    MOVE STD-BUFFER TO DISPNEIA IN SRAG-TREATED-RECORD.
014530    MOVE SPACES TO STD-BUFFER.
014540    MOVE DESC-RESP IN SRAG-TREATED-RECORD TO STD-BUFFER.
014550    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014560    MOVE STD-BUFFER TO DESC-RESP IN SRAG-TREATED-RECORD.
014570    MOVE SPACES TO STD-BUFFER.
014580    MOVE SATURACAO IN SRAG-TREATED-RECORD TO STD-BUFFER.
014590    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014600    MOVE STD-BUFFER TO SATURACAO IN SRAG-TREATED-RECORD.
014610    MOVE SPACES TO STD-BUFFER.
014620    MOVE DIARREIA IN SRAG-TREATED-RECORD TO STD-BUFFER.
014630    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014640    MOVE STD-BUFFER TO DIARREIA IN SRAG-TREATED-RECORD.
014650    MOVE SPACES TO STD-BUFFER.
014660    MOVE VOMITO IN SRAG-TREATED-RECORD TO STD-BUFFER.
014670    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014680    MOVE STD-BUFFER TO VOMITO IN SRAG-TREATED-RECORD.
014690    MOVE SPACES TO STD-BUFFER.
014700    MOVE OUTRO-SIN IN SRAG-TREATED-RECORD TO STD-BUFFER.
014710    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014720    MOVE STD-BUFFER TO OUTRO-SIN IN SRAG-TREATED-RECORD.
014730    MOVE SPACES TO STD-BUFFER.
014740    MOVE OUTRO-DES IN SRAG-TREATED-RECORD TO STD-BUFFER.
014750    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014760    MOVE STD-BUFFER TO OUTRO-DES IN SRAG-TREATED-RECORD.
014770    MOVE SPACES TO STD-BUFFER.
014780    MOVE PUERPERA IN SRAG-TREATED-RECORD TO STD-BUFFER.
014790    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014800    MOVE STD-BUFFER TO PUERPERA IN SRAG-TREATED-RECORD.
014810    MOVE SPACES TO STD-BUFFER.
014820    MOVE FATOR-RISC IN SRAG-TREATED-RECORD TO STD-BUFFER.
014830    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014840    MOVE STD-BUFFER TO FATOR-RISC IN SRAG-TREATED-RECORD.
014850    MOVE SPACES TO STD-BUFFER.
014860    MOVE CARDIOPATI IN SRAG-TREATED-RECORD TO STD-BUFFER.
014870    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014880    MOVE STD-BUFFER TO CARDIOPATI IN SRAG-TREATED-RECORD.
014890    MOVE SPACES TO STD-BUFFER.
014900    MOVE HEMATOLOGI IN SRAG-TREATED-RECORD TO STD-BUFFER.
014910    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014920    MOVE STD-BUFFER TO HEMATOLOGI IN SRAG-TREATED-RECORD.
014930    MOVE SPACES TO STD-BUFFER.
014940    MOVE SIND-DOWN IN SRAG-TREATED-RECORD TO STD-BUFFER.
014950    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
014960    MOVE STD-BUFFER TO SIND-DOWN IN SRAG-TREATED-RECORD.
014970    MOVE SPACES TO STD-BUFFER.
014980    MOVE HEPATICA IN SRAG-TREATED-RECORD TO STD-BUFFER.
014990    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015000    MOVE STD-BUFFER TO HEPATICA IN SRAG-TREATED-RECORD.
015010    MOVE SPACES TO STD-BUFFER.
015020    MOVE ASMA IN SRAG-TREATED-RECORD TO STD-BUFFER.
015030    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015040    MOVE STD-BUFFER TO ASMA IN SRAG-TREATED-RECORD.
015050    MOVE SPACES TO STD-BUFFER.
015060    MOVE DIABETES IN SRAG-TREATED-RECORD TO STD-BUFFER.
015070    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015080    MOVE STD-BUFFER TO DIABETES IN SRAG-TREATED-RECORD.
015090    MOVE SPACES TO STD-BUFFER.
015100    MOVE NEUROLOGIC IN SRAG-TREATED-RECORD TO STD-BUFFER.
015110    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015120    MOVE STD-BUFFER TO NEUROLOGIC IN SRAG-TREATED-RECORD.
015130    MOVE SPACES TO STD-BUFFER.
015140    MOVE PNEUMOPATI IN SRAG-TREATED-RECORD TO STD-BUFFER.
015150    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015160    MOVE STD-BUFFER TO PNEUMOPATI IN SRAG-TREATED-RECORD.
015170    MOVE SPACES TO STD-BUFFER.
015180    MOVE IMUNODEPRE IN SRAG-TREATED-RECORD TO STD-BUFFER.
015190    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015200    MOVE STD-BUFFER TO IMUNODEPRE IN SRAG-TREATED-RECORD.
015210    MOVE SPACES TO STD-BUFFER.
015220    MOVE RENAL IN SRAG-TREATED-RECORD TO STD-BUFFER.
015230    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015240    MOVE STD-BUFFER TO RENAL IN SRAG-TREATED-RECORD.
015250    MOVE SPACES TO STD-BUFFER.
015260    MOVE OBESIDADE IN SRAG-TREATED-RECORD TO STD-BUFFER.
015270    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015280    MOVE STD-BUFFER TO OBESIDADE IN SRAG-TREATED-RECORD.
015290    MOVE SPACES TO STD-BUFFER.
015300    MOVE OBES-IMC IN SRAG-TREATED-RECORD TO STD-BUFFER.
015310    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015320    MOVE STD-BUFFER TO OBES-IMC IN SRAG-TREATED-RECORD.
015330    MOVE SPACES TO STD-BUFFER.
015340    MOVE OUT-MORBI IN SRAG-TREATED-RECORD TO STD-BUFFER.
015350    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015360    MOVE STD-BUFFER TO OUT-MORBI IN SRAG-TREATED-RECORD.
015370    MOVE SPACES TO STD-BUFFER.
015380    MOVE MORB-DESC IN SRAG-TREATED-RECORD TO STD-BUFFER.
015390    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015400    MOVE STD-BUFFER TO MORB-DESC IN SRAG-TREATED-RECORD.
015410    MOVE SPACES TO STD-BUFFER.
015420    MOVE VACINA IN SRAG-TREATED-RECORD TO STD-BUFFER.
015430    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015440    MOVE STD-BUFFER TO VACINA IN SRAG-TREATED-RECORD.
015450    MOVE SPACES TO STD-BUFFER.
015460    MOVE DT-UT-DOSE IN SRAG-TREATED-RECORD TO STD-BUFFER.
015470    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015480    MOVE STD-BUFFER TO DT-UT-DOSE IN SRAG-TREATED-RECORD.
015490    MOVE SPACES TO STD-BUFFER.
015500    MOVE ANTIVIRAL IN SRAG-TREATED-RECORD TO STD-BUFFER.
015510    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015520    MOVE STD-BUFFER TO ANTIVIRAL IN SRAG-TREATED-RECORD.
015530    MOVE SPACES TO STD-BUFFER.
015540    MOVE TP-ANTIVIR IN SRAG-TREATED-RECORD TO STD-BUFFER.
015550    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015560    MOVE STD-BUFFER TO TP-ANTIVIR IN SRAG-TREATED-RECORD.
015570    MOVE SPACES TO STD-BUFFER.
015580    MOVE DT-INTERNA IN SRAG-TREATED-RECORD TO STD-BUFFER.
015590    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015600    MOVE STD-BUFFER TO DT-INTERNA IN SRAG-TREATED-RECORD.
015610    MOVE SPACES TO STD-BUFFER.
015620    MOVE SG-UF-INTE IN SRAG-TREATED-RECORD TO STD-BUFFER.
015630    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015640    MOVE STD-BUFFER TO SG-UF-INTE IN SRAG-TREATED-RECORD.
015650    MOVE SPACES TO STD-BUFFER.
015660    MOVE ID-RG-INTE IN SRAG-TREATED-RECORD TO STD-BUFFER.
015670    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015680    MOVE STD-BUFFER TO ID-RG-INTE IN SRAG-TREATED-RECORD.
015690    MOVE SPACES TO STD-BUFFER.
015700    MOVE ID-MN-INTE IN SRAG-TREATED-RECORD TO STD-BUFFER.
015710    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015720    MOVE STD-BUFFER TO ID-MN-INTE IN SRAG-TREATED-RECORD.
015730    MOVE SPACES TO STD-BUFFER.
015740    MOVE UTI IN SRAG-TREATED-RECORD TO STD-BUFFER.
015750    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015760    MOVE STD-BUFFER TO UTI IN SRAG-TREATED-RECORD.
015770    MOVE SPACES TO STD-BUFFER.
015780    MOVE DT-ENTUTI IN SRAG-TREATED-RECORD TO STD-BUFFER.
015790    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015800    MOVE STD-BUFFER TO DT-ENTUTI IN SRAG-TREATED-RECORD.
015810    MOVE SPACES TO STD-BUFFER.
015820    MOVE DT-SAIDUTI IN SRAG-TREATED-RECORD TO STD-BUFFER.
015830    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015840    MOVE STD-BUFFER TO DT-SAIDUTI IN SRAG-TREATED-RECORD.
015850    MOVE SPACES TO STD-BUFFER.
015860    MOVE SUPORT-VEN IN SRAG-TREATED-RECORD TO STD-BUFFER.
015870    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015880    MOVE STD-BUFFER TO SUPORT-VEN IN SRAG-TREATED-RECORD.
015890    MOVE SPACES TO STD-BUFFER.
015900    MOVE RAIOX-RES IN SRAG-TREATED-RECORD TO STD-BUFFER.
015910    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015920    MOVE STD-BUFFER TO RAIOX-RES IN SRAG-TREATED-RECORD.
015930    MOVE SPACES TO STD-BUFFER.
015940    MOVE RAIOX-OUT IN SRAG-TREATED-RECORD TO STD-BUFFER.
015950    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
015960    MOVE STD-BUFFER TO RAIOX-OUT IN SRAG-TREATED-RECORD.
015970    MOVE SPACES TO STD-BUFFER.
015980    MOVE DT-RAIOX IN SRAG-TREATED-RECORD TO STD-BUFFER.
015990    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016000    MOVE STD-BUFFER TO DT-RAIOX IN SRAG-TREATED-RECORD.
016010    MOVE SPACES TO STD-BUFFER.
016020    MOVE AMOSTRA IN SRAG-TREATED-RECORD TO STD-BUFFER.
016030    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016040    MOVE STD-BUFFER TO AMOSTRA IN SRAG-TREATED-RECORD.
016050    MOVE SPACES TO STD-BUFFER.
016060    MOVE DT-COLETA IN SRAG-TREATED-RECORD TO STD-BUFFER.
016070    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016080    MOVE STD-BUFFER TO DT-COLETA IN SRAG-TREATED-RECORD.
016090    MOVE SPACES TO STD-BUFFER.
016100    MOVE TP-AMOSTRA IN SRAG-TREATED-RECORD TO STD-BUFFER.
016110    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016120    MOVE STD-BUFFER TO TP-AMOSTRA IN SRAG-TREATED-RECORD.
016130    MOVE SPACES TO STD-BUFFER.
016140    MOVE OUT-AMOST IN SRAG-TREATED-RECORD TO STD-BUFFER.
016150    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016160    MOVE STD-BUFFER TO OUT-AMOST IN SRAG-TREATED-RECORD.
016170    MOVE SPACES TO STD-BUFFER.
016180    MOVE PCR-RESUL IN SRAG-TREATED-RECORD TO STD-BUFFER.
016190    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016200    MOVE STD-BUFFER TO PCR-RESUL IN SRAG-TREATED-RECORD.
016210    MOVE SPACES TO STD-BUFFER.
016220    MOVE DT-PCR IN SRAG-TREATED-RECORD TO STD-BUFFER.
016230    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016240    MOVE STD-BUFFER TO DT-PCR IN SRAG-TREATED-RECORD.
016250    MOVE SPACES TO STD-BUFFER.
016260    MOVE POS-PCRFLU IN SRAG-TREATED-RECORD TO STD-BUFFER.
016270    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016280    MOVE STD-BUFFER TO POS-PCRFLU IN SRAG-TREATED-RECORD.
016290    MOVE SPACES TO STD-BUFFER.
016300    MOVE TP-FLU-PCR IN SRAG-TREATED-RECORD TO STD-BUFFER.
016310    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016320    MOVE STD-BUFFER TO TP-FLU-PCR IN SRAG-TREATED-RECORD.
016330    MOVE SPACES TO STD-BUFFER.
016340    MOVE PCR-FLUASU IN SRAG-TREATED-RECORD TO STD-BUFFER.
016350    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016360    MOVE STD-BUFFER TO PCR-FLUASU IN SRAG-TREATED-RECORD.
016370    MOVE SPACES TO STD-BUFFER.
016380    MOVE FLUASU-OUT IN SRAG-TREATED-RECORD TO STD-BUFFER.
016390    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016400    MOVE STD-BUFFER TO FLUASU-OUT IN SRAG-TREATED-RECORD.
016410    MOVE SPACES TO STD-BUFFER.
016420    MOVE CLASSI-FIN IN SRAG-TREATED-RECORD TO STD-BUFFER.
016430    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016440    MOVE STD-BUFFER TO CLASSI-FIN IN SRAG-TREATED-RECORD.
016450    MOVE SPACES TO STD-BUFFER.
016460    MOVE CLASSI-OUT IN SRAG-TREATED-RECORD TO STD-BUFFER.
016470    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016480    MOVE STD-BUFFER TO CLASSI-OUT IN SRAG-TREATED-RECORD.
016490    MOVE SPACES TO STD-BUFFER.
016500    MOVE CRITERIO IN SRAG-TREATED-RECORD TO STD-BUFFER.
016510    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016520    MOVE STD-BUFFER TO CRITERIO IN SRAG-TREATED-RECORD.
016530    MOVE SPACES TO STD-BUFFER.
016540    MOVE EVOLUCAO IN SRAG-TREATED-RECORD TO STD-BUFFER.
016550    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016560    MOVE STD-BUFFER TO EVOLUCAO IN SRAG-TREATED-RECORD.
016570    MOVE SPACES TO STD-BUFFER.
016580    MOVE DT-EVOLUCA IN SRAG-TREATED-RECORD TO STD-BUFFER.
016590    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016600    MOVE STD-BUFFER TO DT-EVOLUCA IN SRAG-TREATED-RECORD.
016610    MOVE SPACES TO STD-BUFFER.
016620    MOVE DT-ENCERRA IN SRAG-TREATED-RECORD TO STD-BUFFER.
016630    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016640    MOVE STD-BUFFER TO DT-ENCERRA IN SRAG-TREATED-RECORD.
016650    MOVE SPACES TO STD-BUFFER.
016660    MOVE DT-DIGITA IN SRAG-TREATED-RECORD TO STD-BUFFER.
016670    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016680    MOVE STD-BUFFER TO DT-DIGITA IN SRAG-TREATED-RECORD.
016690    MOVE SPACES TO STD-BUFFER.
016700    MOVE PAC-DSCBO IN SRAG-TREATED-RECORD TO STD-BUFFER.
016710    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016720    MOVE STD-BUFFER TO PAC-DSCBO IN SRAG-TREATED-RECORD.
016730    MOVE SPACES TO STD-BUFFER.
016740    MOVE DOR-ABD IN SRAG-TREATED-RECORD TO STD-BUFFER.
016750    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016760    MOVE STD-BUFFER TO DOR-ABD IN SRAG-TREATED-RECORD.
016770    MOVE SPACES TO STD-BUFFER.
016780    MOVE FADIGA IN SRAG-TREATED-RECORD TO STD-BUFFER.
016790    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016800    MOVE STD-BUFFER TO FADIGA IN SRAG-TREATED-RECORD.
016810    MOVE SPACES TO STD-BUFFER.
016820    MOVE PERD-OLFT IN SRAG-TREATED-RECORD TO STD-BUFFER.
016830    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016840    MOVE STD-BUFFER TO PERD-OLFT IN SRAG-TREATED-RECORD.
016850    MOVE SPACES TO STD-BUFFER.
016860    MOVE PERD-PALA IN SRAG-TREATED-RECORD TO STD-BUFFER.
016870    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016880    MOVE STD-BUFFER TO PERD-PALA IN SRAG-TREATED-RECORD.
016890    MOVE SPACES TO STD-BUFFER.
016900    MOVE TOMO-RES IN SRAG-TREATED-RECORD TO STD-BUFFER.
016910    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016920    MOVE STD-BUFFER TO TOMO-RES IN SRAG-TREATED-RECORD.
016930    MOVE SPACES TO STD-BUFFER.
016940    MOVE TOMO-OUT IN SRAG-TREATED-RECORD TO STD-BUFFER.
016950    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
016960    MOVE STD-BUFFER TO TOMO-OUT IN SRAG-TREATED-RECORD.
016970    MOVE SPACES TO STD-BUFFER.
016980    MOVE DT-TOMO IN SRAG-TREATED-RECORD TO STD-BUFFER.
016990    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017000    MOVE STD-BUFFER TO DT-TOMO IN SRAG-TREATED-RECORD.
017010    MOVE SPACES TO STD-BUFFER.
017020    MOVE DS-AN-OUT IN SRAG-TREATED-RECORD TO STD-BUFFER.
017030    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017040    MOVE STD-BUFFER TO DS-AN-OUT IN SRAG-TREATED-RECORD.
017050    MOVE SPACES TO STD-BUFFER.
017060    MOVE TP-TES-AN IN SRAG-TREATED-RECORD TO STD-BUFFER.
017070    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017080    MOVE STD-BUFFER TO TP-TES-AN IN SRAG-TREATED-RECORD.
017090    MOVE SPACES TO STD-BUFFER.
017100    MOVE DT-RES-AN IN SRAG-TREATED-RECORD TO STD-BUFFER.
017110    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017120    MOVE STD-BUFFER TO DT-RES-AN IN SRAG-TREATED-RECORD.
017130    MOVE SPACES TO STD-BUFFER.
017140    MOVE RES-AN IN SRAG-TREATED-RECORD TO STD-BUFFER.
017150    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017160    MOVE STD-BUFFER TO RES-AN IN SRAG-TREATED-RECORD.
017170    MOVE SPACES TO STD-BUFFER.
017180    MOVE POS-AN-FLU IN SRAG-TREATED-RECORD TO STD-BUFFER.
017190    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017200    MOVE STD-BUFFER TO POS-AN-FLU IN SRAG-TREATED-RECORD.
017210    MOVE SPACES TO STD-BUFFER.
017220    MOVE TP-FLU-AN IN SRAG-TREATED-RECORD TO STD-BUFFER.
017230    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017240    MOVE STD-BUFFER TO TP-FLU-AN IN SRAG-TREATED-RECORD.
017250    MOVE SPACES TO STD-BUFFER.
017260    MOVE POS-AN-OUT IN SRAG-TREATED-RECORD TO STD-BUFFER.
017270    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017280    MOVE STD-BUFFER TO POS-AN-OUT IN SRAG-TREATED-RECORD.
017290    MOVE SPACES TO STD-BUFFER.
017300    MOVE AN-SARS2 IN SRAG-TREATED-RECORD TO STD-BUFFER.
017310    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017320    MOVE STD-BUFFER TO AN-SARS2 IN SRAG-TREATED-RECORD.
017330    MOVE SPACES TO STD-BUFFER.
017340    MOVE AN-VSR IN SRAG-TREATED-RECORD TO STD-BUFFER.
017350    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017360    MOVE STD-BUFFER TO AN-VSR IN SRAG-TREATED-RECORD.
017370    MOVE SPACES TO STD-BUFFER.
017380    MOVE ESTRANG IN SRAG-TREATED-RECORD TO STD-BUFFER.
017390    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017400    MOVE STD-BUFFER TO ESTRANG IN SRAG-TREATED-RECORD.
017410    MOVE SPACES TO STD-BUFFER.
017420    MOVE VACINA-COV IN SRAG-TREATED-RECORD TO STD-BUFFER.
017430    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017440    MOVE STD-BUFFER TO VACINA-COV IN SRAG-TREATED-RECORD.
017450    MOVE SPACES TO STD-BUFFER.
017460    MOVE DOSE-1-COV IN SRAG-TREATED-RECORD TO STD-BUFFER.
017470    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017480    MOVE STD-BUFFER TO DOSE-1-COV IN SRAG-TREATED-RECORD.
017490    MOVE SPACES TO STD-BUFFER.
017500    MOVE DOSE-2-COV IN SRAG-TREATED-RECORD TO STD-BUFFER.
017510    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017520    MOVE STD-BUFFER TO DOSE-2-COV IN SRAG-TREATED-RECORD.
017530    MOVE SPACES TO STD-BUFFER.
017540    MOVE DOSE-REF IN SRAG-TREATED-RECORD TO STD-BUFFER.
017550    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017560    MOVE STD-BUFFER TO DOSE-REF IN SRAG-TREATED-RECORD.
017570    MOVE SPACES TO STD-BUFFER.
017580    MOVE FAB-COV1 IN SRAG-TREATED-RECORD TO STD-BUFFER.
017590    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017600    MOVE STD-BUFFER TO FAB-COV1 IN SRAG-TREATED-RECORD.
017610    MOVE SPACES TO STD-BUFFER.
017620    MOVE FAB-COV2 IN SRAG-TREATED-RECORD TO STD-BUFFER.
017630    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017640    MOVE STD-BUFFER TO FAB-COV2 IN SRAG-TREATED-RECORD.
017650    MOVE SPACES TO STD-BUFFER.
017660    MOVE FAB-COVRF IN SRAG-TREATED-RECORD TO STD-BUFFER.
017670    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017680    MOVE STD-BUFFER TO FAB-COVRF IN SRAG-TREATED-RECORD.
017690    MOVE SPACES TO STD-BUFFER.
017700    MOVE LAB-PR-COV IN SRAG-TREATED-RECORD TO STD-BUFFER.
017710    CALL "SRGTRIM" USING STD-BUFFER, STD-LENGTH.
017720    MOVE STD-BUFFER TO LAB-PR-COV IN SRAG-TREATED-RECORD.
017730 310-EXIT.
017740    EXIT.
017750
017760*-----------------------------------------------------------------
017770*    400-MAP-CATEGORIES  --  RULE R3 - EACH CODED COLUMN IS LOOKED
017780*    UP IN MAP-TABLE UNDER ITS OWN GROUP ID AND REPLACED BY THE
017790*    MATCHING DESCRIPTION.  A CODE NOT FOUND IN THE TABLE (BAD DATA
017800*    FROM THE SOURCE FEED) IS LEFT AS ENTERED, NOT BLANKED OUT.
017810*-----------------------------------------------------------------
017820 400-MAP-CATEGORIES.
017830    MOVE CS-SEXO IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
017840    MOVE "SEXO      " TO MAP-INPUT-GRP.
017850    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
017860    IF MAP-FOUND-CODE
017870        MOVE MAP-OUTPUT-VAL TO CS-SEXO IN SRAG-TREATED-RECORD
017880        ADD 1 TO FMD-MAPPED-CT(1).
017890    MOVE TP-IDADE IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
017900    MOVE "IDADE     " TO MAP-INPUT-GRP.
017910    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
017920    IF MAP-FOUND-CODE
017930        MOVE MAP-OUTPUT-VAL TO TP-IDADE IN SRAG-TREATED-RECORD
017940        ADD 1 TO FMD-MAPPED-CT(2).
017950    MOVE CS-GESTANT IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
017960    MOVE "GESTANT   " TO MAP-INPUT-GRP.
017970    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
017980    IF MAP-FOUND-CODE
017990        MOVE MAP-OUTPUT-VAL TO CS-GESTANT IN SRAG-TREATED-RECORD
018000        ADD 1 TO FMD-MAPPED-CT(3).
018010    MOVE CS-RACA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018020    MOVE "RACA      " TO MAP-INPUT-GRP.
018030    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018040    IF MAP-FOUND-CODE
018050        MOVE MAP-OUTPUT-VAL TO CS-RACA IN SRAG-TREATED-RECORD
018060        ADD 1 TO FMD-MAPPED-CT(4).
018070    MOVE CS-ESCOL-N IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018080    MOVE "ESCOL     " TO MAP-INPUT-GRP.
018090    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018100    IF MAP-FOUND-CODE
018110        MOVE MAP-OUTPUT-VAL TO CS-ESCOL-N IN SRAG-TREATED-RECORD
018120        ADD 1 TO FMD-MAPPED-CT(5).
018130    MOVE NOSOCOMIAL IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018140    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018150    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018160    IF MAP-FOUND-CODE
018170        MOVE MAP-OUTPUT-VAL TO NOSOCOMIAL IN SRAG-TREATED-RECORD
018180        ADD 1 TO FMD-MAPPED-CT(6).
018190    MOVE AVE-SUINO IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018200    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018210    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018220    IF MAP-FOUND-CODE
018230        MOVE MAP-OUTPUT-VAL TO AVE-SUINO IN SRAG-TREATED-RECORD
018240        ADD 1 TO FMD-MAPPED-CT(7).
018250    MOVE FEBRE IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018260    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018270    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018280    IF MAP-FOUND-CODE
018290        MOVE MAP-OUTPUT-VAL TO FEBRE IN SRAG-TREATED-RECORD
018300        ADD 1 TO FMD-MAPPED-CT(8).
018310    MOVE TOSSE IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018320    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018330    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018340    IF MAP-FOUND-CODE
018350        MOVE MAP-OUTPUT-VAL TO TOSSE IN SRAG-TREATED-RECORD
018360        ADD 1 TO FMD-MAPPED-CT(9).
018370    MOVE GARGANTA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018380    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018390    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018400    IF MAP-FOUND-CODE
018410        MOVE MAP-OUTPUT-VAL TO GARGANTA IN SRAG-TREATED-RECORD
018420        ADD 1 TO FMD-MAPPED-CT(10).
018430    MOVE DISPNEIA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018440    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018450    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018460    IF MAP-FOUND-CODE
018470        MOVE MAP-OUTPUT-VAL TO DISPNEIA IN SRAG-TREATED-RECORD
018480        ADD 1 TO FMD-MAPPED-CT(11).
018490    MOVE DESC-RESP IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018500    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018510    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018520    IF MAP-FOUND-CODE
018530        MOVE MAP-OUTPUT-VAL TO DESC-RESP IN SRAG-TREATED-RECORD
018540        ADD 1 TO FMD-MAPPED-CT(12).
018550    MOVE SATURACAO IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018560    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018570    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018580    IF MAP-FOUND-CODE
018590        MOVE MAP-OUTPUT-VAL TO SATURACAO IN SRAG-TREATED-RECORD
018600        ADD 1 TO FMD-MAPPED-CT(13).
018610    MOVE DIARREIA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018620    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018630    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018640    IF MAP-FOUND-CODE
018650        MOVE MAP-OUTPUT-VAL TO DIARREIA IN SRAG-TREATED-RECORD
018660        ADD 1 TO FMD-MAPPED-CT(14).
018670    MOVE VOMITO IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018680    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018690    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018700    IF MAP-FOUND-CODE
018710        MOVE MAP-OUTPUT-VAL TO VOMITO IN SRAG-TREATED-RECORD
018720        ADD 1 TO FMD-MAPPED-CT(15).
018730    MOVE OUTRO-SIN IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018740    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018750    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018760    IF MAP-FOUND-CODE
018770        MOVE MAP-OUTPUT-VAL TO OUTRO-SIN IN SRAG-TREATED-RECORD
018780        ADD 1 TO FMD-MAPPED-CT(16).
018790    MOVE PUERPERA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018800    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018810    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018820    IF MAP-FOUND-CODE
018830        MOVE MAP-OUTPUT-VAL TO PUERPERA IN SRAG-TREATED-RECORD
018840        ADD 1 TO FMD-MAPPED-CT(17).
018850    MOVE FATOR-RISC IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018860    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018870    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018880    IF MAP-FOUND-CODE
018890        MOVE MAP-OUTPUT-VAL TO FATOR-RISC IN SRAG-TREATED-RECORD
018900        ADD 1 TO FMD-MAPPED-CT(18).
018910    MOVE CARDIOPATI IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018920    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018930    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
018940    IF MAP-FOUND-CODE
018950        MOVE MAP-OUTPUT-VAL TO CARDIOPATI IN SRAG-TREATED-RECORD
018960        ADD 1 TO FMD-MAPPED-CT(19).
018970    MOVE HEMATOLOGI IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
018980    MOVE "YESNO9    " TO MAP-INPUT-GRP.
018990    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019000    IF MAP-FOUND-CODE
019010        MOVE MAP-OUTPUT-VAL TO HEMATOLOGI IN SRAG-TREATED-RECORD
019020        ADD 1 TO FMD-MAPPED-CT(20).
019030    MOVE SIND-DOWN IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019040    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019050    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019060    IF MAP-FOUND-CODE
019070        MOVE MAP-OUTPUT-VAL TO SIND-DOWN IN SRAG-TREATED-RECORD
019080        ADD 1 TO FMD-MAPPED-CT(21).
019090    MOVE HEPATICA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019100    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019110    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019120    IF MAP-FOUND-CODE
019130        MOVE MAP-OUTPUT-VAL TO HEPATICA IN SRAG-TREATED-RECORD
019140        ADD 1 TO FMD-MAPPED-CT(22).
019150    MOVE ASMA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019160    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019170    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019180    IF MAP-FOUND-CODE
019190        MOVE MAP-OUTPUT-VAL TO ASMA IN SRAG-TREATED-RECORD
019200        ADD 1 TO FMD-MAPPED-CT(23).
019210    MOVE DIABETES IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019220    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019230    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019240    IF MAP-FOUND-CODE
019250        MOVE MAP-OUTPUT-VAL TO DIABETES IN SRAG-TREATED-RECORD
019260        ADD 1 TO FMD-MAPPED-CT(24).
019270    MOVE NEUROLOGIC IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019280    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019290    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019300    IF MAP-FOUND-CODE
019310        MOVE MAP-OUTPUT-VAL TO NEUROLOGIC IN SRAG-TREATED-RECORD
019320        ADD 1 TO FMD-MAPPED-CT(25).
019330    MOVE PNEUMOPATI IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019340    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019350    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019360    IF MAP-FOUND-CODE
019370        MOVE MAP-OUTPUT-VAL TO PNEUMOPATI IN SRAG-TREATED-RECORD
019380        ADD 1 TO FMD-MAPPED-CT(26).
019390    MOVE IMUNODEPRE IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019400    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019410    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019420    IF MAP-FOUND-CODE
019430        MOVE MAP-OUTPUT-VAL TO IMUNODEPRE IN SRAG-TREATED-RECORD
019440        ADD 1 TO FMD-MAPPED-CT(27).
019450    MOVE RENAL IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019460    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019470    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019480    IF MAP-FOUND-CODE
019490        MOVE MAP-OUTPUT-VAL TO RENAL IN SRAG-TREATED-RECORD
019500        ADD 1 TO FMD-MAPPED-CT(28).
019510    MOVE OBESIDADE IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019520    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019530    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019540    IF MAP-FOUND-CODE
019550        MOVE MAP-OUTPUT-VAL TO OBESIDADE IN SRAG-TREATED-RECORD
019560        ADD 1 TO FMD-MAPPED-CT(29).
019570    MOVE OUT-MORBI IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019580    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019590    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019600    IF MAP-FOUND-CODE
019610        MOVE MAP-OUTPUT-VAL TO OUT-MORBI IN SRAG-TREATED-RECORD
019620        ADD 1 TO FMD-MAPPED-CT(30).
019630    MOVE VACINA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019640    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019650    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019660    IF MAP-FOUND-CODE
019670        MOVE MAP-OUTPUT-VAL TO VACINA IN SRAG-TREATED-RECORD
019680        ADD 1 TO FMD-MAPPED-CT(31).
019690    MOVE ANTIVIRAL IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019700    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019710    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019720    IF MAP-FOUND-CODE
019730        MOVE MAP-OUTPUT-VAL TO ANTIVIRAL IN SRAG-TREATED-RECORD
019740        ADD 1 TO FMD-MAPPED-CT(32).
019750    MOVE TP-ANTIVIR IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019760    MOVE "ANTIVIR   " TO MAP-INPUT-GRP.
019770    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019780    IF MAP-FOUND-CODE
019790        MOVE MAP-OUTPUT-VAL TO TP-ANTIVIR IN SRAG-TREATED-RECORD
019800        ADD 1 TO FMD-MAPPED-CT(33).
019810    MOVE UTI IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019820    MOVE "YESNO9    " TO MAP-INPUT-GRP.
019830    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019840    IF MAP-FOUND-CODE
019850        MOVE MAP-OUTPUT-VAL TO UTI IN SRAG-TREATED-RECORD
019860        ADD 1 TO FMD-MAPPED-CT(34).
019870    MOVE SUPORT-VEN IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019880    MOVE "SUPVEN    " TO MAP-INPUT-GRP.
019890    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019900    IF MAP-FOUND-CODE
019910        MOVE MAP-OUTPUT-VAL TO SUPORT-VEN IN SRAG-TREATED-RECORD
019920        ADD 1 TO FMD-MAPPED-CT(35).
019930    MOVE RAIOX-RES IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
019940    MOVE "RAIOX     " TO MAP-INPUT-GRP.
019950    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
019960    IF MAP-FOUND-CODE
019970        MOVE MAP-OUTPUT-VAL TO RAIOX-RES IN SRAG-TREATED-RECORD
019980        ADD 1 TO FMD-MAPPED-CT(36).
019990    MOVE AMOSTRA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020000    MOVE "YESNO9    " TO MAP-INPUT-GRP.
020010    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020020    IF MAP-FOUND-CODE
020030        MOVE MAP-OUTPUT-VAL TO AMOSTRA IN SRAG-TREATED-RECORD
020040        ADD 1 TO FMD-MAPPED-CT(37).
020050    MOVE TP-AMOSTRA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020060    MOVE "AMOSTRA   " TO MAP-INPUT-GRP.
020070    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020080    IF MAP-FOUND-CODE
020090        MOVE MAP-OUTPUT-VAL TO TP-AMOSTRA IN SRAG-TREATED-RECORD
020100        ADD 1 TO FMD-MAPPED-CT(38).
020110    MOVE PCR-RESUL IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020120    MOVE "PCRRES    " TO MAP-INPUT-GRP.
020130    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020140    IF MAP-FOUND-CODE
020150        MOVE MAP-OUTPUT-VAL TO PCR-RESUL IN SRAG-TREATED-RECORD
020160        ADD 1 TO FMD-MAPPED-CT(39).
020170    MOVE POS-PCRFLU IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020180    MOVE "YESNO9    " TO MAP-INPUT-GRP.
020190    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020200    IF MAP-FOUND-CODE
020210        MOVE MAP-OUTPUT-VAL TO POS-PCRFLU IN SRAG-TREATED-RECORD
020220        ADD 1 TO FMD-MAPPED-CT(40).
020230    MOVE TP-FLU-PCR IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020240    MOVE "FLUTYPE   " TO MAP-INPUT-GRP.
020250    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020260    IF MAP-FOUND-CODE
020270        MOVE MAP-OUTPUT-VAL TO TP-FLU-PCR IN SRAG-TREATED-RECORD
020280        ADD 1 TO FMD-MAPPED-CT(41).
020290    MOVE PCR-FLUASU IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020300    MOVE "FLUASU    " TO MAP-INPUT-GRP.
020310    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020320    IF MAP-FOUND-CODE
020330        MOVE MAP-OUTPUT-VAL TO PCR-FLUASU IN SRAG-TREATED-RECORD
020340        ADD 1 TO FMD-MAPPED-CT(42).
020350    MOVE CLASSI-FIN IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020360    MOVE "CLASSIFIN " TO MAP-INPUT-GRP.
020370    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020380    IF MAP-FOUND-CODE
020390        MOVE MAP-OUTPUT-VAL TO CLASSI-FIN IN SRAG-TREATED-RECORD
020400        ADD 1 TO FMD-MAPPED-CT(43).
020410    MOVE CRITERIO IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020420    MOVE "CRITERIO  " TO MAP-INPUT-GRP.
020430    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020440    IF MAP-FOUND-CODE
020450        MOVE MAP-OUTPUT-VAL TO CRITERIO IN SRAG-TREATED-RECORD
020460        ADD 1 TO FMD-MAPPED-CT(44).
020470    MOVE EVOLUCAO IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020480    MOVE "EVOL      " TO MAP-INPUT-GRP.
020490    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020500    IF MAP-FOUND-CODE
020510        MOVE MAP-OUTPUT-VAL TO EVOLUCAO IN SRAG-TREATED-RECORD
020520        ADD 1 TO FMD-MAPPED-CT(45).
020530    MOVE DOR-ABD IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020540    MOVE "YESNO9    " TO MAP-INPUT-GRP.
020550    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020560    IF MAP-FOUND-CODE
020570        MOVE MAP-OUTPUT-VAL TO DOR-ABD IN SRAG-TREATED-RECORD
020580        ADD 1 TO FMD-MAPPED-CT(46).
020590    MOVE FADIGA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020600    MOVE "YESNO9    " TO MAP-INPUT-GRP.
020610    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020620    IF MAP-FOUND-CODE
020630        MOVE MAP-OUTPUT-VAL TO FADIGA IN SRAG-TREATED-RECORD
020640        ADD 1 TO FMD-MAPPED-CT(47).
020650    MOVE PERD-OLFT IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020660    MOVE "YESNO9    " TO MAP-INPUT-GRP.
020670    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020680    IF MAP-FOUND-CODE
020690        MOVE MAP-OUTPUT-VAL TO PERD-OLFT IN SRAG-TREATED-RECORD
020700        ADD 1 TO FMD-MAPPED-CT(48).
020710    MOVE PERD-PALA IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020720    MOVE "YESNO9    " TO MAP-INPUT-GRP.
020730    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020740    IF MAP-FOUND-CODE
020750        MOVE MAP-OUTPUT-VAL TO PERD-PALA IN SRAG-TREATED-RECORD
020760        ADD 1 TO FMD-MAPPED-CT(49).
020770    MOVE TOMO-RES IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020780    MOVE "TOMO      " TO MAP-INPUT-GRP.
020790    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020800    IF MAP-FOUND-CODE
020810        MOVE MAP-OUTPUT-VAL TO TOMO-RES IN SRAG-TREATED-RECORD
020820        ADD 1 TO FMD-MAPPED-CT(50).
020830    MOVE TP-TES-AN IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020840    MOVE "TESAN     " TO MAP-INPUT-GRP.
020850    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020860    IF MAP-FOUND-CODE
020870        MOVE MAP-OUTPUT-VAL TO TP-TES-AN IN SRAG-TREATED-RECORD
020880        ADD 1 TO FMD-MAPPED-CT(51).
020890    MOVE RES-AN IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020900    MOVE "RESAN     " TO MAP-INPUT-GRP.
020910    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020920    IF MAP-FOUND-CODE
020930        MOVE MAP-OUTPUT-VAL TO RES-AN IN SRAG-TREATED-RECORD
020940        ADD 1 TO FMD-MAPPED-CT(52).
020950    MOVE POS-AN-FLU IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
020960    MOVE "YESNO9    " TO MAP-INPUT-GRP.
020970    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
020980    IF MAP-FOUND-CODE
020990        MOVE MAP-OUTPUT-VAL TO POS-AN-FLU IN SRAG-TREATED-RECORD
021000        ADD 1 TO FMD-MAPPED-CT(53).
021010    MOVE TP-FLU-AN IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
021020    MOVE "FLUTYPE   " TO MAP-INPUT-GRP.
021030    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
021040    IF MAP-FOUND-CODE
021050        MOVE MAP-OUTPUT-VAL TO TP-FLU-AN IN SRAG-TREATED-RECORD
021060        ADD 1 TO FMD-MAPPED-CT(54).
021070    MOVE POS-AN-OUT IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
021080    MOVE "YESNO9    " TO MAP-INPUT-GRP.
021090    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
021100    IF MAP-FOUND-CODE
021110        MOVE MAP-OUTPUT-VAL TO POS-AN-OUT IN SRAG-TREATED-RECORD
021120        ADD 1 TO FMD-MAPPED-CT(55).
021130    MOVE ESTRANG IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
021140    MOVE "YESNO     " TO MAP-INPUT-GRP.
021150    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
021160    IF MAP-FOUND-CODE
021170        MOVE MAP-OUTPUT-VAL TO ESTRANG IN SRAG-TREATED-RECORD
021180        ADD 1 TO FMD-MAPPED-CT(56).
021190    MOVE VACINA-COV IN SRAG-TREATED-RECORD TO MAP-INPUT-VAL.
021200    MOVE "YESNO9    " TO MAP-INPUT-GRP.
021210    PERFORM 450-LOOKUP-ONE-VALUE THRU 450-EXIT.
021220    IF MAP-FOUND-CODE
021230        MOVE MAP-OUTPUT-VAL TO VACINA-COV IN SRAG-TREATED-RECORD
021240        ADD 1 TO FMD-MAPPED-CT(57).
021250 400-EXIT.
021260    EXIT.
021270
021280*-----------------------------------------------------------------
021290*    450-LOOKUP-ONE-VALUE  --  GENERIC MAP-TABLE SEARCH, CALLED BY
021300*    400-MAP-CATEGORIES FOR EVERY CODED COLUMN IN TURN.  A TRAILING
021310*    ".0" LEFT OVER FROM A SPREADSHEET EXTRACT IS IGNORED WHEN THE
021320*    CODE IS COMPARED (RQST OF DATA QUALITY DESK, 101504), AND A
021330*    VALUE THAT ALREADY READS AS ONE OF THE GROUP'S OWN DESCRIPTIONS
021340*    IS LEFT STANDING RATHER THAN RE-SEARCHED AS IF IT WERE A CODE
021350*-----------------------------------------------------------------
021360 450-LOOKUP-ONE-VALUE.
021370    MOVE "N" TO MAP-FOUND-SW.
021380    MOVE "N" TO MAP-ALREADY-DESC-SW.
021390    MOVE SPACES TO MAP-COMPARE-VAL.
021400    MOVE MAP-INPUT-VAL TO MAP-COMPARE-VAL.
021410    PERFORM 451-STRIP-DECIMAL-SUFFIX THRU 451-EXIT.
021420    SET MAP-IDX TO 1.
021430    SEARCH MAP-ENTRY
021440        AT END
021450            CONTINUE
021460        WHEN MAP-GROUP-ID(MAP-IDX) = MAP-INPUT-GRP
021470             AND MAP-DESC(MAP-IDX) = MAP-COMPARE-VAL
021480            MOVE "Y" TO MAP-ALREADY-DESC-SW
021490    END-SEARCH.
021500    IF MAP-VALUE-IS-DESC
021510        GO TO 450-EXIT.
021520    SET MAP-IDX TO 1.
021530    SEARCH MAP-ENTRY
021540        AT END
021550            MOVE "N" TO MAP-FOUND-SW
021560        WHEN MAP-GROUP-ID(MAP-IDX) = MAP-INPUT-GRP
021570             AND MAP-CODE(MAP-IDX) = MAP-COMPARE-VAL
021580            MOVE "Y" TO MAP-FOUND-SW
021590            MOVE MAP-DESC(MAP-IDX) TO MAP-OUTPUT-VAL
021600    END-SEARCH.
021610 450-EXIT.
021620    EXIT.
021630*-----------------------------------------------------------------
021640*    451-STRIP-DECIMAL-SUFFIX  --  DROPS A TRAILING ".0" FROM THE
021650*    WORK COPY OF THE INPUT VALUE BEFORE IT IS COMPARED AGAINST
021660*    THE TABLE (RQ3)
021670*-----------------------------------------------------------------
021680 451-STRIP-DECIMAL-SUFFIX.
021690    MOVE 40 TO STRIP-SCAN-IDX.
021700    PERFORM 452-SCAN-BACK THRU 452-EXIT
021710        UNTIL STRIP-SCAN-IDX < 1
021720           OR MAP-COMPARE-CHAR(STRIP-SCAN-IDX) NOT = SPACE.
021730    IF STRIP-SCAN-IDX < 3
021740        GO TO 451-EXIT.
021750    IF MAP-COMPARE-CHAR(STRIP-SCAN-IDX) = "0"
021760       AND MAP-COMPARE-CHAR(STRIP-SCAN-IDX - 1) = "."
021770        MOVE SPACE TO MAP-COMPARE-CHAR(STRIP-SCAN-IDX)
021780        MOVE SPACE TO MAP-COMPARE-CHAR(STRIP-SCAN-IDX - 1).
021790 451-EXIT.
021800    EXIT.
021810 452-SCAN-BACK.
021820    SUBTRACT 1 FROM STRIP-SCAN-IDX.
021830 452-EXIT.
021840    EXIT.
021850
021860*-----------------------------------------------------------------
021870*    495-MAP-CHECKBOXES  --  RULE R4 - AN-SARS2/AN-VSR ANTIGEN
021880*    CHECKBOX COLUMNS.  BLANK STAYS BLANK; SIM/NAO ALREADY THERE
021890*    IS LEFT ALONE; "1" OR "1.0" BECOMES SIM, ANYTHING ELSE NAO
021900*-----------------------------------------------------------------
021910 495-MAP-CHECKBOXES.
021920    MOVE AN-SARS2 IN SRAG-TREATED-RECORD TO CHKBOX-VAL.
021930    PERFORM 496-MAP-ONE-CHECKBOX THRU 496-EXIT.
021940    MOVE CHKBOX-VAL TO AN-SARS2 IN SRAG-TREATED-RECORD.
021950    MOVE AN-VSR IN SRAG-TREATED-RECORD TO CHKBOX-VAL.
021960    PERFORM 496-MAP-ONE-CHECKBOX THRU 496-EXIT.
021970    MOVE CHKBOX-VAL TO AN-VSR IN SRAG-TREATED-RECORD.
021980 495-EXIT.
021990    EXIT.
022000
022010 496-MAP-ONE-CHECKBOX.
022020    IF CHKBOX-VAL = SPACES
022030        GO TO 496-EXIT.
022040    IF CHKBOX-VAL(1:3) = "SIM" OR CHKBOX-VAL(1:3) = "NAO"
022050        GO TO 496-EXIT.
022060    IF CHKBOX-VAL = "1" OR CHKBOX-VAL = "1.0"
022070        MOVE "SIM" TO CHKBOX-VAL
022080    ELSE
022090        MOVE "NAO" TO CHKBOX-VAL.
022100 496-EXIT.
022110    EXIT.
022120
022130*-----------------------------------------------------------------
022140*    500-VALIDATE-DATES  --  RULE R5 - EVERY DATE COLUMN RUN
022150*    THROUGH SRGDTVAL.  THE 6 DATES BEHIND THE DERIVED FIELDS ALSO
022160*    HAVE THEIR DD/MM/YYYY PARTS SAVED FOR RULES R6/R7/R8
022170*-----------------------------------------------------------------
022180 500-VALIDATE-DATES.
022190    CALL "SRGDTVAL" USING DT-NOTIFIC IN SRAG-TREATED-RECORD,
022200        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
022210    IF DATE-IS-VALID
022220        ADD 1 TO DTD-VALID-CT(1).
022230    CALL "SRGDTVAL" USING DT-SIN-PRI IN SRAG-TREATED-RECORD,
022240        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
022250    IF DATE-IS-VALID
022260        ADD 1 TO DTD-VALID-CT(2).
022270    IF DATE-IS-VALID
022280        MOVE "Y" TO SINPRI-VALID-SW
022290        MOVE DATE-OUT-DD TO SINPRI-DD
022300        MOVE DATE-OUT-MM TO SINPRI-MM
022310        MOVE DATE-OUT-YYYY TO SINPRI-YYYY
022320    ELSE
022330        MOVE "N" TO SINPRI-VALID-SW.
022340    CALL "SRGDTVAL" USING DT-NASC IN SRAG-TREATED-RECORD,
022350        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
022360    IF DATE-IS-VALID
022370        ADD 1 TO DTD-VALID-CT(3).
022380    IF DATE-IS-VALID
022390        MOVE "Y" TO NASC-VALID-SW
022400        MOVE DATE-OUT-DD TO NASC-DD
022410        MOVE DATE-OUT-MM TO NASC-MM
022420        MOVE DATE-OUT-YYYY TO NASC-YYYY
022430    ELSE
022440        MOVE "N" TO NASC-VALID-SW.
022450    CALL "SRGDTVAL" USING DT-INTERNA IN SRAG-TREATED-RECORD,
022460        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
022470    IF DATE-IS-VALID
022480        ADD 1 TO DTD-VALID-CT(4).
022490    IF DATE-IS-VALID
022500        MOVE "Y" TO INTERNA-VALID-SW
022510        MOVE DATE-OUT-DD TO INTERNA-DD
022520        MOVE DATE-OUT-MM TO INTERNA-MM
022530        MOVE DATE-OUT-YYYY TO INTERNA-YYYY
022540    ELSE
022550        MOVE "N" TO INTERNA-VALID-SW.
022560    CALL "SRGDTVAL" USING DT-ENTUTI IN SRAG-TREATED-RECORD,
022570        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
022580    IF DATE-IS-VALID
022590        ADD 1 TO DTD-VALID-CT(5).
022600    IF DATE-IS-VALID
022610        MOVE "Y" TO ENTUTI-VALID-SW
022620        MOVE DATE-OUT-DD TO ENTUTI-DD
022630        MOVE DATE-OUT-MM TO ENTUTI-MM
022640        MOVE DATE-OUT-YYYY TO ENTUTI-YYYY
022650    ELSE
022660        MOVE "N" TO ENTUTI-VALID-SW.
022670    CALL "SRGDTVAL" USING DT-SAIDUTI IN SRAG-TREATED-RECORD,
022680        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
022690    IF DATE-IS-VALID
022700        ADD 1 TO DTD-VALID-CT(6).
022710    IF DATE-IS-VALID
022720        MOVE "Y" TO SAIDUTI-VALID-SW
022730        MOVE DATE-OUT-DD TO SAIDUTI-DD
022740        MOVE DATE-OUT-MM TO SAIDUTI-MM
022750        MOVE DATE-OUT-YYYY TO SAIDUTI-YYYY
022760    ELSE
022770        MOVE "N" TO SAIDUTI-VALID-SW.
022780    CALL "SRGDTVAL" USING DT-EVOLUCA IN SRAG-TREATED-RECORD,
022790        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
022800    IF DATE-IS-VALID
022810        ADD 1 TO DTD-VALID-CT(7).
022820    IF DATE-IS-VALID
022830        MOVE "Y" TO EVOLUCA-VALID-SW
022840        MOVE DATE-OUT-DD TO EVOLUCA-DD
022850        MOVE DATE-OUT-MM TO EVOLUCA-MM
022860        MOVE DATE-OUT-YYYY TO EVOLUCA-YYYY
022870    ELSE
022880        MOVE "N" TO EVOLUCA-VALID-SW.
022890    CALL "SRGDTVAL" USING DT-ENCERRA IN SRAG-TREATED-RECORD,
022900        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
022910    IF DATE-IS-VALID
022920        ADD 1 TO DTD-VALID-CT(8).
022930    CALL "SRGDTVAL" USING DOSE-1-COV IN SRAG-TREATED-RECORD,
022940        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
022950    IF DATE-IS-VALID
022960        ADD 1 TO DTD-VALID-CT(9).
022970    CALL "SRGDTVAL" USING DOSE-2-COV IN SRAG-TREATED-RECORD,
022980        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
022990    IF DATE-IS-VALID
023000        ADD 1 TO DTD-VALID-CT(10).
023010    CALL "SRGDTVAL" USING DOSE-REF IN SRAG-TREATED-RECORD,
023020        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
023030    IF DATE-IS-VALID
023040        ADD 1 TO DTD-VALID-CT(11).
023050    CALL "SRGDTVAL" USING DT-RAIOX IN SRAG-TREATED-RECORD,
023060        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
023070    IF DATE-IS-VALID
023080        ADD 1 TO DTD-VALID-CT(12).
023090    CALL "SRGDTVAL" USING DT-TOMO IN SRAG-TREATED-RECORD,
023100        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
023110    IF DATE-IS-VALID
023120        ADD 1 TO DTD-VALID-CT(13).
023130    CALL "SRGDTVAL" USING DT-COLETA IN SRAG-TREATED-RECORD,
023140        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
023150    IF DATE-IS-VALID
023160        ADD 1 TO DTD-VALID-CT(14).
023170    CALL "SRGDTVAL" USING DT-RES-AN IN SRAG-TREATED-RECORD,
023180        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
023190    IF DATE-IS-VALID
023200        ADD 1 TO DTD-VALID-CT(15).
023210    CALL "SRGDTVAL" USING DT-PCR IN SRAG-TREATED-RECORD,
023220        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
023230    IF DATE-IS-VALID
023240        ADD 1 TO DTD-VALID-CT(16).
023250    CALL "SRGDTVAL" USING DT-UT-DOSE IN SRAG-TREATED-RECORD,
023260        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
023270    IF DATE-IS-VALID
023280        ADD 1 TO DTD-VALID-CT(17).
023290    CALL "SRGDTVAL" USING DT-DIGITA IN SRAG-TREATED-RECORD,
023300        DATE-RETURN-CD, DATE-OUT-DD, DATE-OUT-MM, DATE-OUT-YYYY.
023310    IF DATE-IS-VALID
023320        ADD 1 TO DTD-VALID-CT(18).
023330 500-EXIT.
023340    EXIT.
023350
023360*-----------------------------------------------------------------
023370*    510-COMPUTE-DERIVED-FIELDS  --  RULES R6/R7/R8
023380*-----------------------------------------------------------------
023390 510-COMPUTE-DERIVED-FIELDS.
023400    PERFORM 520-COMPUTE-IDADE-ANOS THRU 520-EXIT.
023410    PERFORM 530-COMPUTE-TEMPO-INTERNACAO THRU 530-EXIT.
023420    PERFORM 540-COMPUTE-TEMPO-UTI THRU 540-EXIT.
023430 510-EXIT.
023440    EXIT.
023450
023460*-----------------------------------------------------------------
023470*    520  --  RULE R6 - AGE IN YEARS, (DT-SIN-PRI - DT-NASC) / 365.25
023480*-----------------------------------------------------------------
023490 520-COMPUTE-IDADE-ANOS.
023500    IF NASC-VALID-SW = "Y" AND SINPRI-VALID-SW = "Y"
023510        CALL "SRGDAYNO" USING NASC-DD, NASC-MM, NASC-YYYY, SERIAL-1
023520        CALL "SRGDAYNO" USING SINPRI-DD, SINPRI-MM, SINPRI-YYYY,
023530            SERIAL-2
023540        COMPUTE DAY-DIFF = SERIAL-2 - SERIAL-1
023550        COMPUTE IDADE-ANOS ROUNDED = DAY-DIFF / 365.25
023560        MOVE SPACE TO IDADE-ANOS-SW
023570        ADD 1 TO DERIVED-IDADE-OK-CT
023580    ELSE
023590        MOVE ZERO TO IDADE-ANOS
023600        MOVE "M" TO IDADE-ANOS-SW
023610        ADD 1 TO DERIVED-IDADE-MISS-CT.
023620 520-EXIT.
023630    EXIT.
023640
023650*-----------------------------------------------------------------
023660*    530  --  RULE R7 - LENGTH OF STAY, DT-EVOLUCA - DT-INTERNA
023670*-----------------------------------------------------------------
023680 530-COMPUTE-TEMPO-INTERNACAO.
023690    IF INTERNA-VALID-SW = "Y" AND EVOLUCA-VALID-SW = "Y"
023700        CALL "SRGDAYNO" USING INTERNA-DD, INTERNA-MM, INTERNA-YYYY,
023710            SERIAL-1
023720        CALL "SRGDAYNO" USING EVOLUCA-DD, EVOLUCA-MM, EVOLUCA-YYYY,
023730            SERIAL-2
023740        COMPUTE TEMPO-INTERNACAO = SERIAL-2 - SERIAL-1
023750        MOVE SPACE TO TEMPO-INTERNACAO-SW
023760        ADD 1 TO DERIVED-INTERNA-OK-CT
023770    ELSE
023780        MOVE ZERO TO TEMPO-INTERNACAO
023790        MOVE "M" TO TEMPO-INTERNACAO-SW
023800        ADD 1 TO DERIVED-INTERNA-MISS-CT.
023810 530-EXIT.
023820    EXIT.
023830
023840*-----------------------------------------------------------------
023850*    540  --  RULE R8 - ICU DAYS, DT-SAIDUTI - DT-ENTUTI
023860*-----------------------------------------------------------------
023870 540-COMPUTE-TEMPO-UTI.
023880    IF ENTUTI-VALID-SW = "Y" AND SAIDUTI-VALID-SW = "Y"
023890        CALL "SRGDAYNO" USING ENTUTI-DD, ENTUTI-MM, ENTUTI-YYYY,
023900            SERIAL-1
023910        CALL "SRGDAYNO" USING SAIDUTI-DD, SAIDUTI-MM, SAIDUTI-YYYY,
023920            SERIAL-2
023930        COMPUTE TEMPO-UTI = SERIAL-2 - SERIAL-1
023940        MOVE SPACE TO TEMPO-UTI-SW
023950        ADD 1 TO DERIVED-UTI-OK-CT
023960    ELSE
023970        MOVE ZERO TO TEMPO-UTI
023980        MOVE "M" TO TEMPO-UTI-SW
023990        ADD 1 TO DERIVED-UTI-MISS-CT.
024000 540-EXIT.
024010    EXIT.
024020
024030*-----------------------------------------------------------------
024040*    560-TALLY-DISTRIBUTIONS  --  TOP-10 REPORT TALLY FOR THE 6
024050*    FIELDS CARRIED ON THE RUN-SUMMARY DISTRIBUTION LINES
024060*-----------------------------------------------------------------
024070 560-TALLY-DISTRIBUTIONS.
024080    MOVE 1 TO DF-SUB.
024090    MOVE CS-SEXO IN SRAG-TREATED-RECORD TO DIST-INPUT-VAL.
024100    PERFORM 565-TALLY-ONE-DIST THRU 565-EXIT.
024110    MOVE 2 TO DF-SUB.
024120    MOVE CS-GESTANT IN SRAG-TREATED-RECORD TO DIST-INPUT-VAL.
024130    PERFORM 565-TALLY-ONE-DIST THRU 565-EXIT.
024140    MOVE 3 TO DF-SUB.
024150    MOVE CS-RACA IN SRAG-TREATED-RECORD TO DIST-INPUT-VAL.
024160    PERFORM 565-TALLY-ONE-DIST THRU 565-EXIT.
024170    MOVE 4 TO DF-SUB.
024180    MOVE EVOLUCAO IN SRAG-TREATED-RECORD TO DIST-INPUT-VAL.
024190    PERFORM 565-TALLY-ONE-DIST THRU 565-EXIT.
024200    MOVE 5 TO DF-SUB.
024210    MOVE CLASSI-FIN IN SRAG-TREATED-RECORD TO DIST-INPUT-VAL.
024220    PERFORM 565-TALLY-ONE-DIST THRU 565-EXIT.
024230    MOVE 6 TO DF-SUB.
024240    MOVE CRITERIO IN SRAG-TREATED-RECORD TO DIST-INPUT-VAL.
024250    PERFORM 565-TALLY-ONE-DIST THRU 565-EXIT.
024260 560-EXIT.
024270    EXIT.
024280
024290 565-TALLY-ONE-DIST.
024300    MOVE "N" TO DIST-FOUND-SW.
024310    IF DIST-SLOT-CT(DF-SUB) > 0
024320        PERFORM 567-SCAN-DIST-SLOTS THRU 567-EXIT
024330            VARYING DV-SUB FROM 1 BY 1
024340            UNTIL DV-SUB > DIST-SLOT-CT(DF-SUB).
024350    IF DIST-FOUND-SW = "N" AND DIST-SLOT-CT(DF-SUB) < 12
024360        ADD 1 TO DIST-SLOT-CT(DF-SUB)
024370        MOVE DIST-INPUT-VAL TO DIST-VALUE(DF-SUB, DIST-SLOT-CT(DF-SUB))
024380        MOVE 1 TO DIST-COUNT(DF-SUB, DIST-SLOT-CT(DF-SUB)).
024390 565-EXIT.
024400    EXIT.
024410
024420 567-SCAN-DIST-SLOTS.
024430    IF DIST-VALUE(DF-SUB, DV-SUB) = DIST-INPUT-VAL
024440        MOVE "Y" TO DIST-FOUND-SW
024450        ADD 1 TO DIST-COUNT(DF-SUB, DV-SUB).
024460 567-EXIT.
024470    EXIT.
024480
024490*-----------------------------------------------------------------
024500*    570-WRITE-TREATED-RECORD
024510*-----------------------------------------------------------------
024520 570-WRITE-TREATED-RECORD.
024530    WRITE SRAGTRT-REC FROM SRAG-TREATED-RECORD.
024540    ADD 1 TO TOTAL-RECS-WRITTEN.
024550 570-EXIT.
024560    EXIT.
024570
024580*-----------------------------------------------------------------
024590*    600-WRITE-RUN-SUMMARY  --  REPORTS SECTION, PROCESS
024600*-----------------------------------------------------------------
024610 600-WRITE-RUN-SUMMARY.
024620    PERFORM 605-WRITE-DUP-SUMMARY THRU 605-EXIT.
024630    PERFORM 610-WRITE-BLANK-SUMMARY THRU 610-EXIT.
024640    PERFORM 620-WRITE-MAP-SUMMARY THRU 620-EXIT.
024650    PERFORM 630-WRITE-DATE-SUMMARY THRU 630-EXIT.
024660    PERFORM 640-WRITE-DERIVED-SUMMARY THRU 640-EXIT.
024670    PERFORM 650-BUILD-DISTRIBUTIONS THRU 650-EXIT.
024680 690-EXIT.
024690    EXIT.
024700
024710 605-WRITE-DUP-SUMMARY.
024720    MOVE SPACES TO WS-SYSOUT-REC.
024730    MOVE TOTAL-RECS-READ TO ED-READ.
024740    STRING "PROC TOTAL RECORDS READ: " DELIMITED BY SIZE
024750           ED-READ                     DELIMITED BY SIZE
024760        INTO MSG.
024770    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
024780    DISPLAY MSG.
024790    MOVE SPACES TO WS-SYSOUT-REC.
024800    MOVE DUP-REMOVED-CT TO ED-DUP.
024810    STRING "PROC DUPLICATE RECORDS REMOVED: " DELIMITED BY SIZE
024820           ED-DUP                            DELIMITED BY SIZE
024830        INTO MSG.
024840    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
024850    DISPLAY MSG.
024860    MOVE SPACES TO WS-SYSOUT-REC.
024870    MOVE TOTAL-RECS-WRITTEN TO ED-NET.
024880    STRING "PROC NET RECORDS TREATED: " DELIMITED BY SIZE
024890           ED-NET                       DELIMITED BY SIZE
024900        INTO MSG.
024910    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
024920    DISPLAY MSG.
024930 605-EXIT.
024940    EXIT.
024950
024960*-----------------------------------------------------------------
024970*    610  --  NULL-COLUMN REPORT - EVERY COLUMN 100 PCT BLANK
024980*-----------------------------------------------------------------
024990 610-WRITE-BLANK-SUMMARY.
025000    MOVE ZERO TO ALLBLANK-CT.
025010    IF TOTAL-RECS-READ > 0
025020        PERFORM 615-CHECK-ONE-BLANK-COL THRU 615-EXIT
025030            VARYING BCT-SUB FROM 1 BY 1 UNTIL BCT-SUB > 103.
025040    MOVE SPACES TO WS-SYSOUT-REC.
025050    MOVE ALLBLANK-CT TO ED-BLANK-FIELDS.
025060    STRING "PROC ALL-BLANK COLUMNS FOUND: " DELIMITED BY SIZE
025070           ED-BLANK-FIELDS                  DELIMITED BY SIZE
025080        INTO MSG.
025090    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
025100    DISPLAY MSG.
025110 610-EXIT.
025120    EXIT.
025130
025140 615-CHECK-ONE-BLANK-COL.
025150    IF BCT-BLANK-CT(BCT-SUB) = TOTAL-RECS-READ
025160        ADD 1 TO ALLBLANK-CT
025170        MOVE SPACES TO WS-SYSOUT-REC
025180        STRING "PROC COLUMN ALL BLANK: " DELIMITED BY SIZE
025190               BCT-FIELD-NAME(BCT-SUB)   DELIMITED BY SIZE
025200            INTO MSG
025210        WRITE SYSOUT-REC FROM WS-SYSOUT-REC
025220        DISPLAY MSG.
025230 615-EXIT.
025240    EXIT.
025250
025260*-----------------------------------------------------------------
025270*    620  --  PER-FIELD MAPPED-VALUE COUNT, RULE R3 COLUMNS
025280*-----------------------------------------------------------------
025290 620-WRITE-MAP-SUMMARY.
025300    PERFORM 625-WRITE-ONE-MAP-LINE THRU 625-EXIT
025310        VARYING FMD-SUB FROM 1 BY 1 UNTIL FMD-SUB > 57.
025320 620-EXIT.
025330    EXIT.
025340
025350 625-WRITE-ONE-MAP-LINE.
025360    MOVE SPACES TO WS-SYSOUT-REC.
025370    MOVE FMD-MAPPED-CT(FMD-SUB) TO ED-MAPPED.
025380    STRING "PROC FIELD " DELIMITED BY SIZE
025390           FMD-FIELD-NAME(FMD-SUB)  DELIMITED BY SIZE
025400           " MAPPED VALUES: "       DELIMITED BY SIZE
025410           ED-MAPPED                DELIMITED BY SIZE
025420        INTO MSG.
025430    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
025440    DISPLAY MSG.
025450 625-EXIT.
025460    EXIT.
025470
025480*-----------------------------------------------------------------
025490*    630  --  CONVERTED-DATE FIELD LIST, RULE R5 COLUMNS
025500*-----------------------------------------------------------------
025510 630-WRITE-DATE-SUMMARY.
025520    PERFORM 635-WRITE-ONE-DATE-LINE THRU 635-EXIT
025530        VARYING DTD-SUB FROM 1 BY 1 UNTIL DTD-SUB > 18.
025540 630-EXIT.
025550    EXIT.
025560
025570 635-WRITE-ONE-DATE-LINE.
025580    MOVE SPACES TO WS-SYSOUT-REC.
025590    MOVE DTD-VALID-CT(DTD-SUB) TO ED-VALID.
025600    STRING "PROC DATE FIELD " DELIMITED BY SIZE
025610           DTD-FIELD-NAME(DTD-SUB)  DELIMITED BY SIZE
025620           " VALID: "               DELIMITED BY SIZE
025630           ED-VALID                 DELIMITED BY SIZE
025640        INTO MSG.
025650    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
025660    DISPLAY MSG.
025670 635-EXIT.
025680    EXIT.
025690
025700*-----------------------------------------------------------------
025710*    640  --  DERIVED-FIELD CREATION NOTICES, RULES R6/R7/R8
025720*-----------------------------------------------------------------
025730 640-WRITE-DERIVED-SUMMARY.
025740    MOVE SPACES TO WS-SYSOUT-REC.
025750    MOVE DERIVED-IDADE-OK-CT TO ED-OK.
025760    MOVE DERIVED-IDADE-MISS-CT TO ED-MISS.
025770    STRING "PROC IDADE-ANOS COMPUTED: " DELIMITED BY SIZE
025780           ED-OK                        DELIMITED BY SIZE
025790           "  MISSING-DATE: "           DELIMITED BY SIZE
025800           ED-MISS                      DELIMITED BY SIZE
025810        INTO MSG.
025820    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
025830    DISPLAY MSG.
025840    MOVE SPACES TO WS-SYSOUT-REC.
025850    MOVE DERIVED-INTERNA-OK-CT TO ED-OK.
025860    MOVE DERIVED-INTERNA-MISS-CT TO ED-MISS.
025870    STRING "PROC TEMPO-INTERNACAO COMPUTED: " DELIMITED BY SIZE
025880           ED-OK                              DELIMITED BY SIZE
025890           "  MISSING-DATE: "                 DELIMITED BY SIZE
025900           ED-MISS                            DELIMITED BY SIZE
025910        INTO MSG.
025920    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
025930    DISPLAY MSG.
025940    MOVE SPACES TO WS-SYSOUT-REC.
025950    MOVE DERIVED-UTI-OK-CT TO ED-OK.
025960    MOVE DERIVED-UTI-MISS-CT TO ED-MISS.
025970    STRING "PROC TEMPO-UTI COMPUTED: " DELIMITED BY SIZE
025980           ED-OK                       DELIMITED BY SIZE
025990           "  MISSING-DATE: "          DELIMITED BY SIZE
026000           ED-MISS                     DELIMITED BY SIZE
026010        INTO MSG.
026020    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
026030    DISPLAY MSG.
026040 640-EXIT.
026050    EXIT.
026060
026070*-----------------------------------------------------------------
026080*    650  --  TOP-10 VALUE DISTRIBUTION, THE 6 REPORTS-SECTION
026090*    FIELDS - SORT EACH FIELD'S SLOTS DESCENDING BY COUNT, PRINT
026100*-----------------------------------------------------------------
026110 650-BUILD-DISTRIBUTIONS.
026120    PERFORM 655-PROCESS-ONE-DIST THRU 655-EXIT
026130        VARYING DF-SUB FROM 1 BY 1 UNTIL DF-SUB > 6.
026140 650-EXIT.
026150    EXIT.
026160
026170 655-PROCESS-ONE-DIST.
026180    PERFORM 660-SORT-ONE-DIST THRU 660-EXIT.
026190    PERFORM 670-PRINT-ONE-DIST THRU 670-EXIT.
026200 655-EXIT.
026210    EXIT.
026220
026230 660-SORT-ONE-DIST.
026240    IF DIST-SLOT-CT(DF-SUB) < 2
026250        GO TO 660-EXIT.
026260    PERFORM 662-OUTER-PASS THRU 662-EXIT
026270        VARYING DV-SUB FROM 1 BY 1 UNTIL DV-SUB >= DIST-SLOT-CT(DF-SUB).
026280 660-EXIT.
026290    EXIT.
026300
026310 662-OUTER-PASS.
026320    PERFORM 664-INNER-PASS THRU 664-EXIT
026330        VARYING DV-SUB2 FROM DV-SUB BY 1
026340        UNTIL DV-SUB2 > DIST-SLOT-CT(DF-SUB).
026350 662-EXIT.
026360    EXIT.
026370
026380 664-INNER-PASS.
026390    IF DIST-COUNT(DF-SUB, DV-SUB2) > DIST-COUNT(DF-SUB, DV-SUB)
026400        MOVE DIST-VALUE(DF-SUB, DV-SUB)  TO DIST-VALUE-TEMP
026410        MOVE DIST-COUNT(DF-SUB, DV-SUB)  TO DIST-COUNT-TEMP
026420        MOVE DIST-VALUE(DF-SUB, DV-SUB2) TO DIST-VALUE(DF-SUB, DV-SUB)
026430        MOVE DIST-COUNT(DF-SUB, DV-SUB2) TO DIST-COUNT(DF-SUB, DV-SUB)
026440        MOVE DIST-VALUE-TEMP             TO DIST-VALUE(DF-SUB, DV-SUB2)
026450        MOVE DIST-COUNT-TEMP             TO DIST-COUNT(DF-SUB, DV-SUB2).
026460 664-EXIT.
026470    EXIT.
026480
026490 670-PRINT-ONE-DIST.
026500    MOVE SPACES TO WS-SYSOUT-REC.
026510    STRING "PROC DISTRIBUTION FOR " DELIMITED BY SIZE
026520           DIST-FIELD-NAME(DF-SUB)  DELIMITED BY SIZE
026530        INTO MSG.
026540    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
026550    DISPLAY MSG.
026560    IF DIST-SLOT-CT(DF-SUB) < 10
026570        MOVE DIST-SLOT-CT(DF-SUB) TO DIST-PRINT-LIMIT
026580    ELSE
026590        MOVE 10 TO DIST-PRINT-LIMIT.
026600    IF DIST-PRINT-LIMIT > 0
026610        PERFORM 675-PRINT-ONE-DIST-LINE THRU 675-EXIT
026620            VARYING DV-SUB FROM 1 BY 1 UNTIL DV-SUB > DIST-PRINT-LIMIT.
026630 670-EXIT.
026640    EXIT.
026650
026660 675-PRINT-ONE-DIST-LINE.
026670    MOVE SPACES TO WS-SYSOUT-REC.
026680    MOVE DIST-COUNT(DF-SUB, DV-SUB) TO ED-DIST-COUNT.
026690    STRING "     "                     DELIMITED BY SIZE
026700           DIST-VALUE(DF-SUB, DV-SUB)   DELIMITED BY SIZE
026710           " : "                       DELIMITED BY SIZE
026720           ED-DIST-COUNT                DELIMITED BY SIZE
026730        INTO MSG.
026740    WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
026750    DISPLAY MSG.
026760 675-EXIT.
026770    EXIT.
026780
026790*-----------------------------------------------------------------
026800*    800/850  --  OPEN AND CLOSE ALL FILES
026810*-----------------------------------------------------------------
026820 800-OPEN-FILES.
026830    OPEN INPUT SRAGUNF.
026840    OPEN OUTPUT SRAGTRT, SYSOUT.
026850 800-EXIT.
026860    EXIT.
026861
026862*-----------------------------------------------------------------
026863*    870-CHECK-FILE-STATUS  --  EVERY OPEN SHOULD COME BACK "00".
026864*    A NON-ZERO ENTRY MEANS A DATASET IS MISSING OR UNREADABLE -
026865*    ABEND NOW RATHER THAN LET THE RUN FAIL OUT ON THE FIRST READ
026866*-----------------------------------------------------------------
026867 870-CHECK-FILE-STATUS.
026868    MOVE 1 TO FS-SUB.
026869 871-CHECK-NEXT-STATUS.
026870    IF FS-SUB > 2
026871        GO TO 870-EXIT.
026872    IF FS-ENTRY(FS-SUB) NOT = "00" AND FS-ENTRY(FS-SUB) NOT = SPACES
026873        MOVE FS-SUB TO ED-FS-SUB
026874        STRING "FILE OPEN FAILED - STATUS TABLE ENTRY "
026875               ED-FS-SUB                   DELIMITED BY SIZE
026876               " = "                        DELIMITED BY SIZE
026877               FS-ENTRY(FS-SUB)             DELIMITED BY SIZE
026878            INTO ABEND-REASON
026879        GO TO 1000-ABEND-RTN.
026880    ADD 1 TO FS-SUB.
026881    GO TO 871-CHECK-NEXT-STATUS.
026882 870-EXIT.
026883    EXIT.
026884
026885 850-CLOSE-FILES.
026890    CLOSE SRAGUNF, SRAGTRT, SYSOUT.
026900 850-EXIT.
026910    EXIT.
026920
026930*-----------------------------------------------------------------
026940*    900-CLEANUP  --  CLOSE FILES, FINAL DISPLAY
026950*-----------------------------------------------------------------
026960 900-CLEANUP.
026970    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026980    DISPLAY "******** NORMAL END OF JOB SRGPROC ********".
026990 900-EXIT.
027000    EXIT.
027010
027020*-----------------------------------------------------------------
027030*    1000-ABEND-RTN  --  LOG DIAGNOSTIC, FORCE AN ABEND
027040*-----------------------------------------------------------------
027050 1000-ABEND-RTN.
027060    WRITE SYSOUT-REC FROM ABEND-REC.
027070    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027080    DISPLAY "*** ABNORMAL END OF JOB - SRGPROC ***" UPON CONSOLE.
027090    DIVIDE ZERO-VAL INTO ONE-VAL.
