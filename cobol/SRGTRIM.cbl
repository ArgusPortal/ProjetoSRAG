000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SRGTRIM.
000120 AUTHOR. D P SILVEIRA.
000130 INSTALLATION. SRAG SURVEILLANCE UNIT - DATA PREP SECTION.
000140 DATE-WRITTEN. SEPTEMBER 1991.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL SURVEILLANCE DATA ONLY.
000170*-----------------------------------------------------------------
000180*   SRGTRIM  --  TEXT STANDARDIZATION UTILITY
000190*-----------------------------------------------------------------
000200*   CALLED BY SRGPROC (300-STANDARDIZE-TEXT) ONCE PER ALPHANUMERIC
000210*   FIELD ON A UNIFIED SRAG CASE RECORD.  LEFT-JUSTIFIES THE FIELD
000220*   (DROPS LEADING BLANKS), FOLDS LOWER CASE TO UPPER CASE, AND
000230*   HANDS BACK THE TRIMMED LENGTH SO THE CALLER CAN LOG NULL-COLUMN
000240*   COUNTS ON THE WAY THROUGH.  ADAPTED FROM THE OLD PATIENT-NAME
000250*   TRIM ROUTINE CARRIED IN THE DAILY EDIT SUITE.
000260*-----------------------------------------------------------------
000270*CHANGE LOG.
000280*091691  DPS  ORIGINAL CODING, CARRIED OVER FROM PATIENT-NAME TRIM
000290*031592  DPS  ADDED UPPER-CASE FOLD, RQST OF DATA QUALITY DESK
000300*072293  RTW  FIXED TRAILING-BLANK COUNT WHEN FIELD IS ALL BLANKS
000310*111595  DPS  WIDENED LINKAGE FIELD TO 80 BYTES FOR LONGER FREE-TEXT
000320*             DESCRIPTION COLUMNS (OUTRO-DES, MORB-DESC, ETC)
000330*042698  RTW  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE, NO CHANGE
000340*080901  DPS  CLEANED UP COMMENTS PER SHOP STANDARDS REVIEW
000341*081509  DPS  DROPPED WORK-TXT-CHARS AND MISC-FIELDS-ALT -
000342*             NEITHER WAS EVER READ; THE BACKWARD SCAN IN 050/100
000343*             RUNS OFF TEXT1-CHARS, NOT THE WORK-TXT COPY
000350*-----------------------------------------------------------------
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-390.
000390 OBJECT-COMPUTER. IBM-390.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 DATA DIVISION.
000430 WORKING-STORAGE SECTION.
000440*-----------------------------------------------------------------
000450*   SCRATCH FIELDS FOR THE TRIM/FOLD LOGIC
000460*-----------------------------------------------------------------
000470 01  MISC-FIELDS.
000480     05  LEAD-CT              PIC 9(4)   COMP  VALUE 0.
000490     05  TRAIL-CT             PIC 9(4)   COMP  VALUE 0.
000500     05  SCAN-IDX              PIC 9(4)   COMP  VALUE 0.
000510     05  WORK-TXT             PIC X(80).
000590 LINKAGE SECTION.
000600 01  TEXT1                     PIC X(80).
000610 01  TEXT1-CHARS REDEFINES TEXT1.
000620     05  TEXT1-CHAR            OCCURS 80 TIMES PIC X(1).
000630 01  RETURN-LTH                PIC S9(4) COMP.
000640 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
000650*-----------------------------------------------------------------
000660*   000-MAIN  --  FOLD TO UPPER CASE, LEFT-JUSTIFY, RETURN LENGTH
000670*-----------------------------------------------------------------
000680 000-MAIN.
000690     MOVE ZERO TO RETURN-LTH.
000700     MOVE ZERO TO LEAD-CT.
000710     MOVE ZERO TO TRAIL-CT.
000720     INSPECT TEXT1 CONVERTING
000730         "abcdefghijklmnopqrstuvwxyz"
000740         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000750     INSPECT TEXT1 TALLYING LEAD-CT FOR LEADING SPACE.
000760     IF LEAD-CT = 0
000770         GO TO 050-COUNT-TRAILING.
000780     IF LEAD-CT NOT < LENGTH OF TEXT1
000790         MOVE SPACES TO TEXT1
000800         GO TO 090-EXIT.
000810     MOVE SPACES TO WORK-TXT.
000820     MOVE TEXT1(LEAD-CT + 1 : ) TO WORK-TXT.
000830     MOVE WORK-TXT TO TEXT1.
000840 050-COUNT-TRAILING.
000850     MOVE LENGTH OF TEXT1 TO SCAN-IDX.
000860     PERFORM 100-SCAN-BACK THRU 100-EXIT
000870         UNTIL SCAN-IDX < 1
000880            OR TEXT1-CHAR(SCAN-IDX) NOT = SPACE.
000890     COMPUTE RETURN-LTH = LENGTH OF TEXT1 - TRAIL-CT.
000900     GO TO 090-EXIT.
000910 100-SCAN-BACK.
000920     ADD 1 TO TRAIL-CT.
000930     SUBTRACT 1 FROM SCAN-IDX.
000940 100-EXIT.
000950     EXIT.
000960 090-EXIT.
000970     GOBACK.
