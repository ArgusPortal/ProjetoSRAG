000100*-----------------------------------------------------------------
000110*   SRAGABND  --  ABNORMAL-TERMINATION DIAGNOSTIC RECORD
000120*-----------------------------------------------------------------
000130*   WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN PARAGRAPH OF ANY
000140*   SRAG BATCH PROGRAM JUST BEFORE IT FORCES A ZERO-DIVIDE TO
000150*   GET AN ABEND CODE INTO THE JOB LOG FOR THE OPERATOR.
000160*-----------------------------------------------------------------
000170*CHANGE LOG.
000180*091922  DPS  ORIGINAL LAYOUT, CARRIED OVER FROM DALY/TRMT JOBS
000190*-----------------------------------------------------------------
000200 01  ABEND-REC.
000210     05  ABEND-REASON         PIC X(60).
000220     05  FILLER               PIC X(1)   VALUE SPACES.
000230     05  EXPECTED-VAL         PIC X(20).
000240     05  FILLER               PIC X(1)   VALUE SPACES.
000250     05  ACTUAL-VAL           PIC X(20).
000260     05  FILLER               PIC X(28)  VALUE SPACES.
000270 01  ABEND-DIVIDE-FIELDS.
000280     05  ZERO-VAL             PIC S9(1)  VALUE ZERO.
000290     05  ONE-VAL              PIC S9(1)  VALUE +1.
