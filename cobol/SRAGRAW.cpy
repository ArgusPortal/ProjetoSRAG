001000*-----------------------------------------------------------------
001010*   SRAGRAW  --  SRAG CASE RECORD, APPROVED COLUMN SET
001020*-----------------------------------------------------------------
001030*   RAW/UNIFIED LAYOUT.  103 FIELDS RETAINED FROM THE RAW
001040*   NOTIFICATION EXTRACTS PER THE 2022-09-19 DATA DICTIONARY.
001050*   ALL FIELDS ARRIVE AS TEXT.  DATE FIELDS ARE DD/MM/YYYY,
001060*   MAY BE BLANK OR INVALID -- VALIDATED IN SRGPROC (RULE R5).
001070*
001080*   USED BY:  SRGUNIFY (BUILDS IT)     SRGPROC (READS/WRITES IT)
001090*-----------------------------------------------------------------
001100*CHANGE LOG.
001110*091922  DPS  ORIGINAL LAYOUT -- 2022-09-19 DATA DICTIONARY
001120*081509  DPS  PULLED THE DD/MM/YYYY SUBFIELD VIEWS ADDED FOR THE 3
001121*             KEY DATES -- NOTHING EVER READ THEM, SRGPROC VALIDATES
001122*             EVERY DATE BY CALLING SRGDTVAL ON THE WHOLE X(10) FIELD
001130*-----------------------------------------------------------------
001140  01  SRAG-CASE-RECORD.
001150      05  DT-NOTIFIC      PIC X(10).
001220      05  DT-SIN-PRI      PIC X(10).
001230      05  SG-UF-NOT       PIC X(2).
001240      05  ID-REGIONA      PIC X(6).
001250      05  ID-MUNICIP      PIC X(6).
001260      05  ID-UNIDADE      PIC X(7).
001270      05  CS-SEXO         PIC X(1).
001280      05  DT-NASC         PIC X(10).
001350      05  NU-IDADE-N      PIC 9(3).
001360      05  TP-IDADE        PIC X(1).
001370      05  CS-GESTANT      PIC X(1).
001380      05  CS-RACA         PIC X(1).
001390      05  CS-ESCOL-N      PIC X(1).
001400      05  ID-PAIS         PIC X(3).
001410      05  SG-UF           PIC X(2).
001420      05  ID-RG-RESI      PIC X(6).
001430      05  ID-MN-RESI      PIC X(6).
001440      05  NOSOCOMIAL      PIC X(1).
001450      05  AVE-SUINO       PIC X(1).
001460      05  FEBRE           PIC X(1).
001470      05  TOSSE           PIC X(1).
001480      05  GARGANTA        PIC X(1).
001490      05  DISPNEIA        PIC X(1).
001500      05  DESC-RESP       PIC X(1).
001510      05  SATURACAO       PIC X(1).
001520      05  DIARREIA        PIC X(1).
001530      05  VOMITO          PIC X(1).
001540      05  OUTRO-SIN       PIC X(1).
001550      05  OUTRO-DES       PIC X(30).
001560      05  PUERPERA        PIC X(1).
001570      05  FATOR-RISC      PIC X(1).
001580      05  CARDIOPATI      PIC X(1).
001590      05  HEMATOLOGI      PIC X(1).
001600      05  SIND-DOWN       PIC X(1).
001610      05  HEPATICA        PIC X(1).
001620      05  ASMA            PIC X(1).
001630      05  DIABETES        PIC X(1).
001640      05  NEUROLOGIC      PIC X(1).
001650      05  PNEUMOPATI      PIC X(1).
001660      05  IMUNODEPRE      PIC X(1).
001670      05  RENAL           PIC X(1).
001680      05  OBESIDADE       PIC X(1).
001690      05  OBES-IMC        PIC X(6).
001700      05  OUT-MORBI       PIC X(1).
001710      05  MORB-DESC       PIC X(30).
001720      05  VACINA          PIC X(1).
001730      05  DT-UT-DOSE      PIC X(10).
001740      05  ANTIVIRAL       PIC X(1).
001750      05  TP-ANTIVIR      PIC X(1).
001760      05  DT-INTERNA      PIC X(10).
001830      05  SG-UF-INTE      PIC X(2).
001840      05  ID-RG-INTE      PIC X(6).
001850      05  ID-MN-INTE      PIC X(6).
001860      05  UTI             PIC X(1).
001870      05  DT-ENTUTI       PIC X(10).
001880      05  DT-SAIDUTI      PIC X(10).
001890      05  SUPORT-VEN      PIC X(1).
001900      05  RAIOX-RES       PIC X(1).
001910      05  RAIOX-OUT       PIC X(30).
001920      05  DT-RAIOX        PIC X(10).
001930      05  AMOSTRA         PIC X(1).
001940      05  DT-COLETA       PIC X(10).
001950      05  TP-AMOSTRA      PIC X(1).
001960      05  OUT-AMOST       PIC X(30).
001970      05  PCR-RESUL       PIC X(1).
001980      05  DT-PCR          PIC X(10).
001990      05  POS-PCRFLU      PIC X(1).
002000      05  TP-FLU-PCR      PIC X(1).
002010      05  PCR-FLUASU      PIC X(1).
002020      05  FLUASU-OUT      PIC X(30).
002030      05  CLASSI-FIN      PIC X(1).
002040      05  CLASSI-OUT      PIC X(30).
002050      05  CRITERIO        PIC X(1).
002060      05  EVOLUCAO        PIC X(1).
002070      05  DT-EVOLUCA      PIC X(10).
002080      05  DT-ENCERRA      PIC X(10).
002090      05  DT-DIGITA       PIC X(10).
002100      05  PAC-DSCBO       PIC X(6).
002110      05  DOR-ABD         PIC X(1).
002120      05  FADIGA          PIC X(1).
002130      05  PERD-OLFT       PIC X(1).
002140      05  PERD-PALA       PIC X(1).
002150      05  TOMO-RES        PIC X(1).
002160      05  TOMO-OUT        PIC X(30).
002170      05  DT-TOMO         PIC X(10).
002180      05  DS-AN-OUT       PIC X(30).
002190      05  TP-TES-AN       PIC X(1).
002200      05  DT-RES-AN       PIC X(10).
002210      05  RES-AN          PIC X(1).
002220      05  POS-AN-FLU      PIC X(1).
002230      05  TP-FLU-AN       PIC X(1).
002240      05  POS-AN-OUT      PIC X(1).
002250      05  AN-SARS2        PIC X(1).
002260      05  AN-VSR          PIC X(1).
002270      05  ESTRANG         PIC X(1).
002280      05  VACINA-COV      PIC X(1).
002290      05  DOSE-1-COV      PIC X(10).
002300      05  DOSE-2-COV      PIC X(10).
002310      05  DOSE-REF        PIC X(10).
002320      05  FAB-COV-1       PIC X(20).
002330      05  FAB-COV-2       PIC X(20).
002340      05  FAB-COVREF      PIC X(20).
002350      05  LAB-PR-COV      PIC X(20).
002360*RESERVED FOR FUTURE APPROVED-COLUMN EXPANSION
002370      05  FILLER              PIC X(31).
